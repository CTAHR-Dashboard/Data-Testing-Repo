000100*****************************************************************
000200* PROGRAMME   :  1-COMMERCIAL
000300* OBJET       :  Nettoyage et controle des valeurs d'echange
000400*               commerciales des peches d'Hawaii (fichier DAR).
000500*               Lit le fichier brut annuel du DAR (Division of
000600*               Aquatic Resources), applique les regles de
000700*               validation/nettoyage du lot, ecrit le fichier
000800*               NET destine aux rapports et le sommaire du lot
000900*               repris par le pilote 3-PIPELINE.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. 1-COMMERCIAL.
001300 AUTHOR. F-X MARCHEIX.
001400 INSTALLATION. SERVICE INFORMATIQUE - CELLULE PECHES.
001500 DATE-WRITTEN. 12/06/1989.
001600 DATE-COMPILED.
001700 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
001800*****************************************************************
001900* JOURNAL DES MODIFICATIONS
002000* --------------------------------------------------------------
002100* 12/06/1989 FXM  0000  ECRITURE INITIALE DU PROGRAMME.
002200*              PREMIERE VERSION - LOT ANNUEL COMMERCIAL SEUL,
002300*              PAS ENCORE DE JOURNAL NI DE SOMMAIRE.
002400* 03/09/1989 FXM  0000  AJOUT DU CONTROLE DE PLAGE ANNEE.
002500*              LA CELLULE PECHES SIGNALE DES ANNEES SAISIES A 2
002600*              CHIFFRES SUR LE FORMULAIRE PAPIER.
002700* 22/01/1990 KR   0012  CORRECTION SUPPRESSION DOUBLONS AGREGATS.
002800* 14/11/1990 KR   0012  AJOUT COMPTEUR AIRES DAR DISTINCTES.
002900* 07/05/1991 SD   0031  CONTROLE ENSEMBLE DES COMTES.
003000*              DEMANDE DU BUREAU STATISTIQUE - LES COMTES HORS
003100*              LISTE NE DOIVENT PLUS PASSER SANS TRACE.
003200* 19/02/1992 SD   0031  AJOUT DU JOURNAL DES AVERTISSEMENTS.
003300* 30/10/1992 FXM  0044  REVISION DU CALCUL DU CUMUL ANNUEL.
003400* 18/06/1993 JL   0058  AJOUT TABLE DES ESPECES DISTINCTES.
003500* 25/03/1994 JL   0058  CORRECTION ARRONDI CUMUL VALEUR.
003600*              LE CUMUL PERDAIT LE CENTIME SUR CERTAINS LOTS
003700*              PAR TRONCATURE AU LIEU D'ARRONDI.
003800* 09/12/1994 SD   0070  AJOUT SWITCH UPSI SUPPRESSION AGREGATS.
003900* 04/08/1995 FXM  0070  MISE A JOUR DU RAPPORT SOMMAIRE 1.
004000* 21/02/1996 KR   0083  AJOUT ZONE VALEUR FORMATEE PASSE-PLAT.
004100*              ZONE TRANSMISE TELLE QUELLE AU FICHIER NET SANS
004200*              RECALCUL - VIENT DEJA FORMATEE DU DAR.
004300* 11/09/1996 JL   0083  CORRECTION LIBELLE COMTE KALAWAO.
004400* 06/05/1997 SD   0091  EXTENSION PLAGE ANNEE JUSQU'A 2021.
004500* 17/01/1998 FXM  0104  REVUE PASSAGE AN 2000 - FENETRE SIECLE.
004600*              AJOUT VUE CB-ANNEE-SIECLE ET CONTROLE 19/20.
004700*              FENETRE RETENUE : 00-30 => 20XX, 31-99 => 19XX,
004800*              SANS OBJET ICI CAR L'ANNEE EST SAISIE SUR 4
004900*              POSITIONS DANS CE FICHIER (CONSERVEE POUR
005000*              COHERENCE AVEC LE MODELE NON COMMERCIAL).
005100* 30/09/1998 FXM  0104  TESTS DE NON REGRESSION AN 2000 OK.
005200* 12/04/1999 KR   0104  CORRECTION RESIDUELLE PASSAGE SIECLE.
005300* 08/11/2000 SD   0119  AJOUT COMPTEUR VALEURS NEGATIVES.
005400*              LE SIGNE EST CONSERVE (PAS DE SUPPRESSION) MAIS
005500*              DOIT ETRE SIGNALE AU BUREAU STATISTIQUE.
005600* 22/06/2001 JL   0119  NETTOYAGE PARAGRAPHES INUTILISES.
005700* 14/03/2003 KR   0137  AJOUT TRACE CENTIMES POUR RAPPROCHEMENT.
005800* 19/10/2005 SD   0152  ALIGNEMENT SUR MODELE NON COMMERCIAL.
005900*              MEME DECOUPAGE DE RUBRIQUES QUE 1-NONCOMMERCIAL
006000*              POUR FACILITER LA MAINTENANCE CROISEE DES DEUX
006100*              PROGRAMMES DE NETTOYAGE.
006200* 08/07/2008 KR   0168  AJOUT SWITCH UPSI SUPPRESSION AFFICHAGE.
006300*              CERTAINS DESTINATAIRES DU FICHIER NET NE VEULENT
006400*              PAS DES ZONES DE PASSE-PLAT (LIBELLE COMTE ET
006500*              VALEUR FORMATEE) - SWITCH UPSI-1 AJOUTE, OFF PAR
006600*              DEFAUT, LE PROGRAMME PRINCIPAL NE LE POSITIONNE
006700*              PAS AUTREMENT DANS LE TRAITEMENT PAR LOT NORMAL.
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*    SPECIAL-NAMES - LE C01 PILOTE LE SAUT DE PAGE DES ETATS
007200*    IMPRIMES ; LES DEUX SWITCHS UPSI SONT POSITIONNES PAR LE
007300*    JCL D'EXPLOITATION SELON LES BESOINS DU LOT DU JOUR.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600*    UPSI-0 - SUPPRESSION FACULTATIVE DES LIGNES AGREGATS
007700*    (ALL SPECIES / ALL ECOSYSTEMS) - RUBRIQUE 2D CI-DESSOUS.
007800     UPSI-0 ON STATUS IS AGREGATS-A-SUPPRIMER
007900             OFF STATUS IS AGREGATS-CONSERVES
008000*    UPSI-1 - SUPPRESSION FACULTATIVE DES ZONES D'AFFICHAGE
008100*    (LIBELLE COMTE ET VALEUR FORMATEE) - VOIR 3600 CI-DESSOUS.
008200     UPSI-1 ON STATUS IS AFFICHAGE-A-SUPPRIMER
008300             OFF STATUS IS AFFICHAGE-CONSERVE.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700*    FICHIER BRUT DAR - VALEURS D'ECHANGE COMMERCIALES
008800*    RECU DE LA DIVISION OF AQUATIC RESOURCES, UN ENREGISTREMENT
008900*    PAR OPERATION DE VENTE COMMERCIALE DECLAREE DANS L'ANNEE.
009000     SELECT F-COMMERCIAL-BRUT ASSIGN TO COMMBRUT
009100* ORGANISATION SEQUENTIELLE DU FICHIER.
009200         ORGANIZATION IS LINE SEQUENTIAL
009300* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-BRUT-1..
009400         FILE STATUS IS WS-ETAT-BRUT-1.
009500
009600*    FICHIER NETTOYE - SORTIE
009700*    UN ENREGISTREMENT PAR LIGNE CONSERVEE APRES APPLICATION DES
009800*    REGLES DE VALIDATION ET DE SUPPRESSION CI-DESSOUS.
009900     SELECT C-COMMERCIAL-NET ASSIGN TO COMMNET
010000* ORGANISATION SEQUENTIELLE DU FICHIER.
010100         ORGANIZATION IS LINE SEQUENTIAL
010200* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-NET-1..
010300         FILE STATUS IS WS-ETAT-NET-1.
010400
010500*    JOURNAL DES TRAITEMENTS (INFO/AVERT/ERREUR)
010600*    UNE LIGNE PAR EVENEMENT NOTABLE DU LOT - CONSULTE PAR
010700*    L'EXPLOITATION EN CAS D'ANOMALIE SIGNALEE.
010800     SELECT C-JOURNAL-1 ASSIGN TO COMMJRNL
010900* ORGANISATION SEQUENTIELLE DU FICHIER.
011000         ORGANIZATION IS LINE SEQUENTIAL.
011100
011200*    SOMMAIRE DU LOT - REPRIS PAR LE PILOTE 3-PIPELINE
011300*    UN SEUL ENREGISTREMENT PAR EXECUTION, TOTAUX DU LOT.
011400     SELECT C-SOMMAIRE-1 ASSIGN TO COMMSOM
011500* ORGANISATION SEQUENTIELLE DU FICHIER.
011600         ORGANIZATION IS LINE SEQUENTIAL.
011700*****************************************************************
011800 DATA DIVISION.
011900 FILE SECTION.
012000
012100* ENREGISTREMENT BRUT DAR - UNE LIGNE PAR VENTE COMMERCIALE
012200* DECLAREE. ZONES DE PASSE-PLAT (COMTE-OLELO, VALEUR-FORMATEE)
012300* EN FIN D'ENREGISTREMENT, SANS ROLE DANS LE CALCUL.
012400 FD  F-COMMERCIAL-BRUT
012500* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
012600     LABEL RECORDS ARE STANDARD.
012700* GROUPE REC-COMMERCIAL-BRUT.
012800 01  REC-COMMERCIAL-BRUT.
012900*    ANNEE DE LA VENTE - PLAGE VALIDE CONTROLEE EN RUBRIQUE 2B,
013000*    PAS DE SUPPRESSION EN CAS DE DEPASSEMENT (AVERTISSEMENT
013100*    SEULEMENT).
013200     05 CB-ANNEE                 PIC 9(4).
013300* CONDITION CB-ANNEE-DANS-PLAGE SUR VALEUR(S) ATTENDUE(S).
013400        88 CB-ANNEE-DANS-PLAGE   VALUE 1997 THRU 2021.
013500*    VUE SIECLE/ANNEE COURTE - CONSERVEE POUR SYMETRIE AVEC LE
013600*    MODELE NON COMMERCIAL, SANS UTILISATION ICI.
013700     05 CB-ANNEE-SIECLE REDEFINES CB-ANNEE.
013800* ZONE CB-SIECLE (99.)
013900        10 CB-SIECLE             PIC 99.
014000* ZONE CB-ANNEE-COURTE (99.)
014100        10 CB-ANNEE-COURTE       PIC 99.
014200*    CODE DE L'AIRE DE GESTION DAR (DIVISION OF AQUATIC
014300*    RESOURCES) OU LA VENTE A ETE DECLAREE.
014400     05 CB-AIRE-DAR              PIC X(6).
014500*    COMTE DE DECLARATION - ENSEMBLE FERME DES 5 COMTES
014600*    D'HAWAII ; HORS ENSEMBLE => AVERTISSEMENT RUBRIQUE 2B.
014700     05 CB-COMTE                 PIC X(10).
014800* CONDITION CB-COMTE-VALIDE SUR VALEUR(S) ATTENDUE(S).
014900        88 CB-COMTE-VALIDE       VALUE 'HAWAII' 'MAUI'
015000* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
015100                                       'HONOLULU' 'KAUAI'
015200* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
015300                                       'KALAWAO'.
015400*    GROUPE D'ESPECES COMMERCIALISEES - LA VALEUR 'ALL SPECIES'
015500*    EST UN AGREGAT (TOTAL TOUTES ESPECES) SOUMIS AU SWITCH
015600*    UPSI-0 EN RUBRIQUE 2D, PAS UNE VENTE INDIVIDUELLE.
015700     05 CB-GROUPE-ESPECE         PIC X(20).
015800* CONDITION CB-ESPECE-VALIDE SUR VALEUR(S) ATTENDUE(S).
015900        88 CB-ESPECE-VALIDE      VALUE 'DEEP 7 BOTTOMFISH'
016000* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
016100                                       'SHALLOW BOTTOMFISH'
016200* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
016300                                       'PELAGICS'
016400* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
016500                                       'REEF-ASSOCIATED'
016600* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
016700                                       'ALL SPECIES'.
016800* CONDITION CB-ESPECE-AGREGAT SUR VALEUR(S) ATTENDUE(S).
016900        88 CB-ESPECE-AGREGAT     VALUE 'ALL SPECIES'.
017000*    TYPE D'ECOSYSTEME - MEME LOGIQUE D'AGREGAT QUE CI-DESSUS
017100*    AVEC LA VALEUR 'ALL ECOSYSTEMS'.
017200     05 CB-TYPE-ECOSYSTEME       PIC X(22).
017300* CONDITION CB-ECOSYS-VALIDE SUR VALEUR(S) ATTENDUE(S).
017400        88 CB-ECOSYS-VALIDE      VALUE 'INSHORE - REEF'
017500* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
017600                                       'COASTAL - OPEN OCEAN'
017700* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
017800                                       'ALL ECOSYSTEMS'.
017900* CONDITION CB-ECOSYS-AGREGAT SUR VALEUR(S) ATTENDUE(S).
018000        88 CB-ECOSYS-AGREGAT     VALUE 'ALL ECOSYSTEMS'.
018100*    VALEUR D'ECHANGE DECLAREE (DOLLARS ET CENTS) - SIGNE
018200*    CONSERVE (RUBRIQUE 2B N'EST QU'UN AVERTISSEMENT) ; UNE
018300*    VALEUR NON NUMERIQUE EST LA SEULE CAUSE DE SUPPRESSION
018400*    (RUBRIQUE 2C).
018500     05 CB-VALEUR-ECHANGE        PIC S9(11)V99
018600* SIGNE EN TETE DE ZONE, POSITION DISTINCTE.
018700                                 SIGN LEADING SEPARATE.
018800*    VUE EN CENTIMES ENTIERS - UTILISEE PAR LE BUREAU
018900*    STATISTIQUE POUR LE RAPPROCHEMENT AVEC LA COMPTABILITE.
019000     05 CB-VALEUR-CENTIMES REDEFINES CB-VALEUR-ECHANGE
019100* SUITE DE LA DEFINITION DE ZONE CI-DESSUS.
019200                                 PIC S9(13) SIGN LEADING
019300                                 SEPARATE.
019400*    ZONES DE PASSE-PLAT (RUBRIQUE 1996) - LIBELLE COMTE EN
019500*    HAWAIIEN ET VALEUR DEJA FORMATEE PAR LE DAR - AUCUN CALCUL
019600*    NE LES CONCERNE, ELLES SONT SIMPLEMENT RECOPIEES SUR LE
019700*    FICHIER NET SAUF SI LE SWITCH UPSI-1 LES SUPPRIME.
019800     05 CB-COMTE-OLELO           PIC X(10).
019900* ZONE CB-VALEUR-FORMATEE (X(15).)
020000     05 CB-VALEUR-FORMATEE       PIC X(15).
020100* ZONE FILLER (X(20).)
020200     05 FILLER                   PIC X(20).
020300
020400* ENREGISTREMENT NET - SORTIE DU NETTOYAGE, MEME ZONES QUE LE
020500* BRUT MOINS LES ZONES DE TRAVAIL PROPRES A CE PROGRAMME.
020600 FD  C-COMMERCIAL-NET
020700* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
020800     LABEL RECORDS ARE STANDARD.
020900* GROUPE REC-COMMERCIAL-NET.
021000 01  REC-COMMERCIAL-NET.
021100* ZONE CN-ANNEE (9(4).)
021200     05 CN-ANNEE                 PIC 9(4).
021300* ZONE CN-AIRE-DAR (X(6).)
021400     05 CN-AIRE-DAR              PIC X(6).
021500* ZONE CN-COMTE (X(10).)
021600     05 CN-COMTE                 PIC X(10).
021700* ZONE CN-GROUPE-ESPECE (X(20).)
021800     05 CN-GROUPE-ESPECE         PIC X(20).
021900* ZONE CN-TYPE-ECOSYSTEME (X(22).)
022000     05 CN-TYPE-ECOSYSTEME       PIC X(22).
022100* ZONE CN-VALEUR-ECHANGE (S9(11)V99)
022200     05 CN-VALEUR-ECHANGE        PIC S9(11)V99
022300* SIGNE EN TETE DE ZONE, POSITION DISTINCTE.
022400                                 SIGN LEADING SEPARATE.
022500*    ZONES D'AFFICHAGE - RENSEIGNEES OU LAISSEES A BLANC SELON
022600*    LE SWITCH UPSI-1 (VOIR 3600-ECRIRE-ET-CUMULER).
022700     05 CN-COMTE-OLELO           PIC X(10).
022800* ZONE CN-VALEUR-FORMATEE (X(15).)
022900     05 CN-VALEUR-FORMATEE       PIC X(15).
023000* ZONE FILLER (X(20).)
023100     05 FILLER                   PIC X(20).
023200
023300* LIGNE DE JOURNAL - IMPRIMEE TELLE QUE CONSTRUITE PAR
023400* LIGNE-JOURNAL-CONSTRUITE EN WORKING-STORAGE.
023500 FD  C-JOURNAL-1
023600* ETIQUETTES OMITTED. SELON L'USAGE DU SERVICE.
023700     LABEL RECORDS ARE OMITTED.
023800* ZONE LIGNE-JOURNAL-1 (X(80).)
023900 01  LIGNE-JOURNAL-1              PIC X(80).
024000
024100* SOMMAIRE DU LOT COMMERCIAL - UN SEUL ENREGISTREMENT PAR
024200* EXECUTION, LU ENSUITE PAR 3-PIPELINE POUR LE RAPPORT FINAL.
024300 FD  C-SOMMAIRE-1
024400* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
024500     LABEL RECORDS ARE STANDARD.
024600* GROUPE REC-SOMMAIRE-1.
024700 01  REC-SOMMAIRE-1.
024800*    ETAT GLOBAL DU LOT - 'E' SI LE FICHIER BRUT ETAIT ABSENT
024900*    OU ILLISIBLE (VOIR 2000-OUVRIR-FICHIERS).
025000     05 SM1-ETAT                 PIC X(1).
025100* CONDITION SM1-SUCCES SUR VALEUR(S) ATTENDUE(S).
025200        88 SM1-SUCCES            VALUE 'S'.
025300* CONDITION SM1-ECHEC SUR VALEUR(S) ATTENDUE(S).
025400        88 SM1-ECHEC             VALUE 'E'.
025500*    COMPTEURS DE VOLUME DU LOT.
025600     05 SM1-LUS                  PIC 9(7).
025700* ZONE SM1-ECRITS (9(7).)
025800     05 SM1-ECRITS               PIC 9(7).
025900* ZONE SM1-SUPPRIMES (9(7).)
026000     05 SM1-SUPPRIMES            PIC 9(7).
026100*    BORNES DE L'ANNEE RENCONTREE DANS LE LOT.
026200     05 SM1-ANNEE-MIN            PIC 9(4).
026300* ZONE SM1-ANNEE-MAX (9(4).)
026400     05 SM1-ANNEE-MAX            PIC 9(4).
026500*    VALEUR D'ECHANGE CUMULEE DU LOT.
026600     05 SM1-TOTAL-VALEUR         PIC S9(13)V99.
026700*    DENOMBREMENTS DISTINCTS POUR LE RAPPORT SOMMAIRE.
026800     05 SM1-NB-COMTES            PIC 9(3).
026900* ZONE SM1-NB-ESPECES (9(3).)
027000     05 SM1-NB-ESPECES           PIC 9(3).
027100* ZONE SM1-NB-ECOSYSTEMES (9(3).)
027200     05 SM1-NB-ECOSYSTEMES       PIC 9(3).
027300* ZONE SM1-NB-AIRES (9(3).)
027400     05 SM1-NB-AIRES             PIC 9(3).
027500* ZONE FILLER (X(24).)
027600     05 FILLER                   PIC X(24).
027700*****************************************************************
027800 WORKING-STORAGE SECTION.
027900
028000* ETATS FICHIERS - EN NIVEAU 77 SELON L'USAGE DU SERVICE POUR
028100* LES ZONES DE FILE STATUS (VOIR EGALEMENT 2-REGIONS-ARCHIVAGE).
028200 77  WS-ETAT-BRUT-1               PIC X(2) VALUE SPACES.
028300* CONDITION BRUT-1-OK SUR VALEUR(S) ATTENDUE(S).
028400     88 BRUT-1-OK                 VALUE '00'.
028500* CONDITION BRUT-1-FIN SUR VALEUR(S) ATTENDUE(S).
028600     88 BRUT-1-FIN                VALUE '10'.
028700* CONDITION BRUT-1-ABSENT SUR VALEUR(S) ATTENDUE(S).
028800     88 BRUT-1-ABSENT             VALUE '35'.
028900* ZONE WS-ETAT-NET-1 (X(2) VALUE SPACES.)
029000 77  WS-ETAT-NET-1                PIC X(2) VALUE SPACES.
029100
029200* DATE DU JOUR DE TRAITEMENT - EGALEMENT ISOLEE EN NIVEAU 77,
029300* RENSEIGNEE PAR 1000-INITIALISER, NON UTILISEE PAR LE CALCUL
029400* (CONSERVEE POUR UN FUTUR HORODATAGE DU SOMMAIRE).
029500 77  WS-DATE-JOUR                 PIC 9(6) VALUE 0.
029600
029700* COMMUTATEURS DU TRAITEMENT - UN OCTET PAR DRAPEAU, TESTE PAR
029800* NIVEAU 88, SELON L'USAGE DU SERVICE.
029900 01  WS-COMMUTATEURS.
030000*    FIN DE FICHIER BRUT - POSITIONNE PAR 3100-LIRE.
030100     05 WS-FIN-1                 PIC X(1) VALUE SPACE.
030200* CONDITION DATASET-EOF-1 SUR VALEUR(S) ATTENDUE(S).
030300        88 DATASET-EOF-1         VALUE HIGH-VALUE.
030400*    LOT EN ECHEC - FICHIER BRUT ABSENT OU ILLISIBLE A
030500*    L'OUVERTURE, LE LOT N'EST ALORS PAS TRAITE DU TOUT.
030600     05 WS-LOT-EN-ECHEC-1        PIC X(1) VALUE SPACE.
030700* CONDITION DATASET-EN-ECHEC-1 SUR VALEUR(S) ATTENDUE(S).
030800        88 DATASET-EN-ECHEC-1    VALUE 'E'.
030900*    ENREGISTREMENT COURANT SUPPRIME - REMIS A ESPACE AU DEBUT
031000*    DE CHAQUE TOUR DE 3000-TRAITER-UN-ENREGISTREMENT.
031100     05 WS-ENREG-SUPPRIME        PIC X(1) VALUE SPACE.
031200* CONDITION ENREGISTREMENT-SUPPRIME SUR VALEUR(S) ATTENDUE(S).
031300        88 ENREGISTREMENT-SUPPRIME VALUE 'S'.
031400*    VALEUR D'ECHANGE ILLISIBLE SUR L'ENREGISTREMENT COURANT -
031500*    POSE PAR 3200, CONSOMME PAR 3400 (SEULE REGLE DE
031600*    SUPPRESSION POUR VALEUR MANQUANTE).
031700     05 WS-VALEUR-ETAIT-NULLE    PIC X(1) VALUE SPACE.
031800* CONDITION VALEUR-ETAIT-NULLE SUR VALEUR(S) ATTENDUE(S).
031900        88 VALEUR-ETAIT-NULLE    VALUE 'N'.
032000*    DRAPEAU DE RECHERCHE REUTILISABLE - REMIS A ESPACE AVANT
032100*    CHAQUE BALAYAGE DE TABLE (ANNEES, AIRES) EN RUBRIQUE 2E.
032200     05 WS-LIGNE-TROUVEE         PIC X(1) VALUE SPACE.
032300* CONDITION LIGNE-TROUVEE-OUI SUR VALEUR(S) ATTENDUE(S).
032400        88 LIGNE-TROUVEE-OUI     VALUE 'S'.
032500* ZONE FILLER (X(08) VALUE SPACES.)
032600     05 FILLER                   PIC X(08) VALUE SPACES.
032700
032800* COMPTEURS DU LOT - UN COMPTEUR PAR REGLE DE VALIDATION OU DE
032900* SUPPRESSION, REPRIS DANS LE SOMMAIRE ET/OU LE JOURNAL.
033000 01  WS-COMPTEURS-LOT.
033100*    VOLUME DU LOT.
033200     05 WS-BRUT-LUS              PIC 9(7) COMP VALUE 0.
033300* ZONE WS-NETS-ECRITS (9(7) COMP VALUE 0.)
033400     05 WS-NETS-ECRITS           PIC 9(7) COMP VALUE 0.
033500*    SUPPRESSIONS - DETAIL PAR CAUSE PUIS TOTAL.
033600     05 WS-SUPPR-NULS            PIC 9(7) COMP VALUE 0.
033700* ZONE WS-SUPPR-AGREGATS (9(7) COMP VALUE 0.)
033800     05 WS-SUPPR-AGREGATS        PIC 9(7) COMP VALUE 0.
033900* ZONE WS-SUPPR-TOTAL (9(7) COMP VALUE 0.)
034000     05 WS-SUPPR-TOTAL           PIC 9(7) COMP VALUE 0.
034100*    AVERTISSEMENTS - UN COMPTEUR PAR REGLE, REPRIS EN LIGNE
034200*    WARNING DU JOURNAL PAR 4050-EMETTRE-AVERTISSEMENTS DES QUE
034300*    LE COMPTEUR CORRESPONDANT EST SUPERIEUR A ZERO.
034400     05 WS-AVERT-ANNEE           PIC 9(7) COMP VALUE 0.
034500* ZONE WS-AVERT-ANNEE-PLAGE (9(7) COMP VALUE 0.)
034600     05 WS-AVERT-ANNEE-PLAGE     PIC 9(7) COMP VALUE 0.
034700* ZONE WS-AVERT-NEGATIF (9(7) COMP VALUE 0.)
034800     05 WS-AVERT-NEGATIF         PIC 9(7) COMP VALUE 0.
034900* ZONE WS-AVERT-ECOSYSTEME (9(7) COMP VALUE 0.)
035000     05 WS-AVERT-ECOSYSTEME      PIC 9(7) COMP VALUE 0.
035100* ZONE WS-AVERT-ESPECE (9(7) COMP VALUE 0.)
035200     05 WS-AVERT-ESPECE          PIC 9(7) COMP VALUE 0.
035300* ZONE WS-AVERT-COMTE (9(7) COMP VALUE 0.)
035400     05 WS-AVERT-COMTE           PIC 9(7) COMP VALUE 0.
035500* ZONE FILLER (X(12) VALUE SPACES.)
035600     05 FILLER                   PIC X(12) VALUE SPACES.
035700
035800* CUMULS DU LOT - BORNES D'ANNEE ET VALEUR D'ECHANGE TOTALE,
035900* REPRIS DANS LE SOMMAIRE ET PAR 3-PIPELINE POUR LE GLOBAL.
036000 01  WS-CUMULS-LOT.
036100* ZONE WS-ANNEE-MIN (9(4) VALUE 9999.)
036200     05 WS-ANNEE-MIN             PIC 9(4) VALUE 9999.
036300* ZONE WS-ANNEE-MAX (9(4) VALUE 0.)
036400     05 WS-ANNEE-MAX             PIC 9(4) VALUE 0.
036500* ZONE WS-TOTAL-VALEUR (S9(13)V99 VALUE 0.)
036600     05 WS-TOTAL-VALEUR          PIC S9(13)V99 VALUE 0.
036700* ZONE FILLER (X(08) VALUE SPACES.)
036800     05 FILLER                   PIC X(08) VALUE SPACES.
036900
037000* INDICES ET COMPTEURS DE DENOMBREMENT - TOUS EN COMP POUR LA
037100* PERFORMANCE DES BALAYAGES DE TABLE CI-DESSOUS.
037200 01  WS-INDICES                  COMP.
037300*    INDICE DE BALAYAGE DE LA TABLE DES ANNEES.
037400     05 WS-IX                    PIC 9(4) VALUE 0.
037500*    INDICE DE BALAYAGE DE LA TABLE DES AIRES DAR.
037600     05 WS-IY                    PIC 9(4) VALUE 0.
037700*    DENOMBREMENTS DISTINCTS - RECALCULES EN FIN DE LOT PAR
037800*    4000-CALCULER-DENOMBREMENTS A PARTIR DES TABLES CI-DESSOUS.
037900     05 WS-NB-ANNEES             PIC 9(3) COMP VALUE 0.
038000* ZONE WS-NB-AIRES (9(3) COMP VALUE 0.)
038100     05 WS-NB-AIRES              PIC 9(3) COMP VALUE 0.
038200* ZONE WS-NB-COMTES (9(3) COMP VALUE 0.)
038300     05 WS-NB-COMTES             PIC 9(3) COMP VALUE 0.
038400* ZONE WS-NB-ESPECES (9(3) COMP VALUE 0.)
038500     05 WS-NB-ESPECES            PIC 9(3) COMP VALUE 0.
038600* ZONE WS-NB-ECOSYSTEMES (9(3) COMP VALUE 0.)
038700     05 WS-NB-ECOSYSTEMES        PIC 9(3) COMP VALUE 0.
038800
038900* TABLE DES ANNEES RENCONTREES (1997-2021, 25 VALEURS POSSIBLES,
039000* 30 CASES RETENUES POUR MARGE) - CUMUL COMPTE/VALEUR PAR ANNEE,
039100* RECHERCHE-OU-CREATION EN RUBRIQUE 2E (3610-CUMULER-ANNEE).
039200 01  TABLE-ANNEES.
039300* TABLE ANNEE-ENTREE A OCCURENCES MULTIPLES.
039400     05 ANNEE-ENTREE OCCURS 30 TIMES.
039500* ZONE TA-ANNEE (9(4) VALUE 0.)
039600        10 TA-ANNEE              PIC 9(4) VALUE 0.
039700* ZONE TA-COMPTE (9(7) COMP VALUE 0.)
039800        10 TA-COMPTE             PIC 9(7) COMP VALUE 0.
039900* ZONE TA-TOTAL (S9(13)V99 VALUE 0.)
040000        10 TA-TOTAL              PIC S9(13)V99 VALUE 0.
040100*    VUE EDITEE DE LA MEME TABLE - RESERVEE A UN ETAT PAR ANNEE
040200*    QUI N'EST PAS PRODUIT PAR CE PROGRAMME (VOIR 3-PIPELINE
040300*    POUR LE RAPPORT FINAL) - CONSERVEE POUR COMPATIBILITE.
040400     05 TABLE-ANNEES-IMPRESSION REDEFINES TABLE-ANNEES.
040500* TABLE ANNEE-LIGNE-IMP A OCCURENCES MULTIPLES.
040600        10 ANNEE-LIGNE-IMP OCCURS 30 TIMES.
040700* ZONE TAI-ANNEE-ED (9(4).)
040800           15 TAI-ANNEE-ED       PIC 9(4).
040900* ZONE TAI-COMPTE-ED (ZZZ,ZZ9.)
041000           15 TAI-COMPTE-ED      PIC ZZZ,ZZ9.
041100* ZONE TAI-TOTAL-ED (Z,ZZZ,ZZZ,ZZ9.99.)
041200           15 TAI-TOTAL-ED       PIC Z,ZZZ,ZZZ,ZZ9.99.
041300
041400* TABLE DES AIRES DAR DISTINCTES RENCONTREES - MEME IDIOME DE
041500* RECHERCHE-OU-CREATION QUE LA TABLE DES ANNEES (3620-CUMULER-
041600* AIRE).
041700 01  TABLE-AIRES.
041800* TABLE AIRE-ENTREE A OCCURENCES MULTIPLES.
041900     05 AIRE-ENTREE OCCURS 60 TIMES.
042000* ZONE TR-AIRE (X(6) VALUE SPACES.)
042100        10 TR-AIRE               PIC X(6) VALUE SPACES.
042200* ZONE TR-COMPTE (9(7) COMP VALUE 0.)
042300        10 TR-COMPTE             PIC 9(7) COMP VALUE 0.
042400
042500* TABLES DE DENOMBREMENT DES VALEURS DISTINCTES (COMTE/
042600* ESPECE/ECOSYSTEME) POUR LE RAPPORT SOMMAIRE - MARQUEES PAR
042700* 3630-MARQUER-DISTINCTS, DENOMBREES PAR 4000-CALCULER-
042800* DENOMBREMENTS EN FIN DE LOT.
042900 01  TABLE-COMTES.
043000* TABLE COMTE-ENTREE A OCCURENCES MULTIPLES.
043100     05 COMTE-ENTREE OCCURS 10 TIMES PIC X(10) VALUE SPACES.
043200* GROUPE TABLE-ESPECES.
043300 01  TABLE-ESPECES.
043400* TABLE ESPECE-ENTREE A OCCURENCES MULTIPLES.
043500     05 ESPECE-ENTREE OCCURS 10 TIMES PIC X(20) VALUE SPACES.
043600* GROUPE TABLE-ECOSYSTEMES.
043700 01  TABLE-ECOSYSTEMES.
043800* TABLE ECOSYS-ENTREE A OCCURENCES MULTIPLES.
043900     05 ECOSYS-ENTREE OCCURS 10 TIMES PIC X(22) VALUE SPACES.
044000
044100* ZONE DE CONSTRUCTION DES LIGNES DU JOURNAL - NIVEAU (INFO/
044200* WARNING/ERROR), TEXTE LIBRE OU VUE REDEFINIE COMPTE/LIBELLE
044300* POUR LES LIGNES D'AVERTISSEMENT DE 4050-EMETTRE-AVERTISSEMENTS.
044400 01  LIGNE-JOURNAL-CONSTRUITE.
044500* ZONE LJ-NIVEAU (X(7) VALUE SPACES.)
044600     05 LJ-NIVEAU                PIC X(7) VALUE SPACES.
044700* ZONE FILLER (X(1) VALUE SPACE.)
044800     05 FILLER                   PIC X(1) VALUE SPACE.
044900* ZONE LJ-TEXTE (X(65) VALUE SPACES.)
045000     05 LJ-TEXTE                 PIC X(65) VALUE SPACES.
045100     05 LJ-TEXTE-AVERT REDEFINES LJ-TEXTE.
045200* ZONE WA-COMPTE (ZZZ,ZZ9.)
045300        10 WA-COMPTE             PIC ZZZ,ZZ9.
045400* ZONE FILLER (X(1).)
045500        10 FILLER                PIC X(1).
045600* ZONE WA-LIBELLE (X(57).)
045700        10 WA-LIBELLE            PIC X(57).
045800* ZONE FILLER (X(7) VALUE SPACES.)
045900     05 FILLER                   PIC X(7) VALUE SPACES.
046000*****************************************************************
046100 PROCEDURE DIVISION.
046200
046300* PARAGRAPHE PRINCIPAL - ORCHESTRE LES 3 ETAPES DU LOT :
046400* OUVERTURE, LECTURE/TRAITEMENT DE CHAQUE ENREGISTREMENT, PUIS
046500* SOMMAIRE ET FERMETURE.
046600 0000-MAIN-PROCEDURE.
046700* APPEL DE LA RUBRIQUE 1000-INITIALISER.
046800     PERFORM 1000-INITIALISER THRU 1000-EXIT.
046900* APPEL DE LA RUBRIQUE 2000-OUVRIR-FICHIERS.
047000     PERFORM 2000-OUVRIR-FICHIERS THRU 2000-EXIT.
047100*    LOT ABANDONNE SI LE FICHIER BRUT EST ABSENT OU ILLISIBLE -
047200*    LE SOMMAIRE N'EST ALORS PAS PRODUIT.
047300     IF DATASET-EN-ECHEC-1
047400* BRANCHEMENT VERS 9999-FIN-PGM.
047500         GO TO 9999-FIN-PGM
047600     END-IF.
047700* APPEL DE LA RUBRIQUE 3100-LIRE-ENREGISTREMENT.
047800     PERFORM 3100-LIRE-ENREGISTREMENT THRU 3100-EXIT.
047900* APPEL DE LA RUBRIQUE 3000-TRAITER-UN-ENREGISTREMENT.
048000     PERFORM 3000-TRAITER-UN-ENREGISTREMENT THRU 3000-EXIT
048100* CONDITION D'ARRET DE LA BOUCLE (SUITE).
048200         UNTIL DATASET-EOF-1.
048300* APPEL DE LA RUBRIQUE 4000-CALCULER-DENOMBREMENTS.
048400     PERFORM 4000-CALCULER-DENOMBREMENTS THRU 4000-EXIT.
048500* APPEL DE LA RUBRIQUE 4100-EMETTRE-SOMMAIRE.
048600     PERFORM 4100-EMETTRE-SOMMAIRE THRU 4100-EXIT.
048700* APPEL DE LA RUBRIQUE 5000-CLOTURER-FICHIERS.
048800     PERFORM 5000-CLOTURER-FICHIERS THRU 5000-EXIT.
048900* BRANCHEMENT VERS 9999-FIN-PGM..
049000     GO TO 9999-FIN-PGM.
049100
049200* INITIALISATIONS DE DEBUT DE LOT - LES BORNES D'ANNEE SONT
049300* INVERSEES POUR QUE LE PREMIER ENREGISTREMENT LES ECRASE
049400* TOUJOURS (VOIR 3600-ECRIRE-ET-CUMULER).
049500 1000-INITIALISER.
049600* RECUPERATION DE DATE. DANS WS-DATE-JOUR.
049700     ACCEPT WS-DATE-JOUR FROM DATE.
049800* TRANSFERT DE ZERO VERS WS-ANNEE-MAX..
049900     MOVE ZERO TO WS-ANNEE-MAX.
050000* TRANSFERT DE 9999 VERS WS-ANNEE-MIN..
050100     MOVE 9999 TO WS-ANNEE-MIN.
050200 1000-EXIT.
050300     EXIT.
050400
050500* OUVERTURE DES FICHIERS DU LOT - LE FICHIER BRUT EST LE SEUL
050600* DONT L'ABSENCE ARRETE LE TRAITEMENT (VOIR 0000-MAIN-
050700* PROCEDURE) ; LES AUTRES SONT TOUJOURS CREES EN SORTIE.
050800 2000-OUVRIR-FICHIERS.
050900* OUVERTURE (INPUT) DE F-COMMERCIAL-BRUT..
051000     OPEN INPUT F-COMMERCIAL-BRUT.
051100* TEST : NOT BRUT-1-OK
051200     IF NOT BRUT-1-OK
051300* POSITIONNEMENT DE LA CONDITION DATASET-EN-ECHEC-1.
051400         SET DATASET-EN-ECHEC-1 TO TRUE
051500         MOVE 'COMMERCIAL-BRUT INTROUVABLE OU ILLISIBLE'
051600* CIBLE DU TRANSFERT (SUITE).
051700             TO LJ-TEXTE
051800* TRANSFERT DE 'ERROR  ' VERS LJ-NIVEAU.
051900         MOVE 'ERROR  ' TO LJ-NIVEAU
052000*        PAS DE JOURNAL OUVERT ENCORE A CE STADE - LA LIGNE
052100*        D'ERREUR PART SUR LA CONSOLE D'EXPLOITATION.
052200         DISPLAY LJ-NIVEAU ' ' LJ-TEXTE
052300* BRANCHEMENT VERS 2000-EXIT.
052400         GO TO 2000-EXIT
052500     END-IF.
052600* OUVERTURE (OUTPUT) DE C-COMMERCIAL-NET..
052700     OPEN OUTPUT C-COMMERCIAL-NET.
052800* OUVERTURE (OUTPUT) DE C-JOURNAL-1..
052900     OPEN OUTPUT C-JOURNAL-1.
053000* OUVERTURE (OUTPUT) DE C-SOMMAIRE-1..
053100     OPEN OUTPUT C-SOMMAIRE-1.
053200 2000-EXIT.
053300     EXIT.
053400
053500* TRAITEMENT D'UN ENREGISTREMENT BRUT : VALIDATION, FILTRAGE,
053600* ECRITURE ET CUMUL, PUIS LECTURE DE L'ENREGISTREMENT SUIVANT
053700* - CHAQUE DRAPEAU DE SUPPRESSION EST REMIS A ESPACE ICI POUR
053800* NE PAS PERSISTER D'UN ENREGISTREMENT AU SUIVANT.
053900 3000-TRAITER-UN-ENREGISTREMENT.
054000* TRANSFERT DE SPACE VERS WS-ENREG-SUPPRIME..
054100     MOVE SPACE TO WS-ENREG-SUPPRIME.
054200* TRANSFERT DE SPACE VERS WS-VALEUR-ETAIT-NULLE..
054300     MOVE SPACE TO WS-VALEUR-ETAIT-NULLE.
054400* APPEL DE LA RUBRIQUE 3200-VALIDER-ANNEE-VALEUR.
054500     PERFORM 3200-VALIDER-ANNEE-VALEUR THRU 3200-EXIT.
054600* APPEL DE LA RUBRIQUE 3300-VALIDER-CATEGORIES.
054700     PERFORM 3300-VALIDER-CATEGORIES THRU 3300-EXIT.
054800* APPEL DE LA RUBRIQUE 3400-SUPPRIMER-SI-VALEUR-NULLE.
054900     PERFORM 3400-SUPPRIMER-SI-VALEUR-NULLE THRU 3400-EXIT.
055000*    LES RUBRIQUES DE SUPPRESSION SUIVANTES NE S'EXECUTENT PLUS
055100*    UNE FOIS L'ENREGISTREMENT DEJA MARQUE SUPPRIME.
055200     IF NOT ENREGISTREMENT-SUPPRIME
055300* APPEL DE LA RUBRIQUE 3500-SUPPRIMER-SI-AGREGAT.
055400         PERFORM 3500-SUPPRIMER-SI-AGREGAT THRU 3500-EXIT
055500     END-IF.
055600* TEST : NOT ENREGISTREMENT-SUPPRIME
055700     IF NOT ENREGISTREMENT-SUPPRIME
055800* APPEL DE LA RUBRIQUE 3600-ECRIRE-ET-CUMULER.
055900         PERFORM 3600-ECRIRE-ET-CUMULER THRU 3600-EXIT
056000     END-IF.
056100* APPEL DE LA RUBRIQUE 3100-LIRE-ENREGISTREMENT.
056200     PERFORM 3100-LIRE-ENREGISTREMENT THRU 3100-EXIT.
056300 3000-EXIT.
056400     EXIT.
056500
056600* LECTURE D'UN ENREGISTREMENT BRUT - LE COMPTEUR DE LUS N'EST
056700* INCREMENTE QUE SUR UNE LECTURE REUSSIE, PAS SUR LA FIN DE
056800* FICHIER.
056900 3100-LIRE-ENREGISTREMENT.
057000* LECTURE DE F-COMMERCIAL-BRUT.
057100     READ F-COMMERCIAL-BRUT
057200* CAS DE LA FIN DE FICHIER.
057300         AT END
057400* POSITIONNEMENT DE LA CONDITION DATASET-EOF-1.
057500             SET DATASET-EOF-1 TO TRUE
057600* CAS DE LA LECTURE REUSSIE.
057700         NOT AT END
057800* CUMUL DE 1 DANS WS-BRUT-LUS.
057900             ADD 1 TO WS-BRUT-LUS
058000     END-READ.
058100 3100-EXIT.
058200     EXIT.
058300
058400* RUBRIQUE 2A - CONVERSION/CONTROLE NUMERIQUE ANNEE ET VALEUR
058500* UNE ANNEE OU UNE VALEUR NON NUMERIQUE EST FORCEE A ZERO ICI ;
058600* SEULE LA VALEUR ILLISIBLE POSE LE DRAPEAU DE SUPPRESSION,
058700* L'ANNEE ILLISIBLE N'EST QU'UN AVERTISSEMENT (RUBRIQUE 2F).
058800 3200-VALIDER-ANNEE-VALEUR.
058900* TEST : NOT CB-ANNEE NUMERIC
059000     IF NOT CB-ANNEE NUMERIC
059100* TRANSFERT DE ZERO VERS CB-ANNEE.
059200         MOVE ZERO TO CB-ANNEE
059300* CUMUL DE 1 DANS WS-AVERT-ANNEE.
059400         ADD 1 TO WS-AVERT-ANNEE
059500     END-IF.
059600* TEST : NOT CB-VALEUR-ECHANGE NUMERIC
059700     IF NOT CB-VALEUR-ECHANGE NUMERIC
059800* TRANSFERT DE ZERO VERS CB-VALEUR-ECHANGE.
059900         MOVE ZERO TO CB-VALEUR-ECHANGE
060000* POSITIONNEMENT DE LA CONDITION VALEUR-ETAIT-NULLE.
060100         SET VALEUR-ETAIT-NULLE TO TRUE
060200     END-IF.
060300 3200-EXIT.
060400     EXIT.
060500
060600* RUBRIQUE 2B - CONTROLES DE PLAGE ET D'ENSEMBLES DE VALEURS
060700* (AVERTISSEMENT SEULEMENT - AUCUNE SUPPRESSION ICI)
060800 3300-VALIDER-CATEGORIES.
060900*    ANNEE HORS PLAGE VALIDE DU PROGRAMME (1997-2021).
061000     IF CB-ANNEE NUMERIC AND NOT CB-ANNEE-DANS-PLAGE
061100* CUMUL DE 1 DANS WS-AVERT-ANNEE-PLAGE.
061200         ADD 1 TO WS-AVERT-ANNEE-PLAGE
061300     END-IF.
061400*    VALEUR NEGATIVE - CONSERVEE TELLE QUELLE, SIMPLEMENT
061500*    SIGNALEE AU BUREAU STATISTIQUE (VOIR JOURNAL 1989).
061600     IF CB-VALEUR-ECHANGE < 0
061700* CUMUL DE 1 DANS WS-AVERT-NEGATIF.
061800         ADD 1 TO WS-AVERT-NEGATIF
061900     END-IF.
062000*    ECOSYSTEME HORS ENSEMBLE FERME DE VALEURS VALIDES.
062100     IF NOT CB-ECOSYS-VALIDE
062200* CUMUL DE 1 DANS WS-AVERT-ECOSYSTEME.
062300         ADD 1 TO WS-AVERT-ECOSYSTEME
062400     END-IF.
062500*    GROUPE D'ESPECES HORS ENSEMBLE FERME DE VALEURS VALIDES.
062600     IF NOT CB-ESPECE-VALIDE
062700* CUMUL DE 1 DANS WS-AVERT-ESPECE.
062800         ADD 1 TO WS-AVERT-ESPECE
062900     END-IF.
063000*    COMTE HORS ENSEMBLE FERME DES 5 COMTES D'HAWAII.
063100     IF NOT CB-COMTE-VALIDE
063200* CUMUL DE 1 DANS WS-AVERT-COMTE.
063300         ADD 1 TO WS-AVERT-COMTE
063400     END-IF.
063500 3300-EXIT.
063600     EXIT.
063700
063800* RUBRIQUE 2C - SEULE REGLE DE SUPPRESSION : VALEUR MANQUANTE OU
063900* ILLISIBLE (DRAPEAU POSE EN RUBRIQUE 2A - UNE VALEUR ZERO SAISIE
064000* TELLE QUELLE PAR LE PECHEUR EST VALIDE, ELLE N'EST PAS SUPPRIMEE
064100 3400-SUPPRIMER-SI-VALEUR-NULLE.
064200* TEST : VALEUR-ETAIT-NULLE
064300     IF VALEUR-ETAIT-NULLE
064400* POSITIONNEMENT DE LA CONDITION ENREGISTREMENT-SUPPRIME.
064500         SET ENREGISTREMENT-SUPPRIME TO TRUE
064600* CUMUL DE 1 DANS WS-SUPPR-NULS.
064700         ADD 1 TO WS-SUPPR-NULS
064800* CUMUL DE 1 DANS WS-SUPPR-TOTAL.
064900         ADD 1 TO WS-SUPPR-TOTAL
065000     END-IF.
065100 3400-EXIT.
065200     EXIT.
065300
065400* RUBRIQUE 2D - SUPPRESSION DES AGREGATS (FACULTATIF, PILOTE
065500* PAR LE SWITCH UPSI-0 - PROGRAMME PRINCIPAL LE LAISSE A OFF)
065600 3500-SUPPRIMER-SI-AGREGAT.
065700* TEST : AGREGATS-A-SUPPRIMER
065800     IF AGREGATS-A-SUPPRIMER
065900*        UNE LIGNE 'ALL SPECIES' OU 'ALL ECOSYSTEMS' EST UN
066000*        TOTAL DEJA PORTE PAR LE DAR, PAS UNE VENTE INDIVIDUELLE
066100*        - SUPPRIMEE ICI POUR EVITER LE DOUBLE COMPTE SI LE
066200*        SWITCH EST ACTIVE.
066300         IF CB-ECOSYS-AGREGAT OR CB-ESPECE-AGREGAT
066400* POSITIONNEMENT DE LA CONDITION ENREGISTREMENT-SUPPRIME.
066500             SET ENREGISTREMENT-SUPPRIME TO TRUE
066600* CUMUL DE 1 DANS WS-SUPPR-AGREGATS.
066700             ADD 1 TO WS-SUPPR-AGREGATS
066800* CUMUL DE 1 DANS WS-SUPPR-TOTAL.
066900             ADD 1 TO WS-SUPPR-TOTAL
067000         END-IF
067100     END-IF.
067200 3500-EXIT.
067300     EXIT.
067400
067500* RUBRIQUE 2E - ECRITURE DU NET ET CUMUL DES TOTAUX DU LOT
067600 3600-ECRIRE-ET-CUMULER.
067700* TRANSFERT DE CB-ANNEE VERS CN-ANNEE..
067800     MOVE CB-ANNEE           TO CN-ANNEE.
067900* TRANSFERT DE CB-AIRE-DAR VERS CN-AIRE-DAR..
068000     MOVE CB-AIRE-DAR        TO CN-AIRE-DAR.
068100* TRANSFERT DE CB-COMTE VERS CN-COMTE..
068200     MOVE CB-COMTE           TO CN-COMTE.
068300* TRANSFERT DE CB-GROUPE-ESPECE VERS CN-GROUPE-ESPECE..
068400     MOVE CB-GROUPE-ESPECE   TO CN-GROUPE-ESPECE.
068500* TRANSFERT DE CB-TYPE-ECOSYSTEME VERS CN-TYPE-ECOSYSTEME..
068600     MOVE CB-TYPE-ECOSYSTEME TO CN-TYPE-ECOSYSTEME.
068700* TRANSFERT DE CB-VALEUR-ECHANGE VERS CN-VALEUR-ECHANGE..
068800     MOVE CB-VALEUR-ECHANGE  TO CN-VALEUR-ECHANGE.
068900*    RUBRIQUE 2008 - SUPPRESSION DES ZONES D'AFFICHAGE SUR
069000*    DEMANDE (SWITCH UPSI-1) - LES DEUX ZONES DE PASSE-PLAT
069100*    SONT MISES A BLANC PLUTOT QUE RECOPIEES QUAND LE SWITCH
069200*    EST ACTIVE, LE RESTE DE L'ENREGISTREMENT NET EST INCHANGE.
069300     IF AFFICHAGE-A-SUPPRIMER
069400* TRANSFERT DE SPACES VERS CN-COMTE-OLELO.
069500         MOVE SPACES TO CN-COMTE-OLELO
069600* TRANSFERT DE SPACES VERS CN-VALEUR-FORMATEE.
069700         MOVE SPACES TO CN-VALEUR-FORMATEE
069800* CAS CONTRAIRE.
069900     ELSE
070000* TRANSFERT DE CB-COMTE-OLELO VERS CN-COMTE-OLELO.
070100         MOVE CB-COMTE-OLELO     TO CN-COMTE-OLELO
070200* TRANSFERT DE CB-VALEUR-FORMATEE VERS CN-VALEUR-FORMATEE.
070300         MOVE CB-VALEUR-FORMATEE TO CN-VALEUR-FORMATEE
070400     END-IF.
070500* ECRITURE DE REC-COMMERCIAL-NET..
070600     WRITE REC-COMMERCIAL-NET.
070700* CUMUL DE 1 DANS WS-NETS-ECRITS..
070800     ADD 1 TO WS-NETS-ECRITS.
070900* CUMUL DE CB-VALEUR-ECHANGE DANS WS-TOTAL-VALEUR..
071000     ADD CB-VALEUR-ECHANGE TO WS-TOTAL-VALEUR.
071100*    MISE A JOUR DES BORNES D'ANNEE DU LOT (INITIALISEES A
071200*    L'ENVERS PAR 1000-INITIALISER POUR QUE LE PREMIER
071300*    ENREGISTREMENT LES ECRASE SYSTEMATIQUEMENT).
071400     IF CB-ANNEE < WS-ANNEE-MIN
071500* TRANSFERT DE CB-ANNEE VERS WS-ANNEE-MIN.
071600         MOVE CB-ANNEE TO WS-ANNEE-MIN
071700     END-IF.
071800* TEST : CB-ANNEE > WS-ANNEE-MAX
071900     IF CB-ANNEE > WS-ANNEE-MAX
072000* TRANSFERT DE CB-ANNEE VERS WS-ANNEE-MAX.
072100         MOVE CB-ANNEE TO WS-ANNEE-MAX
072200     END-IF.
072300* APPEL DE LA RUBRIQUE 3610-CUMULER-ANNEE.
072400     PERFORM 3610-CUMULER-ANNEE THRU 3610-EXIT.
072500* APPEL DE LA RUBRIQUE 3620-CUMULER-AIRE.
072600     PERFORM 3620-CUMULER-AIRE THRU 3620-EXIT.
072700* APPEL DE LA RUBRIQUE 3630-MARQUER-DISTINCTS.
072800     PERFORM 3630-MARQUER-DISTINCTS THRU 3630-EXIT.
072900 3600-EXIT.
073000     EXIT.
073100
073200* RECHERCHE-OU-CREATION DE LA LIGNE ANNEE DANS LA TABLE -
073300* DRAPEAU DE RECHERCHE REMIS A ESPACE AVANT LE BALAYAGE PUIS
073400* POSITIONNE PAR 3611-EXAMINER-ANNEE SUR UNE ANNEE DEJA CONNUE.
073500 3610-CUMULER-ANNEE.
073600* TRANSFERT DE 1 VERS WS-IX..
073700     MOVE 1 TO WS-IX.
073800* TRANSFERT DE SPACE VERS WS-LIGNE-TROUVEE..
073900     MOVE SPACE TO WS-LIGNE-TROUVEE.
074000* APPEL DE LA RUBRIQUE 3611-EXAMINER-ANNEE.
074100     PERFORM 3611-EXAMINER-ANNEE THRU 3611-EXIT
074200* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
074300         VARYING WS-IX FROM 1 BY 1
074400* CONDITION D'ARRET DE LA BOUCLE (SUITE).
074500         UNTIL WS-IX > WS-NB-ANNEES OR LIGNE-TROUVEE-OUI.
074600*    ANNEE ABSENTE DE LA TABLE - NOUVELLE LIGNE CREEE SI LA
074700*    TABLE N'EST PAS PLEINE (30 ANNEES POSSIBLES AU MAXIMUM).
074800     IF NOT LIGNE-TROUVEE-OUI AND WS-NB-ANNEES < 30
074900* CUMUL DE 1 DANS WS-NB-ANNEES.
075000         ADD 1 TO WS-NB-ANNEES
075100* TRANSFERT DE CB-ANNEE VERS TA-ANNEE(WS-NB-ANNEES).
075200         MOVE CB-ANNEE TO TA-ANNEE(WS-NB-ANNEES)
075300* CUMUL DE 1 DANS TA-COMPTE(WS-NB-ANNEES).
075400         ADD 1 TO TA-COMPTE(WS-NB-ANNEES)
075500* CUMUL DE CB-VALEUR-ECHANGE DANS TA-TOTAL(WS-NB-ANNEES).
075600         ADD CB-VALEUR-ECHANGE TO TA-TOTAL(WS-NB-ANNEES)
075700     END-IF.
075800 3610-EXIT.
075900     EXIT.
076000
076100* EXAMEN D'UNE LIGNE DE LA TABLE DES ANNEES - CUMULE SUR PLACE
076200* SI L'ANNEE CORRESPOND, ET SIGNALE LA TROUVAILLE AU DRAPEAU.
076300 3611-EXAMINER-ANNEE.
076400* TEST : TA-ANNEE(WS-IX) = CB-ANNEE
076500     IF TA-ANNEE(WS-IX) = CB-ANNEE
076600* CUMUL DE 1 DANS TA-COMPTE(WS-IX).
076700         ADD 1 TO TA-COMPTE(WS-IX)
076800* CUMUL DE CB-VALEUR-ECHANGE DANS TA-TOTAL(WS-IX).
076900         ADD CB-VALEUR-ECHANGE TO TA-TOTAL(WS-IX)
077000* POSITIONNEMENT DE LA CONDITION LIGNE-TROUVEE-OUI.
077100         SET LIGNE-TROUVEE-OUI TO TRUE
077200     END-IF.
077300 3611-EXIT.
077400     EXIT.
077500
077600* RECHERCHE-OU-CREATION DE LA LIGNE AIRE DAR - MEME IDIOME QUE
077700* 3610-CUMULER-ANNEE CI-DESSUS, SUR LA TABLE DES AIRES.
077800 3620-CUMULER-AIRE.
077900* TRANSFERT DE 1 VERS WS-IY..
078000     MOVE 1 TO WS-IY.
078100* TRANSFERT DE SPACE VERS WS-LIGNE-TROUVEE..
078200     MOVE SPACE TO WS-LIGNE-TROUVEE.
078300* APPEL DE LA RUBRIQUE 3621-EXAMINER-AIRE.
078400     PERFORM 3621-EXAMINER-AIRE THRU 3621-EXIT
078500* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
078600         VARYING WS-IY FROM 1 BY 1
078700* CONDITION D'ARRET DE LA BOUCLE (SUITE).
078800         UNTIL WS-IY > WS-NB-AIRES OR LIGNE-TROUVEE-OUI.
078900*    AIRE ABSENTE DE LA TABLE - NOUVELLE LIGNE CREEE SI LA
079000*    TABLE N'EST PAS PLEINE (60 AIRES POSSIBLES AU MAXIMUM).
079100     IF NOT LIGNE-TROUVEE-OUI AND WS-NB-AIRES < 60
079200* CUMUL DE 1 DANS WS-NB-AIRES.
079300         ADD 1 TO WS-NB-AIRES
079400* TRANSFERT DE CB-AIRE-DAR VERS TR-AIRE(WS-NB-AIRES).
079500         MOVE CB-AIRE-DAR TO TR-AIRE(WS-NB-AIRES)
079600* CUMUL DE 1 DANS TR-COMPTE(WS-NB-AIRES).
079700         ADD 1 TO TR-COMPTE(WS-NB-AIRES)
079800     END-IF.
079900 3620-EXIT.
080000     EXIT.
080100
080200* EXAMEN D'UNE LIGNE DE LA TABLE DES AIRES - MEME LOGIQUE QUE
080300* 3611-EXAMINER-ANNEE.
080400 3621-EXAMINER-AIRE.
080500* TEST : TR-AIRE(WS-IY) = CB-AIRE-DAR
080600     IF TR-AIRE(WS-IY) = CB-AIRE-DAR
080700* CUMUL DE 1 DANS TR-COMPTE(WS-IY).
080800         ADD 1 TO TR-COMPTE(WS-IY)
080900* POSITIONNEMENT DE LA CONDITION LIGNE-TROUVEE-OUI.
081000         SET LIGNE-TROUVEE-OUI TO TRUE
081100     END-IF.
081200 3621-EXIT.
081300     EXIT.
081400
081500* MARQUAGE DES COMTES / ESPECES / ECOSYSTEMES DISTINCTS DEJA
081600* RENCONTRES, POUR LE DENOMBREMENT DU RAPPORT SOMMAIRE - CHAQUE
081700* BALAYAGE S'ARRETE DES QU'IL TROUVE LA VALEUR COURANTE DEJA
081800* PRESENTE OU UNE CASE LIBRE, SANS CUMUL - CE N'EST QU'UN
081900* MARQUAGE, LE DENOMBREMENT LUI-MEME EST FAIT PAR 4000 EN FIN
082000* DE LOT.
082100 3630-MARQUER-DISTINCTS.
082200* APPEL DE LA RUBRIQUE 3631-EXAMINER-COMTE.
082300     PERFORM 3631-EXAMINER-COMTE THRU 3631-EXIT
082400* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
082500         VARYING WS-IX FROM 1 BY 1
082600* CONDITION D'ARRET DE LA BOUCLE (SUITE).
082700         UNTIL WS-IX > 10
082800* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
082900         OR COMTE-ENTREE(WS-IX) = CB-COMTE
083000* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
083100         OR COMTE-ENTREE(WS-IX) = SPACES.
083200* TEST : WS-IX < 11 AND COMTE-ENTREE(WS-IX) = SPACES
083300     IF WS-IX < 11 AND COMTE-ENTREE(WS-IX) = SPACES
083400* TRANSFERT DE CB-COMTE VERS COMTE-ENTREE(WS-IX).
083500         MOVE CB-COMTE TO COMTE-ENTREE(WS-IX)
083600     END-IF.
083700* APPEL DE LA RUBRIQUE 3632-EXAMINER-ESPECE.
083800     PERFORM 3632-EXAMINER-ESPECE THRU 3632-EXIT
083900* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
084000         VARYING WS-IX FROM 1 BY 1
084100* CONDITION D'ARRET DE LA BOUCLE (SUITE).
084200         UNTIL WS-IX > 10
084300* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
084400         OR ESPECE-ENTREE(WS-IX) = CB-GROUPE-ESPECE
084500* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
084600         OR ESPECE-ENTREE(WS-IX) = SPACES.
084700* TEST : WS-IX < 11 AND ESPECE-ENTREE(WS-IX) = SPACES
084800     IF WS-IX < 11 AND ESPECE-ENTREE(WS-IX) = SPACES
084900* TRANSFERT DE CB-GROUPE-ESPECE VERS ESPECE-ENTREE(WS-IX).
085000         MOVE CB-GROUPE-ESPECE TO ESPECE-ENTREE(WS-IX)
085100     END-IF.
085200* APPEL DE LA RUBRIQUE 3633-EXAMINER-ECOSYSTEME.
085300     PERFORM 3633-EXAMINER-ECOSYSTEME THRU 3633-EXIT
085400* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
085500         VARYING WS-IX FROM 1 BY 1
085600* CONDITION D'ARRET DE LA BOUCLE (SUITE).
085700         UNTIL WS-IX > 10
085800* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
085900         OR ECOSYS-ENTREE(WS-IX) = CB-TYPE-ECOSYSTEME
086000* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
086100         OR ECOSYS-ENTREE(WS-IX) = SPACES.
086200* TEST : WS-IX < 11 AND ECOSYS-ENTREE(WS-IX) = SPACES
086300     IF WS-IX < 11 AND ECOSYS-ENTREE(WS-IX) = SPACES
086400* TRANSFERT DE CB-TYPE-ECOSYSTEME VERS ECOSYS-ENTREE(WS-IX).
086500         MOVE CB-TYPE-ECOSYSTEME TO ECOSYS-ENTREE(WS-IX)
086600     END-IF.
086700 3630-EXIT.
086800     EXIT.
086900
087000* CORPS DE BALAYAGE HORS-LIGNE POUR LE COMTE - LE TEST D'ARRET
087100* EST ENTIEREMENT PORTE PAR LA CLAUSE UNTIL CI-DESSUS, IL N'Y A
087200* DONC RIEN A FAIRE A CHAQUE PASSAGE.
087300 3631-EXAMINER-COMTE.
087400     CONTINUE.
087500 3631-EXIT.
087600     EXIT.
087700
087800* CORPS DE BALAYAGE HORS-LIGNE POUR LE GROUPE D'ESPECES - MEME
087900* REMARQUE QUE 3631-EXAMINER-COMTE CI-DESSUS.
088000 3632-EXAMINER-ESPECE.
088100     CONTINUE.
088200 3632-EXIT.
088300     EXIT.
088400
088500* CORPS DE BALAYAGE HORS-LIGNE POUR LE TYPE D'ECOSYSTEME - MEME
088600* REMARQUE QUE 3631-EXAMINER-COMTE CI-DESSUS.
088700 3633-EXAMINER-ECOSYSTEME.
088800     CONTINUE.
088900 3633-EXIT.
089000     EXIT.
089100
089200* DENOMBREMENT FINAL DES COMTES/ESPECES/ECOSYSTEMES DISTINCTS -
089300* UN SEUL BALAYAGE DES TROIS TABLES EN PARALLELE, CHAQUE CASE
089400* NON BLANCHE EST UNE VALEUR DISTINCTE RENCONTREE DANS LE LOT.
089500 4000-CALCULER-DENOMBREMENTS.
089600     MOVE ZERO TO WS-NB-COMTES WS-NB-ESPECES WS-NB-ECOSYSTEMES.
089700* APPEL DE LA RUBRIQUE 4010-COMPTER-UNE-ENTREE.
089800     PERFORM 4010-COMPTER-UNE-ENTREE THRU 4010-EXIT
089900* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
090000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 10.
090100 4000-EXIT.
090200     EXIT.
090300
090400* CORPS DU BALAYAGE CI-DESSUS - UN INCREMENT PAR TABLE DONT LA
090500* CASE COURANTE N'EST PAS BLANCHE.
090600 4010-COMPTER-UNE-ENTREE.
090700* TEST : COMTE-ENTREE(WS-IX) NOT = SPACES
090800     IF COMTE-ENTREE(WS-IX) NOT = SPACES
090900* CUMUL DE 1 DANS WS-NB-COMTES.
091000         ADD 1 TO WS-NB-COMTES
091100     END-IF.
091200* TEST : ESPECE-ENTREE(WS-IX) NOT = SPACES
091300     IF ESPECE-ENTREE(WS-IX) NOT = SPACES
091400* CUMUL DE 1 DANS WS-NB-ESPECES.
091500         ADD 1 TO WS-NB-ESPECES
091600     END-IF.
091700* TEST : ECOSYS-ENTREE(WS-IX) NOT = SPACES
091800     IF ECOSYS-ENTREE(WS-IX) NOT = SPACES
091900* CUMUL DE 1 DANS WS-NB-ECOSYSTEMES.
092000         ADD 1 TO WS-NB-ECOSYSTEMES
092100     END-IF.
092200 4010-EXIT.
092300     EXIT.
092400
092500* RUBRIQUE 2F - EMISSION D'UNE LIGNE WARNING PAR REGLE DE
092600* VALIDATION VIOLEE AU MOINS UNE FOIS SUR LE LOT (AJOUT 2024,
092700* LE JOURNAL NE PORTAIT AUPARAVANT AUCUNE TRACE DE CES CAS)
092800 4050-EMETTRE-AVERTISSEMENTS.
092900*    ANNEES ILLISIBLES FORCEES A ZERO (RUBRIQUE 2A).
093000     IF WS-AVERT-ANNEE > 0
093100* TRANSFERT DE WS-AVERT-ANNEE VERS WA-COMPTE.
093200         MOVE WS-AVERT-ANNEE TO WA-COMPTE
093300         MOVE 'ANNEE(S) ILLISIBLE(S) FORCEE(S) A ZERO'
093400* CIBLE DU TRANSFERT (SUITE).
093500             TO WA-LIBELLE
093600* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
093700         MOVE 'WARNING' TO LJ-NIVEAU
093800* ECRITURE DE LIGNE-JOURNAL-1.
093900         WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE
094000     END-IF.
094100*    ANNEES HORS PLAGE VALIDE (RUBRIQUE 2B).
094200     IF WS-AVERT-ANNEE-PLAGE > 0
094300* TRANSFERT DE WS-AVERT-ANNEE-PLAGE VERS WA-COMPTE.
094400         MOVE WS-AVERT-ANNEE-PLAGE TO WA-COMPTE
094500         MOVE 'ANNEE(S) HORS PLAGE VALIDE DU PROGRAMME'
094600* CIBLE DU TRANSFERT (SUITE).
094700             TO WA-LIBELLE
094800* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
094900         MOVE 'WARNING' TO LJ-NIVEAU
095000* ECRITURE DE LIGNE-JOURNAL-1.
095100         WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE
095200     END-IF.
095300*    VALEURS NEGATIVES CONSERVEES (RUBRIQUE 2B).
095400     IF WS-AVERT-NEGATIF > 0
095500* TRANSFERT DE WS-AVERT-NEGATIF VERS WA-COMPTE.
095600         MOVE WS-AVERT-NEGATIF TO WA-COMPTE
095700         MOVE 'VALEUR(S) D''ECHANGE NEGATIVE(S) CONSERVEE(S)'
095800* CIBLE DU TRANSFERT (SUITE).
095900             TO WA-LIBELLE
096000* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
096100         MOVE 'WARNING' TO LJ-NIVEAU
096200* ECRITURE DE LIGNE-JOURNAL-1.
096300         WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE
096400     END-IF.
096500*    ECOSYSTEMES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE 2B).
096600     IF WS-AVERT-ECOSYSTEME > 0
096700* TRANSFERT DE WS-AVERT-ECOSYSTEME VERS WA-COMPTE.
096800         MOVE WS-AVERT-ECOSYSTEME TO WA-COMPTE
096900         MOVE 'ECOSYSTEME(S) HORS ENSEMBLE DE VALEURS VALIDE'
097000* CIBLE DU TRANSFERT (SUITE).
097100             TO WA-LIBELLE
097200* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
097300         MOVE 'WARNING' TO LJ-NIVEAU
097400* ECRITURE DE LIGNE-JOURNAL-1.
097500         WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE
097600     END-IF.
097700*    GROUPES D'ESPECES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE
097800*    2B).
097900     IF WS-AVERT-ESPECE > 0
098000* TRANSFERT DE WS-AVERT-ESPECE VERS WA-COMPTE.
098100         MOVE WS-AVERT-ESPECE TO WA-COMPTE
098200         MOVE 'GROUPE(S) D''ESPECE HORS ENSEMBLE DE VALEURS'
098300* CIBLE DU TRANSFERT (SUITE).
098400             TO WA-LIBELLE
098500* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
098600         MOVE 'WARNING' TO LJ-NIVEAU
098700* ECRITURE DE LIGNE-JOURNAL-1.
098800         WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE
098900     END-IF.
099000*    COMTES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE 2B).
099100     IF WS-AVERT-COMTE > 0
099200* TRANSFERT DE WS-AVERT-COMTE VERS WA-COMPTE.
099300         MOVE WS-AVERT-COMTE TO WA-COMPTE
099400         MOVE 'COMTE(S) HORS ENSEMBLE DE VALEURS VALIDE'
099500* CIBLE DU TRANSFERT (SUITE).
099600             TO WA-LIBELLE
099700* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
099800         MOVE 'WARNING' TO LJ-NIVEAU
099900* ECRITURE DE LIGNE-JOURNAL-1.
100000         WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE
100100     END-IF.
100200 4050-EXIT.
100300     EXIT.
100400
100500* RUBRIQUE 3 - EMISSION DU SOMMAIRE DU LOT COMMERCIAL, REPRIS
100600* PAR LE PROGRAMME PILOTE 3-PIPELINE (PAS D'APPEL CALL, LE
100700* SOMMAIRE TRANSITE PAR FICHIER SELON L'USAGE DU SERVICE)
100800 4100-EMETTRE-SOMMAIRE.
100900* POSITIONNEMENT DE LA CONDITION SM1-SUCCES.
101000     SET SM1-SUCCES TO TRUE.
101100* TRANSFERT DE WS-BRUT-LUS VERS SM1-LUS..
101200     MOVE WS-BRUT-LUS      TO SM1-LUS.
101300* TRANSFERT DE WS-NETS-ECRITS VERS SM1-ECRITS..
101400     MOVE WS-NETS-ECRITS   TO SM1-ECRITS.
101500* TRANSFERT DE WS-SUPPR-TOTAL VERS SM1-SUPPRIMES..
101600     MOVE WS-SUPPR-TOTAL   TO SM1-SUPPRIMES.
101700* TRANSFERT DE WS-ANNEE-MIN VERS SM1-ANNEE-MIN..
101800     MOVE WS-ANNEE-MIN     TO SM1-ANNEE-MIN.
101900* TRANSFERT DE WS-ANNEE-MAX VERS SM1-ANNEE-MAX..
102000     MOVE WS-ANNEE-MAX     TO SM1-ANNEE-MAX.
102100* TRANSFERT DE WS-TOTAL-VALEUR VERS SM1-TOTAL-VALEUR..
102200     MOVE WS-TOTAL-VALEUR  TO SM1-TOTAL-VALEUR.
102300* TRANSFERT DE WS-NB-COMTES VERS SM1-NB-COMTES..
102400     MOVE WS-NB-COMTES     TO SM1-NB-COMTES.
102500* TRANSFERT DE WS-NB-ESPECES VERS SM1-NB-ESPECES..
102600     MOVE WS-NB-ESPECES    TO SM1-NB-ESPECES.
102700* TRANSFERT DE WS-NB-ECOSYSTEMES VERS SM1-NB-ECOSYSTEMES..
102800     MOVE WS-NB-ECOSYSTEMES TO SM1-NB-ECOSYSTEMES.
102900* TRANSFERT DE WS-NB-AIRES VERS SM1-NB-AIRES..
103000     MOVE WS-NB-AIRES      TO SM1-NB-AIRES.
103100* ECRITURE DE REC-SOMMAIRE-1..
103200     WRITE REC-SOMMAIRE-1.
103300* APPEL DE LA RUBRIQUE 4050-EMETTRE-AVERTISSEMENTS.
103400     PERFORM 4050-EMETTRE-AVERTISSEMENTS THRU 4050-EXIT.
103500* TRANSFERT DE 'INFO   ' VERS LJ-NIVEAU..
103600     MOVE 'INFO   ' TO LJ-NIVEAU.
103700     MOVE 'LOT COMMERCIAL TRAITE - VOIR SOMMAIRE 1'
103800* CIBLE DU TRANSFERT (SUITE).
103900         TO LJ-TEXTE.
104000* ECRITURE DE LIGNE-JOURNAL-1.
104100     WRITE LIGNE-JOURNAL-1 FROM LIGNE-JOURNAL-CONSTRUITE.
104200 4100-EXIT.
104300     EXIT.
104400
104500* FERMETURE DES FICHIERS DU LOT - LES QUATRE SONT TOUJOURS
104600* OUVERTS A CE STADE PUISQU'ON N'ARRIVE ICI QUE SI LE FICHIER
104700* BRUT ETAIT DISPONIBLE (VOIR 0000-MAIN-PROCEDURE).
104800 5000-CLOTURER-FICHIERS.
104900* FERMETURE DE F-COMMERCIAL-BRUT.
105000     CLOSE F-COMMERCIAL-BRUT C-COMMERCIAL-NET
105100           C-JOURNAL-1 C-SOMMAIRE-1.
105200 5000-EXIT.
105300     EXIT.
105400*****************************************************************
105500 9999-FIN-PGM.
105600* FIN DEFINITIVE DU PROGRAMME.
105700     STOP RUN.
105800*****************************************************************
