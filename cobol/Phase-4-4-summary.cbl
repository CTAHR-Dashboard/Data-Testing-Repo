000100****************************************************************
000200* PROGRAMME   :  4-SUMMARY
000300* OBJET       :  Calculateur de statistiques croisees peches
000400*               commerciales / non commerciales - relit les deux
000500*               fichiers NETS produits par 1-COMMERCIAL et
000600*               1-NONCOMMERCIAL et emet le bloc de statistiques.
000700* REMARQUE    :  DERNIER PROGRAMME DE LA CHAINE ; IL N'EST PAS
000800*               APPELE PAR 3-PIPELINE ET S'EXECUTE EN PARALLELE
000900*               DE CELUI-CI DANS L'ORDONNANCEMENT DE PRODUCTION.
001000* ENTREES     :  LES DEUX FICHIERS NETS (SORTIE DE 1-COMMERCIAL
001100*               ET DE 1-NONCOMMERCIAL).
001200* SORTIE      :  UN BLOC DE STATISTIQUES CROISEES, FICHIER STATBLO
001300****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. 4-SUMMARY.
001600 AUTHOR. F-X MARCHEIX.
001700 INSTALLATION. SERVICE INFORMATIQUE - CELLULE PECHES.
001800 DATE-WRITTEN. 18/07/1991.
001900 DATE-COMPILED.
002000 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
002100****************************************************************
002200* JOURNAL DES MODIFICATIONS
002300* --------------------------------------------------------------
002400* 18/07/1991 FXM  0034  ECRITURE INITIALE DU PROGRAMME.
002500*              LECTURE DES DEUX FICHIERS NETS ET BLOC MINIMAL.
002600* 25/01/1992 KR   0040  AJOUT CUMUL PAR GROUPE D'ESPECE.
002700* 03/09/1992 KR   0040  AJOUT CUMUL PAR COMTE.
002800* 14/06/1993 SD   0049  DETERMINATION DU GROUPE/COMTE DOMINANT.
002900* 07/02/1994 SD   0049  FORMATAGE COMPACT DES MONTANTS (K/M/B).
003000*              A LA DEMANDE DU CHEF DE SERVICE, POUR TENIR LE
003100*              BLOC DE STATISTIQUES SUR UNE SEULE PAGE D'ETAT.
003200* 19/08/1994 JL   0057  IGNORER SILENCIEUSEMENT LES LIGNES NON
003300*              NUMERIQUES (ANNEE OU VALEUR ILLISIBLE). LE FICHIER
003400*              NET EST DEJA SUPPOSE PROPRE ; CE N'EST QU'UNE
003500*              PRECAUTION SUPPLEMENTAIRE, PAS UN AVERTISSEMENT.
003600* 05/12/1995 FXM  0063  GESTION FICHIER NET ABSENT (LOT VIDE).
003700* 21/06/1996 KR   0069  CORRECTION ARRONDI SUR FORMATAGE MONTANT.
003800* 14/01/1997 SD   0069  REVUE DE LA JUSTIFICATION A GAUCHE.
003900* 06/06/1997 FXM  0075  ALIGNEMENT SUR NOUVELLE PLAGE ANNEE 2021.
004000* 17/01/1998 FXM  0083  REVUE PASSAGE AN 2000 - FENETRE SIECLE.
004100*              AJOUT VUE CENTURY-SPLIT SUR LES ANNEES REPRISES.
004200* 30/09/1998 FXM  0083  TESTS DE NON REGRESSION AN 2000 OK.
004300* 12/04/1999 KR   0083  CORRECTION RESIDUELLE PASSAGE SIECLE.
004400* 08/11/2000 SD   0095  AJOUT PLAGE ANNEE 'NO DATA' SI LOT VIDE.
004500* 22/05/2002 JL   0099  NETTOYAGE PARAGRAPHES INUTILISES.
004600* 19/10/2005 SD   0108  ALIGNEMENT FINAL SUR LES DEUX NETTOYEURS.
004700* 11/03/2008 KR   0114  AJOUT TRACE CENTIMES SUR TOTAL COMMERCIAL.
004800* 03/06/2009 FXM  0117  LES ZONES DE COMPTE-RENDU DE FICHIER SONT
004900*              SORTIES DU GROUPE WS-ETATS-FICHIERS ET DECLAREES EN
005000*              77, MEME REVUE QUE SUR LES TROIS AUTRES PROGRAMMES
005100*              DE LA CHAINE (VOIR JOURNAL DE 3-PIPELINE).
005200* 16/09/2013 KR   0128  RELECTURE COMPLETE DES RUBRIQUES DE CUMUL
005300*              A LA DEMANDE DE L'AUDIT ; AUCUNE EVOLUTION DE
005400*              COMPORTEMENT, SIMPLE RENFORCEMENT DES COMMENTAIRES.
005500* 22/01/2016 SD   0135  RAPPEL AJOUTE EN TETE DE 6000 : LA LIMITE
005600*              DE 10 CATEGORIES DISTINCTES PAR TABLE EST UN CHOIX
005700*              DELIBERE, PAS UN OUBLI (VOIR PLUS BAS).
005800* 09/10/2019 KR   0142  CONFIRMATION QUE LE PROGRAMME RESTE MUET
005900*              EN CAS DE DEPASSEMENT DE LA TABLE (11E CATEGORIE) ;
006000*              LA CATEGORIE EXCEDENTAIRE EST SIMPLEMENT IGNOREE.
006100****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900* FICHIER NET COMMERCIAL (PRODUIT PAR 1-COMMERCIAL)
007000     SELECT F-COMMERCIAL-NET ASSIGN TO COMMNET
007100* ORGANISATION SEQUENTIELLE DU FICHIER.
007200         ORGANIZATION IS LINE SEQUENTIAL
007300* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-NET-1..
007400         FILE STATUS IS WS-ETAT-NET-1.
007500
007600* FICHIER NET NON COMMERCIAL (PRODUIT PAR 1-NONCOMMERCIAL)
007700     SELECT F-NONCOMM-NET ASSIGN TO NONCNET
007800* ORGANISATION SEQUENTIELLE DU FICHIER.
007900         ORGANIZATION IS LINE SEQUENTIAL
008000* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-NET-2..
008100         FILE STATUS IS WS-ETAT-NET-2.
008200
008300* BLOC DE STATISTIQUES CROISEES (RAPPORT FINAL, PARTIE 2) -
008400* DESTINE AU CHEF DE SERVICE, DIFFUSION SEPAREE DU RAPPORT PILOTE.
008500     SELECT C-BLOC-STATS ASSIGN TO STATBLOC
008600* ORGANISATION SEQUENTIELLE DU FICHIER.
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800****************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200* ENREGISTREMENT NET COMMERCIAL - MEME GABARIT QUE CELUI ECRIT
009300* PAR 1-COMMERCIAL SUR C-COMMERCIAL-NET. LE PREFIXE CN- (COMMERCIA
009400* NET) EST PROPRE A CE PROGRAMME ET NE DOIT PAS ETRE CONFONDU AVEC
009500* LES ZONES DE TRAVAIL DE 1-COMMERCIAL LUI-MEME.
009600 FD  F-COMMERCIAL-NET
009700* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
009800     LABEL RECORDS ARE STANDARD.
009900* GROUPE REC-COMMERCIAL-NET.
010000 01  REC-COMMERCIAL-NET.
010100* ZONE CN-ANNEE (9(4).)
010200     05 CN-ANNEE                 PIC 9(4).
010300* ZONE CN-AIRE-DAR (X(6).)
010400     05 CN-AIRE-DAR              PIC X(6).
010500* ZONE CN-COMTE (X(10).)
010600     05 CN-COMTE                 PIC X(10).
010700* ZONE CN-GROUPE-ESPECE (X(20).)
010800     05 CN-GROUPE-ESPECE         PIC X(20).
010900* ZONE CN-TYPE-ECOSYSTEME (X(22).)
011000     05 CN-TYPE-ECOSYSTEME       PIC X(22).
011100*    ZONE SIGNEE, SIGNE SEPARE EN TETE - CE PROGRAMME NE FAIT
011200*    QUE CUMULER CETTE VALEUR, IL NE LA REFORMATE PAS.
011300     05 CN-VALEUR-ECHANGE        PIC S9(11)V99
011400* SIGNE EN TETE DE ZONE, POSITION DISTINCTE.
011500                                 SIGN LEADING SEPARATE.
011600* ZONE CN-COMTE-OLELO (X(10).)
011700     05 CN-COMTE-OLELO           PIC X(10).
011800*    ZONE DEJA FORMATEE PAR 1-COMMERCIAL - NON REUTILISEE ICI,
011900*    CE PROGRAMME REFORMATE LUI-MEME SES PROPRES TOTAUX (RUBRIQUE
012000*    6000-FORMATER-MONTANT-COMPACT).
012100     05 CN-VALEUR-FORMATEE       PIC X(15).
012200* ZONE FILLER (X(20).)
012300     05 FILLER                   PIC X(20).
012400
012500* ENREGISTREMENT NET NON COMMERCIAL - MEME GABARIT QUE CELUI
012600* ECRIT PAR 1-NONCOMMERCIAL SUR C-NONCOMM-NET. LE PREFIXE NN- EST
012700* PROPRE A CE PROGRAMME, MEME REMARQUE QUE POUR CN- CI-DESSUS.
012800 FD  F-NONCOMM-NET
012900* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
013000     LABEL RECORDS ARE STANDARD.
013100* GROUPE REC-NONCOMM-NET.
013200 01  REC-NONCOMM-NET.
013300* ZONE NN-ANNEE (9(4).)
013400     05 NN-ANNEE                 PIC 9(4).
013500* ZONE NN-ILE (X(10).)
013600     05 NN-ILE                   PIC X(10).
013700* ZONE NN-COMTE (X(10).)
013800     05 NN-COMTE                 PIC X(10).
013900* ZONE NN-GROUPE-ESPECE (X(20).)
014000     05 NN-GROUPE-ESPECE         PIC X(20).
014100* ZONE NN-TYPE-ECOSYSTEME (X(22).)
014200     05 NN-TYPE-ECOSYSTEME       PIC X(22).
014300* ZONE NN-VALEUR-ECHANGE (S9(11)V99)
014400     05 NN-VALEUR-ECHANGE        PIC S9(11)V99
014500* SIGNE EN TETE DE ZONE, POSITION DISTINCTE.
014600                                 SIGN LEADING SEPARATE.
014700* ZONE NN-COMTE-OLELO (X(10).)
014800     05 NN-COMTE-OLELO           PIC X(10).
014900* ZONE NN-ILE-OLELO (X(10).)
015000     05 NN-ILE-OLELO             PIC X(10).
015100* ZONE NN-VALEUR-FORMATEE (X(15).)
015200     05 NN-VALEUR-FORMATEE       PIC X(15).
015300* ZONE FILLER (X(10).)
015400     05 FILLER                   PIC X(10).
015500
015600* LIGNE DU BLOC DE STATISTIQUES - 80 COLONNES, IMPRIMANTE DE
015700* SERVICE, MEME GABARIT QUE LE RAPPORT DE 3-PIPELINE.
015800 FD  C-BLOC-STATS
015900* ETIQUETTES OMITTED. SELON L'USAGE DU SERVICE.
016000     LABEL RECORDS ARE OMITTED.
016100* ZONE LIGNE-STATS (X(80).)
016200 01  LIGNE-STATS                 PIC X(80).
016300****************************************************************
016400 WORKING-STORAGE SECTION.
016500
016600* ZONES DE COMPTE-RENDU D'OUVERTURE DES DEUX FICHIERS NETS, EN
016700* 77 DEPUIS LA REVUE DU 03/06/2009 (VOIR JOURNAL) - '35' SIGNIFIE
016800* FICHIER ABSENT, CE QUI REND SIMPLEMENT LE LOT CONCERNE VIDE.
016900 77  WS-ETAT-NET-1            PIC X(2) VALUE SPACES.
017000* CONDITION NET-1-OK SUR VALEUR(S) ATTENDUE(S).
017100     88 NET-1-OK              VALUE '00'.
017200* CONDITION NET-1-ABSENT SUR VALEUR(S) ATTENDUE(S).
017300     88 NET-1-ABSENT          VALUE '35'.
017400* ZONE WS-ETAT-NET-2 (X(2) VALUE SPACES.)
017500 77  WS-ETAT-NET-2            PIC X(2) VALUE SPACES.
017600* CONDITION NET-2-OK SUR VALEUR(S) ATTENDUE(S).
017700     88 NET-2-OK              VALUE '00'.
017800* CONDITION NET-2-ABSENT SUR VALEUR(S) ATTENDUE(S).
017900     88 NET-2-ABSENT          VALUE '35'.
018000
018100* COMMUTATEURS DE LOT (VIDE / A DONNEES / FIN DE FICHIER) ET
018200* INDICATEUR DE RECHERCHE UTILISE PAR LES RUBRIQUES DE CUMUL.
018300 01  WS-COMMUTATEURS.
018400* ZONE WS-LOT-1-VIDE (X(1) VALUE SPACE.)
018500     05 WS-LOT-1-VIDE            PIC X(1) VALUE SPACE.
018600* CONDITION DATASET-1-VIDE SUR VALEUR(S) ATTENDUE(S).
018700        88 DATASET-1-VIDE        VALUE 'V'.
018800* ZONE WS-LOT-2-VIDE (X(1) VALUE SPACE.)
018900     05 WS-LOT-2-VIDE            PIC X(1) VALUE SPACE.
019000* CONDITION DATASET-2-VIDE SUR VALEUR(S) ATTENDUE(S).
019100        88 DATASET-2-VIDE        VALUE 'V'.
019200* ZONE WS-LOT-1-DONNEES (X(1) VALUE SPACE.)
019300     05 WS-LOT-1-DONNEES         PIC X(1) VALUE SPACE.
019400* CONDITION DATASET-1-A-DONNEES SUR VALEUR(S) ATTENDUE(S).
019500        88 DATASET-1-A-DONNEES   VALUE 'D'.
019600* ZONE WS-LOT-2-DONNEES (X(1) VALUE SPACE.)
019700     05 WS-LOT-2-DONNEES         PIC X(1) VALUE SPACE.
019800* CONDITION DATASET-2-A-DONNEES SUR VALEUR(S) ATTENDUE(S).
019900        88 DATASET-2-A-DONNEES   VALUE 'D'.
020000* ZONE WS-FIN-1 (X(1) VALUE SPACE.)
020100     05 WS-FIN-1                 PIC X(1) VALUE SPACE.
020200* CONDITION FIN-1 SUR VALEUR(S) ATTENDUE(S).
020300        88 FIN-1                 VALUE 'F'.
020400* ZONE WS-FIN-2 (X(1) VALUE SPACE.)
020500     05 WS-FIN-2                 PIC X(1) VALUE SPACE.
020600* CONDITION FIN-2 SUR VALEUR(S) ATTENDUE(S).
020700        88 FIN-2                 VALUE 'F'.
020800* ZONE WS-LIGNE-TROUVEE (X(1) VALUE SPACE.)
020900     05 WS-LIGNE-TROUVEE         PIC X(1) VALUE SPACE.
021000* CONDITION LIGNE-TROUVEE-OUI SUR VALEUR(S) ATTENDUE(S).
021100        88 LIGNE-TROUVEE-OUI     VALUE 'S'.
021200* ZONE FILLER (X(09) VALUE SPACES.)
021300     05 FILLER                   PIC X(09) VALUE SPACES.
021400
021500* COMPTEURS GENERAUX DE LA PASSE : ENREGISTREMENTS RETENUS,
021600* ENREGISTREMENTS IGNORES PAR LOT, INDICES DE BALAYAGE DES TABLES.
021700* TOUS EN COMP, Y COMPRIS LES INDICES DE TABLE, SELON L'USAGE
021800* CONSTANT DE CE PROGRAMME.
021900 01  WS-COMPTEURS.
022000* ZONE WS-NB-ENR-TOTAL (9(8) COMP VALUE 0.)
022100     05 WS-NB-ENR-TOTAL          PIC 9(8) COMP VALUE 0.
022200* ZONE WS-NB-IGNORES-1 (9(7) COMP VALUE 0.)
022300     05 WS-NB-IGNORES-1          PIC 9(7) COMP VALUE 0.
022400* ZONE WS-NB-IGNORES-2 (9(7) COMP VALUE 0.)
022500     05 WS-NB-IGNORES-2          PIC 9(7) COMP VALUE 0.
022600* ZONE WS-IX (9(4) COMP VALUE 0.)
022700     05 WS-IX                    PIC 9(4) COMP VALUE 0.
022800* ZONE WS-IY (9(4) COMP VALUE 0.)
022900     05 WS-IY                    PIC 9(4) COMP VALUE 0.
023000* ZONE WS-NB-ESPECES-DIST (9(3) COMP VALUE 0.)
023100     05 WS-NB-ESPECES-DIST       PIC 9(3) COMP VALUE 0.
023200* ZONE WS-NB-COMTES-DIST (9(3) COMP VALUE 0.)
023300     05 WS-NB-COMTES-DIST        PIC 9(3) COMP VALUE 0.
023400* ZONE FILLER (X(10) VALUE SPACES.)
023500     05 FILLER                   PIC X(10) VALUE SPACES.
023600
023700* ZONES DE TRANSFERT REMPLIES AVANT APPEL DES RUBRIQUES DE
023800* CUMUL PAR ESPECE/COMTE, COMMUNES AU LOT COMMERCIAL ET AU LOT
023900* NON COMMERCIAL.
024000 01  WS-ZONE-CUMUL.
024100* ZONE WS-CUMUL-ESPECE-NOM (X(20) VALUE SPACES.)
024200     05 WS-CUMUL-ESPECE-NOM      PIC X(20) VALUE SPACES.
024300* ZONE WS-CUMUL-ESPECE-VALEUR (S9(11)V99 VALUE 0.)
024400     05 WS-CUMUL-ESPECE-VALEUR   PIC S9(11)V99 VALUE 0.
024500* ZONE WS-CUMUL-COMTE-NOM (X(10) VALUE SPACES.)
024600     05 WS-CUMUL-COMTE-NOM       PIC X(10) VALUE SPACES.
024700* ZONE WS-CUMUL-COMTE-VALEUR (S9(11)V99 VALUE 0.)
024800     05 WS-CUMUL-COMTE-VALEUR    PIC S9(11)V99 VALUE 0.
024900* ZONE FILLER (X(10) VALUE SPACES.)
025000     05 FILLER                   PIC X(10) VALUE SPACES.
025100
025200* TOTAUX ET PLAGES D'ANNEES PAR LOT (RUBRIQUES 3100 ET 3510).
025300 01  WS-TOTAUX-LOTS.
025400* ZONE WS-COMM-TOTAL-VALEUR (S9(13)V99 VALUE 0.)
025500     05 WS-COMM-TOTAL-VALEUR     PIC S9(13)V99 VALUE 0.
025600*    VUE ENTIERE (SANS VIRGULE) POUR LA TRACE DE RAPPROCHEMENT
025700*    COMPTABLE AJOUTEE PAR LE JOURNAL DU 11/03/2008.
025800     05 WS-COMM-CENTIMES REDEFINES WS-COMM-TOTAL-VALEUR
025900* SUITE DE LA DEFINITION DE ZONE CI-DESSUS.
026000                                  PIC S9(15).
026100* ZONE WS-NONC-TOTAL-VALEUR (S9(13)V99 VALUE 0.)
026200     05 WS-NONC-TOTAL-VALEUR     PIC S9(13)V99 VALUE 0.
026300* ZONE WS-COMM-ANNEE-MIN (9(4) VALUE 9999.)
026400     05 WS-COMM-ANNEE-MIN        PIC 9(4) VALUE 9999.
026500*    VUE FENETRE SIECLE, MEME PRINCIPE QUE SUR 1-COMMERCIAL ET
026600*    3-PIPELINE (JOURNAL DU 17/01/1998).
026700     05 WS-COMM-ANNEE-MIN-SIECLE REDEFINES WS-COMM-ANNEE-MIN.
026800* ZONE WS-COMM-SIECLE-MIN (99.)
026900        10 WS-COMM-SIECLE-MIN    PIC 99.
027000* ZONE WS-COMM-COURTE-MIN (99.)
027100        10 WS-COMM-COURTE-MIN    PIC 99.
027200* ZONE WS-COMM-ANNEE-MAX (9(4) VALUE 0.)
027300     05 WS-COMM-ANNEE-MAX        PIC 9(4) VALUE 0.
027400* ZONE WS-NONC-ANNEE-MIN (9(4) VALUE 9999.)
027500     05 WS-NONC-ANNEE-MIN        PIC 9(4) VALUE 9999.
027600* ZONE WS-NONC-ANNEE-MAX (9(4) VALUE 0.)
027700     05 WS-NONC-ANNEE-MAX        PIC 9(4) VALUE 0.
027800* ZONE FILLER (X(08) VALUE SPACES.)
027900     05 FILLER                   PIC X(08) VALUE SPACES.
028000
028100* TABLE DES GROUPES D'ESPECES DISTINCTS ET DE LEUR VALEUR
028200* CUMULEE (COMMERCIAL ET NON COMMERCIAL CONFONDUS). LIMITEE A
028300* 10 ENTREES DE PROPOS DELIBERE (JOURNAL DU 22/01/2016) - LE
028400* NOMBRE DE GROUPES D'ESPECE DU REFERENTIEL TIENT LARGEMENT DEDANS
028500 01  TABLE-ESPECES.
028600* TABLE ESPECE-ENTREE A OCCURENCES MULTIPLES.
028700     05 ESPECE-ENTREE OCCURS 10 TIMES.
028800* ZONE TE-NOM (X(20) VALUE SPACES.)
028900        10 TE-NOM                PIC X(20) VALUE SPACES.
029000* ZONE TE-VALEUR (S9(13)V99 VALUE 0.)
029100        10 TE-VALEUR             PIC S9(13)V99 VALUE 0.
029200
029300* TABLE DES COMTES DISTINCTS ET DE LEUR VALEUR CUMULEE (LES
029400* DEUX LOTS CONFONDUS ; LE COMTE BLANC N'EST JAMAIS RETENU).
029500* MEME LIMITE DE 10 ENTREES ET MEME MOTIF QUE TABLE-ESPECES
029600* CI-DESSUS.
029700 01  TABLE-COMTES.
029800* TABLE COMTE-ENTREE A OCCURENCES MULTIPLES.
029900     05 COMTE-ENTREE OCCURS 10 TIMES.
030000* ZONE TC-NOM (X(10) VALUE SPACES.)
030100        10 TC-NOM                PIC X(10) VALUE SPACES.
030200* ZONE TC-VALEUR (S9(13)V99 VALUE 0.)
030300        10 TC-VALEUR             PIC S9(13)V99 VALUE 0.
030400
030500* GROUPE D'ESPECE ET COMTE DOMINANTS (RUBRIQUE 4000-DETERMINER-
030600* TOP-CATEGORIE) - PREMIER RENCONTRE RETENU EN CAS D'EGALITE.
030700* INITIALISES A ZERO PAR VALUE CLAUSE ; TOUTE VALEUR CUMULEE
030800* POSITIVE LES DEPASSE DONC DES LE PREMIER BALAYAGE.
030900* CE COMPORTEMENT EST VOULU, PAS UN OUBLI D'INITIALISATION.
031000 01  WS-TOP-CATEGORIES.
031100* ZONE WS-TOP-ESPECE-NOM (X(20) VALUE SPACES.)
031200     05 WS-TOP-ESPECE-NOM        PIC X(20) VALUE SPACES.
031300* ZONE WS-TOP-ESPECE-VALEUR (S9(13)V99 VALUE 0.)
031400     05 WS-TOP-ESPECE-VALEUR     PIC S9(13)V99 VALUE 0.
031500* ZONE WS-TOP-COMTE-NOM (X(10) VALUE SPACES.)
031600     05 WS-TOP-COMTE-NOM         PIC X(10) VALUE SPACES.
031700* ZONE WS-TOP-COMTE-VALEUR (S9(13)V99 VALUE 0.)
031800     05 WS-TOP-COMTE-VALEUR      PIC S9(13)V99 VALUE 0.
031900* ZONE FILLER (X(08) VALUE SPACES.)
032000     05 FILLER                   PIC X(08) VALUE SPACES.
032100
032200* ZONE DE TRAVAIL DU FORMATEUR DE MONTANT COMPACT ($/K/M/B)
032300* (RUBRIQUE 6000-FORMATER-MONTANT-COMPACT) - ARRONDI AU PLUS PRES.
032400 01  WS-ZONE-FORMATAGE.
032500* ZONE WS-FMT-ENTREE (S9(13)V99 VALUE 0.)
032600     05 WS-FMT-ENTREE            PIC S9(13)V99 VALUE 0.
032700* ZONE WS-FMT-RES-2DP (S9(9)V99 VALUE 0.)
032800     05 WS-FMT-RES-2DP           PIC S9(9)V99 VALUE 0.
032900* ZONE WS-FMT-RES-1DP (S9(9)V9 VALUE 0.)
033000     05 WS-FMT-RES-1DP           PIC S9(9)V9 VALUE 0.
033100* ZONE WS-FMT-RES-0DP (S9(9) VALUE 0.)
033200     05 WS-FMT-RES-0DP           PIC S9(9) VALUE 0.
033300* ZONE WS-FMT-ED-2DP (Z(7)9.99.)
033400     05 WS-FMT-ED-2DP            PIC Z(7)9.99.
033500* ZONE WS-FMT-ED-1DP (Z(7)9.9.)
033600     05 WS-FMT-ED-1DP            PIC Z(7)9.9.
033700* ZONE WS-FMT-ED-0DP (Z(8)9.)
033800     05 WS-FMT-ED-0DP            PIC Z(8)9.
033900* ZONE WS-FMT-SORTIE (X(20) VALUE SPACES.)
034000     05 WS-FMT-SORTIE            PIC X(20) VALUE SPACES.
034100* ZONE FILLER (X(04) VALUE SPACES.)
034200     05 FILLER                   PIC X(04) VALUE SPACES.
034300
034400* ZONE DE TRAVAIL DE LA JUSTIFICATION A GAUCHE (RUBRIQUE 6100-
034500* JUSTIFIER-A-GAUCHE), PARTAGEE PAR TOUS LES APPELANTS.
034600* WS-JG-INDICE EST DECLARE EN COMP COMME TOUS LES SUBSCRIPTS
034700* DE CE PROGRAMME (VOIR WS-COMPTEURS PLUS HAUT).
034800 01  WS-ZONE-JUSTIFICATION.
034900* ZONE WS-JG-ENTREE (X(20) VALUE SPACES.)
035000     05 WS-JG-ENTREE             PIC X(20) VALUE SPACES.
035100* ZONE WS-JG-SORTIE (X(20) VALUE SPACES.)
035200     05 WS-JG-SORTIE             PIC X(20) VALUE SPACES.
035300* ZONE WS-JG-INDICE (9(2) COMP VALUE 0.)
035400     05 WS-JG-INDICE             PIC 9(2) COMP VALUE 0.
035500* ZONE FILLER (X(06) VALUE SPACES.)
035600     05 FILLER                   PIC X(06) VALUE SPACES.
035700
035800* AUTRES ZONES EDITEES DU BLOC DE STATISTIQUES. WE-PLAGE-COMM ET
035900* WE-PLAGE-NONC RECOIVENT SOIT UNE PLAGE D'ANNEES 'AAAA-AAAA' SOIT
036000* LE LIBELLE 'No data' QUAND LE LOT CORRESPONDANT EST VIDE.
036100 01  WS-ZONES-EDITEES.
036200* ZONE WE-PLAGE-COMM (X(9) VALUE SPACES.)
036300     05 WE-PLAGE-COMM            PIC X(9) VALUE SPACES.
036400* ZONE WE-PLAGE-NONC (X(9) VALUE SPACES.)
036500     05 WE-PLAGE-NONC            PIC X(9) VALUE SPACES.
036600* ZONE WE-ESPECE-VALEUR-ED (X(20) VALUE SPACES.)
036700     05 WE-ESPECE-VALEUR-ED      PIC X(20) VALUE SPACES.
036800* ZONE WE-COMTE-VALEUR-ED (X(20) VALUE SPACES.)
036900     05 WE-COMTE-VALEUR-ED       PIC X(20) VALUE SPACES.
037000*    EDITION AVEC SEPARATEURS DE MILLIERS POUR LE COMPTE RENDU
037100*    DU NOMBRE TOTAL D'ENREGISTREMENTS RETENUS SUR LA PASSE.
037200     05 WE-ENR-TOTAL-ED          PIC Z,ZZZ,ZZ9.
037300* ZONE FILLER (X(08) VALUE SPACES.)
037400     05 FILLER                   PIC X(08) VALUE SPACES.
037500
037600* DATE DU JOUR - N'APPARAIT PAS SUR LE BLOC, CONSERVEE POUR
037700* D'EVENTUELS BESOINS D'HORODATAGE FUTURS.
037800* REPRISE TELLE QUELLE DU GABARIT WS-HORODATAGE DES AUTRES
037900* PROGRAMMES DE LA CHAINE, MEME NON UTILISEE ICI POUR L'INSTANT.
038000 01  WS-HORODATAGE.
038100* ZONE WS-DATE-JOUR (9(6) VALUE 0.)
038200     05 WS-DATE-JOUR             PIC 9(6) VALUE 0.
038300* ZONE FILLER (X(8) VALUE SPACES.)
038400     05 FILLER                   PIC X(8) VALUE SPACES.
038500
038600* ZONE DE CONSTRUCTION D'UNE LIGNE DU BLOC DE STATISTIQUES -
038700* VUE ALPHANUMERIQUE SIMPLE ET VUE LIBELLE/VALEUR (DETAIL).
038800 01  LIGNE-STATS-CONSTRUITE      PIC X(80) VALUE SPACES.
038900 01  LIGNE-STATS-DETAIL REDEFINES LIGNE-STATS-CONSTRUITE.
039000* ZONE LSD-LIBELLE (X(18).)
039100     05 LSD-LIBELLE              PIC X(18).
039200* ZONE LSD-VALEUR (X(58).)
039300     05 LSD-VALEUR               PIC X(58).
039400* ZONE FILLER (X(04).)
039500     05 FILLER                   PIC X(04).
039600****************************************************************
039700 PROCEDURE DIVISION.
039800
039900* RUBRIQUE MAITRESSE - ENCHAINE LES SEPT ETAPES DU CALCULATEUR
040000* PUIS SE BRANCHE SUR LA FIN DE PROGRAMME.
040100* --------------------------------------------------------------
040200* CE PROGRAMME NE MODIFIE AUCUN DES DEUX FICHIERS NETS ; IL LES
040300* RELIT SIMPLEMENT EN ENTREE. IL PEUT DONC TOURNER APRES OU EN
040400* PARALLELE DE 3-PIPELINE SANS RISQUE DE CONFLIT D'ACCES, DU
040500* MOMENT QUE LES DEUX PASSES DE NETTOYAGE (1-COMMERCIAL ET
040600* 1-NONCOMMERCIAL) SONT DEJA TERMINEES.
040700* --------------------------------------------------------------
040800* LES SEPT ETAPES SONT VOLONTAIREMENT SEQUENTIELLES ET SANS
040900* BRANCHEMENT CONDITIONNEL AU NIVEAU DE CETTE RUBRIQUE : TOUT LE
041000* TRAITEMENT CONDITIONNEL (LOT VIDE, FICHIER ABSENT) EST REPORTE
041100* A L'INTERIEUR DE CHAQUE RUBRIQUE APPELEE.
041200 0000-MAIN-PROCEDURE.
041300* APPEL DE LA RUBRIQUE 1000-INITIALISER.
041400     PERFORM 1000-INITIALISER THRU 1000-EXIT.
041500* APPEL DE LA RUBRIQUE 2000-OUVRIR-FICHIERS.
041600     PERFORM 2000-OUVRIR-FICHIERS THRU 2000-EXIT.
041700* APPEL DE LA RUBRIQUE 3000-TRAITER-COMMERCIAL.
041800     PERFORM 3000-TRAITER-COMMERCIAL THRU 3000-EXIT.
041900* APPEL DE LA RUBRIQUE 3500-TRAITER-NONCOMMERCIAL.
042000     PERFORM 3500-TRAITER-NONCOMMERCIAL THRU 3500-EXIT.
042100* APPEL DE LA RUBRIQUE 4000-DETERMINER-TOP-CATEGORIE.
042200     PERFORM 4000-DETERMINER-TOP-CATEGORIE THRU 4000-EXIT.
042300* APPEL DE LA RUBRIQUE 5000-IMPRIMER-BLOC-STATISTIQUES.
042400     PERFORM 5000-IMPRIMER-BLOC-STATISTIQUES THRU 5000-EXIT.
042500* APPEL DE LA RUBRIQUE 7000-CLOTURER-FICHIERS.
042600     PERFORM 7000-CLOTURER-FICHIERS THRU 7000-EXIT.
042700* BRANCHEMENT VERS 9999-FIN-PGM..
042800     GO TO 9999-FIN-PGM.
042900
043000 1000-INITIALISER.
043100* RECUPERATION DE DATE. DANS WS-DATE-JOUR.
043200     ACCEPT WS-DATE-JOUR FROM DATE.
043300* TRANSFERT DE 9999 VERS WS-COMM-ANNEE-MIN..
043400     MOVE 9999 TO WS-COMM-ANNEE-MIN.
043500* TRANSFERT DE 9999 VERS WS-NONC-ANNEE-MIN..
043600     MOVE 9999 TO WS-NONC-ANNEE-MIN.
043700* TRANSFERT DE ZERO VERS WS-COMM-ANNEE-MAX..
043800     MOVE ZERO TO WS-COMM-ANNEE-MAX.
043900* TRANSFERT DE ZERO VERS WS-NONC-ANNEE-MAX..
044000     MOVE ZERO TO WS-NONC-ANNEE-MAX.
044100 1000-EXIT.
044200     EXIT.
044300
044400* OUVERTURE DES DEUX FICHIERS NETS ET DU BLOC DE STATISTIQUES ;
044500* UN FICHIER NET ABSENT REND SIMPLEMENT SON LOT VIDE (PAS
044600* D'ARRET DU PROGRAMME - VOIR RUBRIQUES 3000/3500).
044700 2000-OUVRIR-FICHIERS.
044800* OUVERTURE (INPUT) DE F-COMMERCIAL-NET..
044900     OPEN INPUT F-COMMERCIAL-NET.
045000* TEST : NOT NET-1-OK
045100     IF NOT NET-1-OK
045200* POSITIONNEMENT DE LA CONDITION DATASET-1-VIDE.
045300         SET DATASET-1-VIDE TO TRUE
045400* AFFICHAGE CONSOLE DE 'FICHIER NET COMMERCIAL NON TROUVE'
045500         DISPLAY 'FICHIER NET COMMERCIAL NON TROUVE'
045600     END-IF.
045700* OUVERTURE (INPUT) DE F-NONCOMM-NET..
045800     OPEN INPUT F-NONCOMM-NET.
045900* TEST : NOT NET-2-OK
046000     IF NOT NET-2-OK
046100* POSITIONNEMENT DE LA CONDITION DATASET-2-VIDE.
046200         SET DATASET-2-VIDE TO TRUE
046300* AFFICHAGE CONSOLE DE 'FICHIER NET NON COMMERCIAL NON TROUVE'
046400         DISPLAY 'FICHIER NET NON COMMERCIAL NON TROUVE'
046500     END-IF.
046600* OUVERTURE (OUTPUT) DE C-BLOC-STATS..
046700     OPEN OUTPUT C-BLOC-STATS.
046800 2000-EXIT.
046900     EXIT.
047000
047100* LOT COMMERCIAL - AUCUN TRAITEMENT SI LE FICHIER EST ABSENT.
047200 3000-TRAITER-COMMERCIAL.
047300* TEST : DATASET-1-VIDE
047400     IF DATASET-1-VIDE
047500* BRANCHEMENT VERS 3000-EXIT.
047600         GO TO 3000-EXIT
047700     END-IF.
047800* APPEL DE LA RUBRIQUE 3100-LIRE-COMMERCIAL.
047900     PERFORM 3100-LIRE-COMMERCIAL THRU 3100-EXIT
048000* CONDITION D'ARRET DE LA BOUCLE (SUITE).
048100         UNTIL FIN-1.
048200 3000-EXIT.
048300     EXIT.
048400
048500* LECTURE ET NORMALISATION D'UN ENREGISTREMENT COMMERCIAL ;
048600* TOUTE LIGNE A ANNEE OU VALEUR ILLISIBLE EST IGNOREE SANS
048700* AVERTISSEMENT (LE NETTOYAGE A DEJA ETE FAIT PAR 1-COMMERCIAL).
048800 3100-LIRE-COMMERCIAL.
048900* LECTURE DE F-COMMERCIAL-NET.
049000     READ F-COMMERCIAL-NET
049100* CAS DE LA FIN DE FICHIER.
049200         AT END
049300* POSITIONNEMENT DE LA CONDITION FIN-1.
049400             SET FIN-1 TO TRUE
049500* BRANCHEMENT VERS 3100-EXIT.
049600             GO TO 3100-EXIT
049700     END-READ.
049800* TEST : CN-ANNEE NOT NUMERIC OR CN-VALEUR-ECHANGE NOT NUMERIC
049900     IF CN-ANNEE NOT NUMERIC OR CN-VALEUR-ECHANGE NOT NUMERIC
050000* CUMUL DE 1 DANS WS-NB-IGNORES-1.
050100         ADD 1 TO WS-NB-IGNORES-1
050200* BRANCHEMENT VERS 3100-EXIT.
050300         GO TO 3100-EXIT
050400     END-IF.
050500* CUMUL DE 1 DANS WS-NB-ENR-TOTAL..
050600     ADD 1 TO WS-NB-ENR-TOTAL.
050700* POSITIONNEMENT DE LA CONDITION DATASET-1-A-DONNEES.
050800     SET DATASET-1-A-DONNEES TO TRUE.
050900* CUMUL DE CN-VALEUR-ECHANGE DANS WS-COMM-TOTAL-VALEUR..
051000     ADD CN-VALEUR-ECHANGE TO WS-COMM-TOTAL-VALEUR.
051100* TEST : CN-ANNEE < WS-COMM-ANNEE-MIN
051200     IF CN-ANNEE < WS-COMM-ANNEE-MIN
051300* TRANSFERT DE CN-ANNEE VERS WS-COMM-ANNEE-MIN.
051400         MOVE CN-ANNEE TO WS-COMM-ANNEE-MIN
051500     END-IF.
051600* TEST : CN-ANNEE > WS-COMM-ANNEE-MAX
051700     IF CN-ANNEE > WS-COMM-ANNEE-MAX
051800* TRANSFERT DE CN-ANNEE VERS WS-COMM-ANNEE-MAX.
051900         MOVE CN-ANNEE TO WS-COMM-ANNEE-MAX
052000     END-IF.
052100* TRANSFERT DE CN-GROUPE-ESPECE VERS WS-CUMUL-ESPECE-NOM..
052200     MOVE CN-GROUPE-ESPECE TO WS-CUMUL-ESPECE-NOM.
052300* TRANSFERT DE CN-VALEUR-ECHANGE VERS WS-CUMUL-ESPECE-VALEUR..
052400     MOVE CN-VALEUR-ECHANGE TO WS-CUMUL-ESPECE-VALEUR.
052500* APPEL DE LA RUBRIQUE 3200-CUMULER-ESPECE.
052600     PERFORM 3200-CUMULER-ESPECE THRU 3200-EXIT.
052700* TEST : CN-COMTE NOT = SPACES
052800     IF CN-COMTE NOT = SPACES
052900* TRANSFERT DE CN-COMTE VERS WS-CUMUL-COMTE-NOM.
053000         MOVE CN-COMTE TO WS-CUMUL-COMTE-NOM
053100* TRANSFERT DE CN-VALEUR-ECHANGE VERS WS-CUMUL-COMTE-VALEUR.
053200         MOVE CN-VALEUR-ECHANGE TO WS-CUMUL-COMTE-VALEUR
053300* APPEL DE LA RUBRIQUE 3300-CUMULER-COMTE.
053400         PERFORM 3300-CUMULER-COMTE THRU 3300-EXIT
053500     END-IF.
053600 3100-EXIT.
053700     EXIT.
053800
053900* RECHERCHE-OU-CREATION DE LA LIGNE ESPECE DANS LA TABLE ;
054000* ZONE DE TRANSFERT WS-CUMUL-ESPECE-NOM/VALEUR REMPLIE PAR
054100* L'APPELANT (COMMERCIAL OU NON COMMERCIAL). SI LA TABLE EST
054200* DEJA PLEINE (10 ENTREES), LA CATEGORIE EXCEDENTAIRE EST PERDUE.
054300 3200-CUMULER-ESPECE.
054400* TRANSFERT DE 1 VERS WS-IX..
054500     MOVE 1 TO WS-IX.
054600* TRANSFERT DE SPACE VERS WS-LIGNE-TROUVEE..
054700     MOVE SPACE TO WS-LIGNE-TROUVEE.
054800* APPEL DE LA RUBRIQUE 3210-EXAMINER-ESPECE.
054900     PERFORM 3210-EXAMINER-ESPECE THRU 3210-EXIT
055000* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
055100         VARYING WS-IX FROM 1 BY 1
055200* CONDITION D'ARRET DE LA BOUCLE (SUITE).
055300         UNTIL WS-IX > WS-NB-ESPECES-DIST OR LIGNE-TROUVEE-OUI.
055400* TEST : NOT LIGNE-TROUVEE-OUI AND WS-NB-ESPECES-DIST < 10
055500     IF NOT LIGNE-TROUVEE-OUI AND WS-NB-ESPECES-DIST < 10
055600* CUMUL DE 1 DANS WS-NB-ESPECES-DIST.
055700         ADD 1 TO WS-NB-ESPECES-DIST
055800* TRANSFERT DE WS-CUMUL-ESPECE-NOM VERS TE-NOM(WS-NB-ESPECES-DIST)
055900         MOVE WS-CUMUL-ESPECE-NOM TO TE-NOM(WS-NB-ESPECES-DIST)
056000         MOVE WS-CUMUL-ESPECE-VALEUR
056100* CIBLE DU TRANSFERT (SUITE).
056200             TO TE-VALEUR(WS-NB-ESPECES-DIST)
056300     END-IF.
056400 3200-EXIT.
056500     EXIT.
056600
056700* COMPARAISON D'UNE ENTREE DE TABLE AVEC LA ZONE DE TRANSFERT ;
056800* APPELEE EN BOUCLE PAR 3200-CUMULER-ESPECE.
056900 3210-EXAMINER-ESPECE.
057000* TEST : TE-NOM(WS-IX) = WS-CUMUL-ESPECE-NOM
057100     IF TE-NOM(WS-IX) = WS-CUMUL-ESPECE-NOM
057200* CUMUL DE WS-CUMUL-ESPECE-VALEUR DANS TE-VALEUR(WS-IX).
057300         ADD WS-CUMUL-ESPECE-VALEUR TO TE-VALEUR(WS-IX)
057400* POSITIONNEMENT DE LA CONDITION LIGNE-TROUVEE-OUI.
057500         SET LIGNE-TROUVEE-OUI TO TRUE
057600     END-IF.
057700 3210-EXIT.
057800     EXIT.
057900
058000* RECHERCHE-OU-CREATION DE LA LIGNE COMTE DANS LA TABLE ;
058100* ZONE DE TRANSFERT WS-CUMUL-COMTE-NOM/VALEUR REMPLIE PAR
058200* L'APPELANT (COMMERCIAL OU NON COMMERCIAL).
058300 3300-CUMULER-COMTE.
058400* TRANSFERT DE 1 VERS WS-IY..
058500     MOVE 1 TO WS-IY.
058600* TRANSFERT DE SPACE VERS WS-LIGNE-TROUVEE..
058700     MOVE SPACE TO WS-LIGNE-TROUVEE.
058800* APPEL DE LA RUBRIQUE 3310-EXAMINER-COMTE.
058900     PERFORM 3310-EXAMINER-COMTE THRU 3310-EXIT
059000* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
059100         VARYING WS-IY FROM 1 BY 1
059200* CONDITION D'ARRET DE LA BOUCLE (SUITE).
059300         UNTIL WS-IY > WS-NB-COMTES-DIST OR LIGNE-TROUVEE-OUI.
059400* TEST : NOT LIGNE-TROUVEE-OUI AND WS-NB-COMTES-DIST < 10
059500     IF NOT LIGNE-TROUVEE-OUI AND WS-NB-COMTES-DIST < 10
059600* CUMUL DE 1 DANS WS-NB-COMTES-DIST.
059700         ADD 1 TO WS-NB-COMTES-DIST
059800* TRANSFERT DE WS-CUMUL-COMTE-NOM VERS TC-NOM(WS-NB-COMTES-DIST).
059900         MOVE WS-CUMUL-COMTE-NOM TO TC-NOM(WS-NB-COMTES-DIST)
060000         MOVE WS-CUMUL-COMTE-VALEUR
060100* CIBLE DU TRANSFERT (SUITE).
060200             TO TC-VALEUR(WS-NB-COMTES-DIST)
060300     END-IF.
060400 3300-EXIT.
060500     EXIT.
060600
060700* COMPARAISON D'UNE ENTREE DE TABLE AVEC LA ZONE DE TRANSFERT ;
060800* APPELEE EN BOUCLE PAR 3300-CUMULER-COMTE.
060900 3310-EXAMINER-COMTE.
061000* TEST : TC-NOM(WS-IY) = WS-CUMUL-COMTE-NOM
061100     IF TC-NOM(WS-IY) = WS-CUMUL-COMTE-NOM
061200* CUMUL DE WS-CUMUL-COMTE-VALEUR DANS TC-VALEUR(WS-IY).
061300         ADD WS-CUMUL-COMTE-VALEUR TO TC-VALEUR(WS-IY)
061400* POSITIONNEMENT DE LA CONDITION LIGNE-TROUVEE-OUI.
061500         SET LIGNE-TROUVEE-OUI TO TRUE
061600     END-IF.
061700 3310-EXIT.
061800     EXIT.
061900
062000* LOT NON COMMERCIAL - MEME PRINCIPE QUE LE LOT COMMERCIAL.
062100 3500-TRAITER-NONCOMMERCIAL.
062200* TEST : DATASET-2-VIDE
062300     IF DATASET-2-VIDE
062400* BRANCHEMENT VERS 3500-EXIT.
062500         GO TO 3500-EXIT
062600     END-IF.
062700* APPEL DE LA RUBRIQUE 3510-LIRE-NONCOMMERCIAL.
062800     PERFORM 3510-LIRE-NONCOMMERCIAL THRU 3510-EXIT
062900* CONDITION D'ARRET DE LA BOUCLE (SUITE).
063000         UNTIL FIN-2.
063100 3500-EXIT.
063200     EXIT.
063300
063400* LECTURE ET NORMALISATION D'UN ENREGISTREMENT NON COMMERCIAL ;
063500* TOUTE LIGNE A ANNEE OU VALEUR ILLISIBLE EST IGNOREE SANS
063600* AVERTISSEMENT (LE NETTOYAGE A DEJA ETE FAIT PAR 1-NONCOMMERCIAL)
063700 3510-LIRE-NONCOMMERCIAL.
063800* LECTURE DE F-NONCOMM-NET.
063900     READ F-NONCOMM-NET
064000* CAS DE LA FIN DE FICHIER.
064100         AT END
064200* POSITIONNEMENT DE LA CONDITION FIN-2.
064300             SET FIN-2 TO TRUE
064400* BRANCHEMENT VERS 3510-EXIT.
064500             GO TO 3510-EXIT
064600     END-READ.
064700* TEST : NN-ANNEE NOT NUMERIC OR NN-VALEUR-ECHANGE NOT NUMERIC
064800     IF NN-ANNEE NOT NUMERIC OR NN-VALEUR-ECHANGE NOT NUMERIC
064900* CUMUL DE 1 DANS WS-NB-IGNORES-2.
065000         ADD 1 TO WS-NB-IGNORES-2
065100* BRANCHEMENT VERS 3510-EXIT.
065200         GO TO 3510-EXIT
065300     END-IF.
065400* CUMUL DE 1 DANS WS-NB-ENR-TOTAL..
065500     ADD 1 TO WS-NB-ENR-TOTAL.
065600* POSITIONNEMENT DE LA CONDITION DATASET-2-A-DONNEES.
065700     SET DATASET-2-A-DONNEES TO TRUE.
065800* CUMUL DE NN-VALEUR-ECHANGE DANS WS-NONC-TOTAL-VALEUR..
065900     ADD NN-VALEUR-ECHANGE TO WS-NONC-TOTAL-VALEUR.
066000* TEST : NN-ANNEE < WS-NONC-ANNEE-MIN
066100     IF NN-ANNEE < WS-NONC-ANNEE-MIN
066200* TRANSFERT DE NN-ANNEE VERS WS-NONC-ANNEE-MIN.
066300         MOVE NN-ANNEE TO WS-NONC-ANNEE-MIN
066400     END-IF.
066500* TEST : NN-ANNEE > WS-NONC-ANNEE-MAX
066600     IF NN-ANNEE > WS-NONC-ANNEE-MAX
066700* TRANSFERT DE NN-ANNEE VERS WS-NONC-ANNEE-MAX.
066800         MOVE NN-ANNEE TO WS-NONC-ANNEE-MAX
066900     END-IF.
067000* TRANSFERT DE NN-GROUPE-ESPECE VERS WS-CUMUL-ESPECE-NOM..
067100     MOVE NN-GROUPE-ESPECE TO WS-CUMUL-ESPECE-NOM.
067200* TRANSFERT DE NN-VALEUR-ECHANGE VERS WS-CUMUL-ESPECE-VALEUR..
067300     MOVE NN-VALEUR-ECHANGE TO WS-CUMUL-ESPECE-VALEUR.
067400* APPEL DE LA RUBRIQUE 3200-CUMULER-ESPECE.
067500     PERFORM 3200-CUMULER-ESPECE THRU 3200-EXIT.
067600* TEST : NN-COMTE NOT = SPACES
067700     IF NN-COMTE NOT = SPACES
067800* TRANSFERT DE NN-COMTE VERS WS-CUMUL-COMTE-NOM.
067900         MOVE NN-COMTE TO WS-CUMUL-COMTE-NOM
068000* TRANSFERT DE NN-VALEUR-ECHANGE VERS WS-CUMUL-COMTE-VALEUR.
068100         MOVE NN-VALEUR-ECHANGE TO WS-CUMUL-COMTE-VALEUR
068200* APPEL DE LA RUBRIQUE 3300-CUMULER-COMTE.
068300         PERFORM 3300-CUMULER-COMTE THRU 3300-EXIT
068400     END-IF.
068500 3510-EXIT.
068600     EXIT.
068700
068800* BALAYAGE DES DEUX TABLES POUR LA VALEUR CUMULEE LA PLUS
068900* FORTE ; LE PREMIER RENCONTRE EST RETENU EN CAS D'EGALITE.
069000 4000-DETERMINER-TOP-CATEGORIE.
069100* APPEL DE LA RUBRIQUE 4010-EXAMINER-ESPECE.
069200     PERFORM 4010-EXAMINER-ESPECE THRU 4010-EXIT
069300* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
069400         VARYING WS-IX FROM 1 BY 1
069500* CONDITION D'ARRET DE LA BOUCLE (SUITE).
069600         UNTIL WS-IX > WS-NB-ESPECES-DIST.
069700* APPEL DE LA RUBRIQUE 4020-EXAMINER-COMTE.
069800     PERFORM 4020-EXAMINER-COMTE THRU 4020-EXIT
069900* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
070000         VARYING WS-IY FROM 1 BY 1
070100* CONDITION D'ARRET DE LA BOUCLE (SUITE).
070200         UNTIL WS-IY > WS-NB-COMTES-DIST.
070300* TEST : WS-TOP-ESPECE-NOM = SPACES
070400     IF WS-TOP-ESPECE-NOM = SPACES
070500* TRANSFERT DE '--' VERS WS-TOP-ESPECE-NOM.
070600         MOVE '--' TO WS-TOP-ESPECE-NOM
070700     END-IF.
070800* TEST : WS-TOP-COMTE-NOM = SPACES
070900     IF WS-TOP-COMTE-NOM = SPACES
071000* TRANSFERT DE '--' VERS WS-TOP-COMTE-NOM.
071100         MOVE '--' TO WS-TOP-COMTE-NOM
071200     END-IF.
071300 4000-EXIT.
071400     EXIT.
071500
071600 4010-EXAMINER-ESPECE.
071700* TEST : TE-VALEUR(WS-IX) > WS-TOP-ESPECE-VALEUR
071800     IF TE-VALEUR(WS-IX) > WS-TOP-ESPECE-VALEUR
071900* TRANSFERT DE TE-NOM(WS-IX) VERS WS-TOP-ESPECE-NOM.
072000         MOVE TE-NOM(WS-IX) TO WS-TOP-ESPECE-NOM
072100* TRANSFERT DE TE-VALEUR(WS-IX) VERS WS-TOP-ESPECE-VALEUR.
072200         MOVE TE-VALEUR(WS-IX) TO WS-TOP-ESPECE-VALEUR
072300     END-IF.
072400 4010-EXIT.
072500     EXIT.
072600
072700 4020-EXAMINER-COMTE.
072800* TEST : TC-VALEUR(WS-IY) > WS-TOP-COMTE-VALEUR
072900     IF TC-VALEUR(WS-IY) > WS-TOP-COMTE-VALEUR
073000* TRANSFERT DE TC-NOM(WS-IY) VERS WS-TOP-COMTE-NOM.
073100         MOVE TC-NOM(WS-IY) TO WS-TOP-COMTE-NOM
073200* TRANSFERT DE TC-VALEUR(WS-IY) VERS WS-TOP-COMTE-VALEUR.
073300         MOVE TC-VALEUR(WS-IY) TO WS-TOP-COMTE-VALEUR
073400     END-IF.
073500 4020-EXIT.
073600     EXIT.
073700
073800* RUBRIQUE 5 - CONSTRUCTION ET ECRITURE DU BLOC DE
073900* STATISTIQUES CROISEES.
074000* --------------------------------------------------------------
074100* CHAQUE LIGNE EST CONSTRUITE PUIS ECRITE SEPAREMENT, RUBRIQUE
074200* APRES RUBRIQUE, PLUTOT QUE D'ETRE ASSEMBLEE D'UN SEUL TENANT :
074300* CECI FACILITE L'AJOUT OU LE RETRAIT D'UNE LIGNE PAR LA SUITE
074400* SANS AVOIR A RENUMEROTER LES DECALAGES DE COLONNES.
074500* LE BLOC NE COMPORTE VOLONTAIREMENT AUCUN EN-TETE DE PAGE NI
074600* SAUT DE PAGE : IL EST DESTINE A ETRE LU A L'ECRAN OU JOINT EN
074700* PIECE JOINTE, PAS IMPRIME SUR PAPIER CONTINU.
074800 5000-IMPRIMER-BLOC-STATISTIQUES.
074900* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
075000     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
075100     MOVE 'CROSS-DATASET SUMMARY STATISTICS' TO
075200         LIGNE-STATS-CONSTRUITE.
075300* ECRITURE DE LIGNE-STATS.
075400     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
075500* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
075600     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
075700* ECRITURE DE LIGNE-STATS.
075800     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
075900* TRANSFERT DE WS-COMM-TOTAL-VALEUR VERS WS-FMT-ENTREE..
076000     MOVE WS-COMM-TOTAL-VALEUR TO WS-FMT-ENTREE.
076100* APPEL DE LA RUBRIQUE 6000-FORMATER-MONTANT-COMPACT.
076200     PERFORM 6000-FORMATER-MONTANT-COMPACT THRU 6000-EXIT.
076300* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
076400     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
076500* TRANSFERT DE '  Commercial EV:' VERS LSD-LIBELLE..
076600     MOVE '  Commercial EV:' TO LSD-LIBELLE.
076700* TRANSFERT DE WS-FMT-SORTIE VERS LSD-VALEUR..
076800     MOVE WS-FMT-SORTIE TO LSD-VALEUR.
076900* ECRITURE DE LIGNE-STATS.
077000     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
077100* TRANSFERT DE WS-NONC-TOTAL-VALEUR VERS WS-FMT-ENTREE..
077200     MOVE WS-NONC-TOTAL-VALEUR TO WS-FMT-ENTREE.
077300* APPEL DE LA RUBRIQUE 6000-FORMATER-MONTANT-COMPACT.
077400     PERFORM 6000-FORMATER-MONTANT-COMPACT THRU 6000-EXIT.
077500* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
077600     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
077700* TRANSFERT DE '  Non-Comm EV:' VERS LSD-LIBELLE..
077800     MOVE '  Non-Comm EV:' TO LSD-LIBELLE.
077900* TRANSFERT DE WS-FMT-SORTIE VERS LSD-VALEUR..
078000     MOVE WS-FMT-SORTIE TO LSD-VALEUR.
078100* ECRITURE DE LIGNE-STATS.
078200     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
078300* TEST : DATASET-1-A-DONNEES
078400     IF DATASET-1-A-DONNEES
078500         STRING WS-COMM-ANNEE-MIN DELIMITED BY SIZE
078600* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
078700                '-' DELIMITED BY SIZE
078800                WS-COMM-ANNEE-MAX DELIMITED BY SIZE
078900                INTO WE-PLAGE-COMM
079000* CAS CONTRAIRE.
079100     ELSE
079200* TRANSFERT DE 'No data' VERS WE-PLAGE-COMM.
079300         MOVE 'No data' TO WE-PLAGE-COMM
079400     END-IF.
079500* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
079600     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
079700* TRANSFERT DE '  Comm. Range:' VERS LSD-LIBELLE..
079800     MOVE '  Comm. Range:' TO LSD-LIBELLE.
079900* TRANSFERT DE WE-PLAGE-COMM VERS LSD-VALEUR..
080000     MOVE WE-PLAGE-COMM TO LSD-VALEUR.
080100* ECRITURE DE LIGNE-STATS.
080200     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
080300* TEST : DATASET-2-A-DONNEES
080400     IF DATASET-2-A-DONNEES
080500         STRING WS-NONC-ANNEE-MIN DELIMITED BY SIZE
080600* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
080700                '-' DELIMITED BY SIZE
080800                WS-NONC-ANNEE-MAX DELIMITED BY SIZE
080900                INTO WE-PLAGE-NONC
081000* CAS CONTRAIRE.
081100     ELSE
081200* TRANSFERT DE 'No data' VERS WE-PLAGE-NONC.
081300         MOVE 'No data' TO WE-PLAGE-NONC
081400     END-IF.
081500* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
081600     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
081700* TRANSFERT DE '  Non-C. Range:' VERS LSD-LIBELLE..
081800     MOVE '  Non-C. Range:' TO LSD-LIBELLE.
081900* TRANSFERT DE WE-PLAGE-NONC VERS LSD-VALEUR..
082000     MOVE WE-PLAGE-NONC TO LSD-VALEUR.
082100* ECRITURE DE LIGNE-STATS.
082200     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
082300* TRANSFERT DE WS-TOP-ESPECE-VALEUR VERS WS-FMT-ENTREE..
082400     MOVE WS-TOP-ESPECE-VALEUR TO WS-FMT-ENTREE.
082500* APPEL DE LA RUBRIQUE 6000-FORMATER-MONTANT-COMPACT.
082600     PERFORM 6000-FORMATER-MONTANT-COMPACT THRU 6000-EXIT.
082700     STRING WS-TOP-ESPECE-NOM DELIMITED BY SPACE
082800            ' (' DELIMITED BY SIZE
082900            WS-FMT-SORTIE DELIMITED BY SPACE
083000* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
083100            ')' DELIMITED BY SIZE
083200            INTO WE-ESPECE-VALEUR-ED.
083300* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
083400     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
083500* TRANSFERT DE '  Top Species:' VERS LSD-LIBELLE..
083600     MOVE '  Top Species:' TO LSD-LIBELLE.
083700* TRANSFERT DE WE-ESPECE-VALEUR-ED VERS LSD-VALEUR..
083800     MOVE WE-ESPECE-VALEUR-ED TO LSD-VALEUR.
083900* ECRITURE DE LIGNE-STATS.
084000     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
084100* TRANSFERT DE WS-TOP-COMTE-VALEUR VERS WS-FMT-ENTREE..
084200     MOVE WS-TOP-COMTE-VALEUR TO WS-FMT-ENTREE.
084300* APPEL DE LA RUBRIQUE 6000-FORMATER-MONTANT-COMPACT.
084400     PERFORM 6000-FORMATER-MONTANT-COMPACT THRU 6000-EXIT.
084500     STRING WS-TOP-COMTE-NOM DELIMITED BY SPACE
084600            ' (' DELIMITED BY SIZE
084700            WS-FMT-SORTIE DELIMITED BY SPACE
084800* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
084900            ')' DELIMITED BY SIZE
085000            INTO WE-COMTE-VALEUR-ED.
085100* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
085200     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
085300* TRANSFERT DE '  Top County:' VERS LSD-LIBELLE..
085400     MOVE '  Top County:' TO LSD-LIBELLE.
085500* TRANSFERT DE WE-COMTE-VALEUR-ED VERS LSD-VALEUR..
085600     MOVE WE-COMTE-VALEUR-ED TO LSD-VALEUR.
085700* ECRITURE DE LIGNE-STATS.
085800     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
085900* TRANSFERT DE WS-NB-ENR-TOTAL VERS WE-ENR-TOTAL-ED..
086000     MOVE WS-NB-ENR-TOTAL TO WE-ENR-TOTAL-ED.
086100* TRANSFERT DE SPACES VERS LIGNE-STATS-CONSTRUITE..
086200     MOVE SPACES TO LIGNE-STATS-CONSTRUITE.
086300* TRANSFERT DE '  Total Records:' VERS LSD-LIBELLE..
086400     MOVE '  Total Records:' TO LSD-LIBELLE.
086500* TRANSFERT DE WE-ENR-TOTAL-ED VERS LSD-VALEUR..
086600     MOVE WE-ENR-TOTAL-ED TO LSD-VALEUR.
086700* ECRITURE DE LIGNE-STATS.
086800     WRITE LIGNE-STATS FROM LIGNE-STATS-CONSTRUITE.
086900 5000-EXIT.
087000     EXIT.
087100
087200* FORMATAGE COMPACT D'UN MONTANT - $B AU-DELA DU MILLIARD (2
087300* DEC.), $M AU-DELA DU MILLION (1 DEC.), $K AU-DELA DU MILLIER
087400* (0 DEC.), SINON MONTANT BRUT (0 DEC.) ; ARRONDI PAR ROUNDED.
087500* ENTREE : WS-FMT-ENTREE - SORTIE : WS-FMT-SORTIE.
087600* --------------------------------------------------------------
087700* CETTE RUBRIQUE EST UN DOUBLON VOLONTAIRE DE CELLE DE 1-COMMERCIA
087800* ET 1-NONCOMMERCIAL : ELLE N'EST PAS PARTAGEE PAR CALL CAR CE
087900* PROGRAMME EST INDEPENDANT DE LA CHAINE PRINCIPALE ET NE DOIT PAS
088000* DEPENDRE D'UN SOUS-PROGRAMME COMMUN QUI SERAIT MODIFIE POUR LES
088100* BESOINS DES DEUX AUTRES PROGRAMMES SANS QUE CELUI-CI SOIT REVU.
088200* LES TROIS TESTS >= SONT EN CASCADE (IF...ELSE...IF) ET NON EN
088300* EVALUATE, CONFORMEMENT A L'HABITUDE DU SERVICE POUR CE GENRE
088400* DE PALIER A TROIS NIVEAUX.
088500 6000-FORMATER-MONTANT-COMPACT.
088600* TRANSFERT DE SPACES VERS WS-FMT-SORTIE..
088700     MOVE SPACES TO WS-FMT-SORTIE.
088800* TRANSFERT DE SPACES VERS WS-JG-ENTREE..
088900     MOVE SPACES TO WS-JG-ENTREE.
089000* TEST : WS-FMT-ENTREE >= 1000000000
089100     IF WS-FMT-ENTREE >= 1000000000
089200         COMPUTE WS-FMT-RES-2DP ROUNDED =
089300             WS-FMT-ENTREE / 1000000000
089400* TRANSFERT DE WS-FMT-RES-2DP VERS WS-FMT-ED-2DP.
089500         MOVE WS-FMT-RES-2DP TO WS-FMT-ED-2DP
089600* TRANSFERT DE WS-FMT-ED-2DP VERS WS-JG-ENTREE.
089700         MOVE WS-FMT-ED-2DP TO WS-JG-ENTREE
089800* APPEL DE LA RUBRIQUE 6100-JUSTIFIER-A-GAUCHE.
089900         PERFORM 6100-JUSTIFIER-A-GAUCHE THRU 6100-EXIT
090000         STRING '$' DELIMITED BY SIZE
090100                WS-JG-SORTIE DELIMITED BY SPACE
090200* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
090300                'B' DELIMITED BY SIZE
090400                INTO WS-FMT-SORTIE
090500* CAS CONTRAIRE.
090600     ELSE
090700* TEST : WS-FMT-ENTREE >= 1000000
090800     IF WS-FMT-ENTREE >= 1000000
090900         COMPUTE WS-FMT-RES-1DP ROUNDED =
091000             WS-FMT-ENTREE / 1000000
091100* TRANSFERT DE WS-FMT-RES-1DP VERS WS-FMT-ED-1DP.
091200         MOVE WS-FMT-RES-1DP TO WS-FMT-ED-1DP
091300* TRANSFERT DE WS-FMT-ED-1DP VERS WS-JG-ENTREE.
091400         MOVE WS-FMT-ED-1DP TO WS-JG-ENTREE
091500* APPEL DE LA RUBRIQUE 6100-JUSTIFIER-A-GAUCHE.
091600         PERFORM 6100-JUSTIFIER-A-GAUCHE THRU 6100-EXIT
091700         STRING '$' DELIMITED BY SIZE
091800                WS-JG-SORTIE DELIMITED BY SPACE
091900* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
092000                'M' DELIMITED BY SIZE
092100                INTO WS-FMT-SORTIE
092200* CAS CONTRAIRE.
092300     ELSE
092400* TEST : WS-FMT-ENTREE >= 1000
092500     IF WS-FMT-ENTREE >= 1000
092600         COMPUTE WS-FMT-RES-0DP ROUNDED =
092700             WS-FMT-ENTREE / 1000
092800* TRANSFERT DE WS-FMT-RES-0DP VERS WS-FMT-ED-0DP.
092900         MOVE WS-FMT-RES-0DP TO WS-FMT-ED-0DP
093000* TRANSFERT DE WS-FMT-ED-0DP VERS WS-JG-ENTREE.
093100         MOVE WS-FMT-ED-0DP TO WS-JG-ENTREE
093200* APPEL DE LA RUBRIQUE 6100-JUSTIFIER-A-GAUCHE.
093300         PERFORM 6100-JUSTIFIER-A-GAUCHE THRU 6100-EXIT
093400         STRING '$' DELIMITED BY SIZE
093500                WS-JG-SORTIE DELIMITED BY SPACE
093600* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
093700                'K' DELIMITED BY SIZE
093800                INTO WS-FMT-SORTIE
093900* CAS CONTRAIRE.
094000     ELSE
094100         COMPUTE WS-FMT-RES-0DP ROUNDED = WS-FMT-ENTREE
094200* TRANSFERT DE WS-FMT-RES-0DP VERS WS-FMT-ED-0DP.
094300         MOVE WS-FMT-RES-0DP TO WS-FMT-ED-0DP
094400* TRANSFERT DE WS-FMT-ED-0DP VERS WS-JG-ENTREE.
094500         MOVE WS-FMT-ED-0DP TO WS-JG-ENTREE
094600* APPEL DE LA RUBRIQUE 6100-JUSTIFIER-A-GAUCHE.
094700         PERFORM 6100-JUSTIFIER-A-GAUCHE THRU 6100-EXIT
094800         STRING '$' DELIMITED BY SIZE
094900                WS-JG-SORTIE DELIMITED BY SPACE
095000                INTO WS-FMT-SORTIE
095100     END-IF
095200     END-IF
095300     END-IF.
095400 6000-EXIT.
095500     EXIT.
095600
095700* JUSTIFICATION A GAUCHE D'UN CHAMP NUMERIQUE EDITE (BOUCLE
095800* DE BALAYAGE HORS-LIGNE, PAS DE TRAITEMENT PAR ENREGISTREMENT) -
095900* ENTREE : WS-JG-ENTREE - SORTIE : WS-JG-SORTIE.
096000* SI LA ZONE D'ENTREE EST ENTIEREMENT BLANCHE, WS-JG-INDICE
096100* DEPASSE 20 ET WS-JG-SORTIE RESTE BLANC (VOIR TEST CI-DESSOUS) -
096200* CE CAS NE SE PRESENTE PAS EN PRATIQUE CAR L'APPELANT REMPLIT
096300* TOUJOURS WS-FMT-ED-XDP AVANT L'APPEL.
096400 6100-JUSTIFIER-A-GAUCHE.
096500* TRANSFERT DE SPACES VERS WS-JG-SORTIE..
096600     MOVE SPACES TO WS-JG-SORTIE.
096700* APPEL DE LA RUBRIQUE 6110-EXAMINER-CARACTERE.
096800     PERFORM 6110-EXAMINER-CARACTERE THRU 6110-EXIT
096900* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
097000         VARYING WS-JG-INDICE FROM 1 BY 1
097100* CONDITION D'ARRET DE LA BOUCLE (SUITE).
097200         UNTIL WS-JG-INDICE > 20
097300* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
097400         OR WS-JG-ENTREE(WS-JG-INDICE:1) NOT = SPACE.
097500* TEST : WS-JG-INDICE < 21
097600     IF WS-JG-INDICE < 21
097700* TRANSFERT DE WS-JG-ENTREE(WS-JG-INDICE:) VERS WS-JG-SORTIE.
097800         MOVE WS-JG-ENTREE(WS-JG-INDICE:) TO WS-JG-SORTIE
097900     END-IF.
098000 6100-EXIT.
098100     EXIT.
098200
098300* RUBRIQUE VIDE - LA BOUCLE DE BALAYAGE 6100 N'A BESOIN QUE DE
098400* SA CONDITION D'ARRET ; LE CORPS DE LA BOUCLE NE FAIT RIEN.
098500* CONSERVEE SOUS FORME DE RUBRIQUE A PART (PLUTOT QUE PLIEE DANS
098600* LA CLAUSE VARYING DE 6100) POUR RESTER CONFORME A L'HABITUDE DU
098700* SERVICE DE NE JAMAIS ECRIRE DE PERFORM SANS THRU.
098800 6110-EXAMINER-CARACTERE.
098900     CONTINUE.
099000 6110-EXIT.
099100     EXIT.
099200
099300* FERMETURE DES FICHIERS OUVERTS - UN LOT VIDE N'A JAMAIS ETE
099400* OUVERT AVEC SUCCES ET NE DOIT DONC PAS ETRE REFERME.
099500* LE BLOC DE STATISTIQUES, LUI, EST TOUJOURS OUVERT ET DOIT DONC
099600* TOUJOURS ETRE FERME, MEME SI LES DEUX LOTS SONT VIDES.
099700 7000-CLOTURER-FICHIERS.
099800* TEST : NOT DATASET-1-VIDE
099900     IF NOT DATASET-1-VIDE
100000* FERMETURE DE F-COMMERCIAL-NET.
100100         CLOSE F-COMMERCIAL-NET
100200     END-IF.
100300* TEST : NOT DATASET-2-VIDE
100400     IF NOT DATASET-2-VIDE
100500* FERMETURE DE F-NONCOMM-NET.
100600         CLOSE F-NONCOMM-NET
100700     END-IF.
100800* FERMETURE DE C-BLOC-STATS..
100900     CLOSE C-BLOC-STATS.
101000 7000-EXIT.
101100     EXIT.
101200****************************************************************
101300* FIN DE PROGRAMME - CODE RETOUR TOUJOURS ZERO ; LE BLOC DE
101400* STATISTIQUES EST INFORMATIF, IL NE CONDITIONNE AUCUNE DECISION
101500* DE L'ORDONNANCEMENT DE LA CHAINE.
101600 9999-FIN-PGM.
101700* FIN DEFINITIVE DU PROGRAMME.
101800     STOP RUN.
101900* FIN DE 4-SUMMARY.
102000****************************************************************
