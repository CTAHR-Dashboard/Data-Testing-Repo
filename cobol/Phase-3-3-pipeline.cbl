000100*****************************************************************
000200* PROGRAMME   :  3-PIPELINE
000300* OBJET       :  Pilote du traitement des valeurs d'echange des
000400*               peches d'Hawaii - reprend les sommaires 1 et 2
000500*               et emet le rapport de controle final du lot.
000600* REMARQUE    :  CE PROGRAMME NE LIT NI N'ECRIT AUCUN ENREGISTRE-
000700*               MENT DE PECHE ; IL SE CONTENTE DE RASSEMBLER LES
000800*               DEUX SOMMAIRES PRODUITS PAR 1-COMMERCIAL ET PAR
000900*               1-NONCOMMERCIAL ET D'EN TIRER UN CONSTAT UNIQUE.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. 3-PIPELINE.
001300 AUTHOR. F-X MARCHEIX.
001400 INSTALLATION. SERVICE INFORMATIQUE - CELLULE PECHES.
001500 DATE-WRITTEN. 02/07/1991.
001600 DATE-COMPILED.
001700 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
001800*****************************************************************
001900* JOURNAL DES MODIFICATIONS
002000* --------------------------------------------------------------
002100* 02/07/1991 FXM  0033  ECRITURE INITIALE DU PROGRAMME PILOTE.
002200*              LECTURE DES DEUX SOMMAIRES ET RAPPORT MINIMAL.
002300* 14/01/1992 KR   0039  AJOUT DU CALCUL DES TOTAUX GLOBAUX.
002400*              (ENREGISTREMENTS ET VALEUR CUMULEE DES DEUX LOTS).
002500* 20/09/1992 KR   0039  GESTION SOMMAIRE ABSENT (LOT EN ECHEC).
002600*              LE PILOTE NE S'ARRETE PLUS SUR UN SEUL SOMMAIRE
002700*              MANQUANT ; IL SIGNALE UN SUCCES PARTIEL.
002800* 11/05/1993 SD   0048  MISE EN FORME DU RAPPORT FINAL.
002900* 03/01/1994 SD   0048  AJOUT DU STATUT SUCCES PARTIEL.
003000* 27/07/1994 JL   0056  CORRECTION PLAGE ANNEE COMBINEE (LE MIN
003100*              DES DEUX MIN, LE MAX DES DEUX MAX, ET NON L'INVERSE
003200* 15/02/1995 JL   0056  AJOUT COMPTEURS COMTES/ESPECES AU RAPPORT.
003300* 08/10/1995 FXM  0062  AJOUT DU DECOMPTE ILES NON COMMERCIALES.
003400*              (LE LOT NON COMMERCIAL RAISONNE PAR ILE, NON PAR
003500*              AIRE DAR COMME LE LOT COMMERCIAL).
003600* 22/04/1996 KR   0068  CORRECTION EDITION MONTANT TOTAL - LE SIGN
003700*              N'ETAIT PAS REPORTE SUR LE CUMUL GLOBAL.
003800* 30/11/1996 SD   0068  REVUE DE L'INDENTATION DU RAPPORT.
003900* 06/06/1997 FXM  0075  ALIGNEMENT SUR NOUVELLE PLAGE ANNEE 2021.
004000* 17/01/1998 FXM  0082  REVUE PASSAGE AN 2000 - FENETRE SIECLE.
004100*              AJOUT VUE CENTURY-SPLIT SUR LES ANNEES REPRISES DU
004200*              SOMMAIRE 1 POUR CONTROLE VISUEL PENDANT LA BASCULE.
004300* 30/09/1998 FXM  0082  TESTS DE NON REGRESSION AN 2000 OK.
004400* 12/04/1999 KR   0082  CORRECTION RESIDUELLE PASSAGE SIECLE.
004500* 19/05/2000 SD   0094  AJOUT TRACE CENTIMES SUR TOTAL GLOBAL POUR
004600*              RAPPROCHEMENT AVEC LA COMPTABILITE DU SERVICE.
004700* 11/12/2001 JL   0094  NETTOYAGE PARAGRAPHES INUTILISES.
004800* 24/08/2003 KR   0102  ALIGNEMENT SUR RENOMMAGE SOMMAIRE 1/2 A LA
004900*              SUITE DE LA REFONTE DES DEUX PROGRAMMES NETTOYEURS.
005000* 19/10/2005 SD   0108  ALIGNEMENT FINAL SUR LES DEUX NETTOYEURS.
005100* 07/06/2009 FXM  0117  LES ZONES DE COMPTE-RENDU DE FICHIER SONT
005200*              SORTIES DU GROUPE WS-ETATS-FICHIERS ET DECLAREES EN
005300*              77, COMME LE PRATIQUE LA CELLULE ARCHIVAGE DEPUIS
005400*              LONGTEMPS SUR SES PROPRES CHAINES DE REPRISE.
005500* 14/03/2012 KR   0124  RENFORCEMENT DES COMMENTAIRES DE RUBRIQUE
005600*              A LA DEMANDE DE L'AUDIT INTERNE SUITE A INCIDENT
005700*              DE MAINTENANCE OU LE PILOTE AVAIT ETE MODIFIE SANS
005800*              QUE LA PORTEE DU CALCUL GLOBAL SOIT COMPRISE.
005900* 02/09/2015 SD   0131  AUCUNE EVOLUTION FONCTIONNELLE - RELECTURE
006000*              COMPLETE DU PROGRAMME APRES DEPART DE JL.
006100* 18/11/2018 KR   0139  CONFIRMATION QUE LE PILOTE RESTE MUET SUR
006200*              LE DETAIL DES ENREGISTREMENTS REJETES ; SEULS LES
006300*              SOMMAIRES SONT REPRIS, PAS LE FICHIER DE REJETS.
006400*****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200* SOMMAIRE DU LOT COMMERCIAL (PRODUIT PAR 1-COMMERCIAL)
007300     SELECT F-SOMMAIRE-1 ASSIGN TO COMMSOM
007400* ORGANISATION SEQUENTIELLE DU FICHIER.
007500         ORGANIZATION IS LINE SEQUENTIAL
007600* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-SOM-1..
007700         FILE STATUS IS WS-ETAT-SOM-1.
007800
007900* SOMMAIRE DU LOT NON COMMERCIAL (PRODUIT PAR 1-NONCOMMERCIAL)
008000     SELECT F-SOMMAIRE-2 ASSIGN TO NONCSOM
008100* ORGANISATION SEQUENTIELLE DU FICHIER.
008200         ORGANIZATION IS LINE SEQUENTIAL
008300* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-SOM-2..
008400         FILE STATUS IS WS-ETAT-SOM-2.
008500
008600* RAPPORT DE CONTROLE FINAL DU PIPELINE - DESTINE AU CHEF DE
008700* QUART ET A L'AUDIT ; NE SORT AUCUNE DONNEE NOMINATIVE.
008800     SELECT C-RAPPORT-FINAL ASSIGN TO RAPPFIN
008900* ORGANISATION SEQUENTIELLE DU FICHIER.
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100*****************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500* SOMMAIRE 1 : IMAGE EXACTE DE L'ENREGISTREMENT ECRIT PAR LE
009600* NETTOYEUR COMMERCIAL EN FIN DE PASSAGE (RUBRIQUE 6000 LA-BAS).
009700 FD  F-SOMMAIRE-1
009800* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
009900     LABEL RECORDS ARE STANDARD.
010000* GROUPE REC-SOMMAIRE-1.
010100 01  REC-SOMMAIRE-1.
010200* ZONE SM1-ETAT (X(1).)
010300     05 SM1-ETAT                 PIC X(1).
010400* CONDITION SM1-SUCCES SUR VALEUR(S) ATTENDUE(S).
010500        88 SM1-SUCCES            VALUE 'S'.
010600* CONDITION SM1-ECHEC SUR VALEUR(S) ATTENDUE(S).
010700        88 SM1-ECHEC             VALUE 'E'.
010800* ZONE SM1-LUS (9(7).)
010900     05 SM1-LUS                  PIC 9(7).
011000* ZONE SM1-ECRITS (9(7).)
011100     05 SM1-ECRITS               PIC 9(7).
011200* ZONE SM1-SUPPRIMES (9(7).)
011300     05 SM1-SUPPRIMES            PIC 9(7).
011400* ZONE SM1-ANNEE-MIN (9(4).)
011500     05 SM1-ANNEE-MIN            PIC 9(4).
011600* ZONE SM1-ANNEE-MAX (9(4).)
011700     05 SM1-ANNEE-MAX            PIC 9(4).
011800* ZONE SM1-TOTAL-VALEUR (S9(13)V99.)
011900     05 SM1-TOTAL-VALEUR         PIC S9(13)V99.
012000* ZONE SM1-NB-COMTES (9(3).)
012100     05 SM1-NB-COMTES            PIC 9(3).
012200* ZONE SM1-NB-ESPECES (9(3).)
012300     05 SM1-NB-ESPECES           PIC 9(3).
012400* ZONE SM1-NB-ECOSYSTEMES (9(3).)
012500     05 SM1-NB-ECOSYSTEMES       PIC 9(3).
012600* ZONE SM1-NB-AIRES (9(3).)
012700     05 SM1-NB-AIRES             PIC 9(3).
012800* ZONE FILLER (X(24).)
012900     05 FILLER                   PIC X(24).
013000
013100* SOMMAIRE 2 : MEME PRINCIPE POUR LE LOT NON COMMERCIAL, MAIS
013200* LE DECOUPAGE GEOGRAPHIQUE SE FAIT PAR ILE ET NON PAR AIRE DAR.
013300 FD  F-SOMMAIRE-2
013400* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
013500     LABEL RECORDS ARE STANDARD.
013600* GROUPE REC-SOMMAIRE-2.
013700 01  REC-SOMMAIRE-2.
013800* ZONE SM2-ETAT (X(1).)
013900     05 SM2-ETAT                 PIC X(1).
014000* CONDITION SM2-SUCCES SUR VALEUR(S) ATTENDUE(S).
014100        88 SM2-SUCCES            VALUE 'S'.
014200* CONDITION SM2-ECHEC SUR VALEUR(S) ATTENDUE(S).
014300        88 SM2-ECHEC             VALUE 'E'.
014400* ZONE SM2-LUS (9(7).)
014500     05 SM2-LUS                  PIC 9(7).
014600* ZONE SM2-ECRITS (9(7).)
014700     05 SM2-ECRITS               PIC 9(7).
014800* ZONE SM2-SUPPRIMES (9(7).)
014900     05 SM2-SUPPRIMES            PIC 9(7).
015000* ZONE SM2-ANNEE-MIN (9(4).)
015100     05 SM2-ANNEE-MIN            PIC 9(4).
015200* ZONE SM2-ANNEE-MAX (9(4).)
015300     05 SM2-ANNEE-MAX            PIC 9(4).
015400* ZONE SM2-TOTAL-VALEUR (S9(13)V99.)
015500     05 SM2-TOTAL-VALEUR         PIC S9(13)V99.
015600* ZONE SM2-NB-COMTES (9(3).)
015700     05 SM2-NB-COMTES            PIC 9(3).
015800* ZONE SM2-NB-ESPECES (9(3).)
015900     05 SM2-NB-ESPECES           PIC 9(3).
016000* ZONE SM2-NB-ECOSYSTEMES (9(3).)
016100     05 SM2-NB-ECOSYSTEMES       PIC 9(3).
016200* ZONE SM2-NB-ILES (9(3).)
016300     05 SM2-NB-ILES              PIC 9(3).
016400* ZONE FILLER (X(24).)
016500     05 FILLER                   PIC X(24).
016600
016700* LIGNE DU RAPPORT FINAL - 80 COLONNES, IMPRIMANTE DE SERVICE.
016800 FD  C-RAPPORT-FINAL
016900* ETIQUETTES OMITTED. SELON L'USAGE DU SERVICE.
017000     LABEL RECORDS ARE OMITTED.
017100* ZONE LIGNE-RAPPORT (X(80).)
017200 01  LIGNE-RAPPORT                PIC X(80).
017300*****************************************************************
017400 WORKING-STORAGE SECTION.
017500
017600* ZONES DE COMPTE-RENDU D'OUVERTURE DES DEUX SOMMAIRES, EN 77
017700* DEPUIS LA REVUE DU 07/06/2009 (VOIR JOURNAL) - '35' SIGNIFIE
017800* FICHIER ABSENT, CE QUI NE STOPPE PAS LE PILOTE (RUBRIQUE 2000).
017900 77  WS-ETAT-SOM-1            PIC X(2) VALUE SPACES.
018000* CONDITION SOM-1-OK SUR VALEUR(S) ATTENDUE(S).
018100     88 SOM-1-OK              VALUE '00'.
018200* CONDITION SOM-1-ABSENT SUR VALEUR(S) ATTENDUE(S).
018300     88 SOM-1-ABSENT          VALUE '35'.
018400* ZONE WS-ETAT-SOM-2 (X(2) VALUE SPACES.)
018500 77  WS-ETAT-SOM-2            PIC X(2) VALUE SPACES.
018600* CONDITION SOM-2-OK SUR VALEUR(S) ATTENDUE(S).
018700     88 SOM-2-OK              VALUE '00'.
018800* CONDITION SOM-2-ABSENT SUR VALEUR(S) ATTENDUE(S).
018900     88 SOM-2-ABSENT          VALUE '35'.
019000
019100* COMMUTATEURS D'ECHEC PROPRES A CHAQUE LOT ; DISTINCTS DE L'ETAT
019200* FICHIER CAR UN LOT PEUT ETRE LU MAIS SIGNALER 'E' EN SM1-ETAT.
019300 01  WS-COMMUTATEURS.
019400* ZONE WS-LOT-EN-ECHEC-1 (X(1) VALUE SPACE.)
019500     05 WS-LOT-EN-ECHEC-1        PIC X(1) VALUE SPACE.
019600* CONDITION ECHEC-1 SUR VALEUR(S) ATTENDUE(S).
019700        88 ECHEC-1               VALUE 'E'.
019800* ZONE WS-LOT-EN-ECHEC-2 (X(1) VALUE SPACE.)
019900     05 WS-LOT-EN-ECHEC-2        PIC X(1) VALUE SPACE.
020000* CONDITION ECHEC-2 SUR VALEUR(S) ATTENDUE(S).
020100        88 ECHEC-2               VALUE 'E'.
020200* ZONE FILLER (X(10) VALUE SPACES.)
020300     05 FILLER                   PIC X(10) VALUE SPACES.
020400
020500* COPIE DE TRAVAIL DU SOMMAIRE 1 (LOT COMMERCIAL) - RECOPIEE
020600* APRES LECTURE CAR L'ENREGISTREMENT FICHIER EST LIBERE A LA
020700* LECTURE SUIVANTE (IL N'Y EN A QU'UNE, MAIS L'USAGE EST CONSTANT)
020800 01  WS-SOMMAIRE-1.
020900* ZONE WS-SOM1-LUS (9(7) COMP VALUE 0.)
021000     05 WS-SOM1-LUS              PIC 9(7) COMP VALUE 0.
021100* ZONE WS-SOM1-ECRITS (9(7) COMP VALUE 0.)
021200     05 WS-SOM1-ECRITS           PIC 9(7) COMP VALUE 0.
021300* ZONE WS-SOM1-SUPPRIMES (9(7) COMP VALUE 0.)
021400     05 WS-SOM1-SUPPRIMES        PIC 9(7) COMP VALUE 0.
021500* ZONE WS-SOM1-ANNEE-MIN (9(4) VALUE 0.)
021600     05 WS-SOM1-ANNEE-MIN        PIC 9(4) VALUE 0.
021700*    VUE FENETRE SIECLE DE L'ANNEE MIN, POUR CONTROLE VISUEL
021800*    PENDANT LA PERIODE DE BASCULE AN 2000 (JOURNAL DU 17/01/1998)
021900     05 WS-SOM1-ANNEE-MIN-SIECLE REDEFINES WS-SOM1-ANNEE-MIN.
022000* ZONE WS-SOM1-SIECLE-MIN (99.)
022100        10 WS-SOM1-SIECLE-MIN    PIC 99.
022200* ZONE WS-SOM1-COURTE-MIN (99.)
022300        10 WS-SOM1-COURTE-MIN    PIC 99.
022400* ZONE WS-SOM1-ANNEE-MAX (9(4) VALUE 0.)
022500     05 WS-SOM1-ANNEE-MAX        PIC 9(4) VALUE 0.
022600* ZONE WS-SOM1-TOTAL-VALEUR (S9(13)V99 VALUE 0.)
022700     05 WS-SOM1-TOTAL-VALEUR     PIC S9(13)V99 VALUE 0.
022800* ZONE WS-SOM1-NB-COMTES (9(3) COMP VALUE 0.)
022900     05 WS-SOM1-NB-COMTES        PIC 9(3) COMP VALUE 0.
023000* ZONE WS-SOM1-NB-ESPECES (9(3) COMP VALUE 0.)
023100     05 WS-SOM1-NB-ESPECES       PIC 9(3) COMP VALUE 0.
023200* ZONE WS-SOM1-NB-ECOSYSTEMES (9(3) COMP VALUE 0.)
023300     05 WS-SOM1-NB-ECOSYSTEMES   PIC 9(3) COMP VALUE 0.
023400* ZONE WS-SOM1-NB-AIRES (9(3) COMP VALUE 0.)
023500     05 WS-SOM1-NB-AIRES         PIC 9(3) COMP VALUE 0.
023600* ZONE FILLER (X(10) VALUE SPACES.)
023700     05 FILLER                   PIC X(10) VALUE SPACES.
023800
023900* COPIE DE TRAVAIL DU SOMMAIRE 2 (LOT NON COMMERCIAL) - MEME
024000* PRINCIPE, MAIS AIRES DAR REMPLACEES PAR LE DECOMPTE D'ILES.
024100 01  WS-SOMMAIRE-2.
024200* ZONE WS-SOM2-LUS (9(7) COMP VALUE 0.)
024300     05 WS-SOM2-LUS              PIC 9(7) COMP VALUE 0.
024400* ZONE WS-SOM2-ECRITS (9(7) COMP VALUE 0.)
024500     05 WS-SOM2-ECRITS           PIC 9(7) COMP VALUE 0.
024600* ZONE WS-SOM2-SUPPRIMES (9(7) COMP VALUE 0.)
024700     05 WS-SOM2-SUPPRIMES        PIC 9(7) COMP VALUE 0.
024800* ZONE WS-SOM2-ANNEE-MIN (9(4) VALUE 0.)
024900     05 WS-SOM2-ANNEE-MIN        PIC 9(4) VALUE 0.
025000* ZONE WS-SOM2-ANNEE-MAX (9(4) VALUE 0.)
025100     05 WS-SOM2-ANNEE-MAX        PIC 9(4) VALUE 0.
025200* ZONE WS-SOM2-TOTAL-VALEUR (S9(13)V99 VALUE 0.)
025300     05 WS-SOM2-TOTAL-VALEUR     PIC S9(13)V99 VALUE 0.
025400* ZONE WS-SOM2-NB-COMTES (9(3) COMP VALUE 0.)
025500     05 WS-SOM2-NB-COMTES        PIC 9(3) COMP VALUE 0.
025600* ZONE WS-SOM2-NB-ESPECES (9(3) COMP VALUE 0.)
025700     05 WS-SOM2-NB-ESPECES       PIC 9(3) COMP VALUE 0.
025800* ZONE WS-SOM2-NB-ECOSYSTEMES (9(3) COMP VALUE 0.)
025900     05 WS-SOM2-NB-ECOSYSTEMES   PIC 9(3) COMP VALUE 0.
026000* ZONE WS-SOM2-NB-ILES (9(3) COMP VALUE 0.)
026100     05 WS-SOM2-NB-ILES          PIC 9(3) COMP VALUE 0.
026200* ZONE FILLER (X(10) VALUE SPACES.)
026300     05 FILLER                   PIC X(10) VALUE SPACES.
026400
026500* TOTAUX COMBINES DES DEUX LOTS (RUBRIQUE 3000-CALCULER-GLOBAL) ;
026600* N'A DE SENS QUE SI LES DEUX LOTS SONT ARRIVES A LEUR TERME.
026700 01  WS-TOTAUX-GLOBAUX.
026800* ZONE WS-GLOBAL-ENR (9(8) COMP VALUE 0.)
026900     05 WS-GLOBAL-ENR            PIC 9(8) COMP VALUE 0.
027000* ZONE WS-VALEUR-GLOBALE (S9(13)V99 VALUE 0.)
027100     05 WS-VALEUR-GLOBALE        PIC S9(13)V99 VALUE 0.
027200*    VUE ENTIERE (SANS VIRGULE) POUR LA TRACE DE RAPPROCHEMENT
027300*    COMPTABLE DEMANDEE PAR LE JOURNAL DU 19/05/2000.
027400     05 WS-CENTIMES-GLOBAUX REDEFINES WS-VALEUR-GLOBALE
027500* SUITE DE LA DEFINITION DE ZONE CI-DESSUS.
027600                                 PIC S9(15).
027700* ZONE WS-ANNEE-MIN-GLOBALE (9(4) VALUE 9999.)
027800     05 WS-ANNEE-MIN-GLOBALE     PIC 9(4) VALUE 9999.
027900* ZONE WS-ANNEE-MAX-GLOBALE (9(4) VALUE 0.)
028000     05 WS-ANNEE-MAX-GLOBALE     PIC 9(4) VALUE 0.
028100* ZONE WS-STATUT-PIPELINE (X(15) VALUE SPACES.)
028200     05 WS-STATUT-PIPELINE       PIC X(15) VALUE SPACES.
028300* ZONE FILLER (X(10) VALUE SPACES.)
028400     05 FILLER                   PIC X(10) VALUE SPACES.
028500
028600* ZONES EDITEES POUR L'IMPRESSION DU RAPPORT FINAL - AUCUNE DE
028700* CES ZONES N'EST RELUE, ELLES NE SERVENT QU'A LA MISE EN PAGE.
028800 01  WS-ZONES-EDITEES.
028900* ZONE WE-LUS-ED (Z,ZZZ,ZZ9.)
029000     05 WE-LUS-ED                PIC Z,ZZZ,ZZ9.
029100* ZONE WE-ECRITS-ED (Z,ZZZ,ZZ9.)
029200     05 WE-ECRITS-ED             PIC Z,ZZZ,ZZ9.
029300* ZONE WE-SUPPR-ED (Z,ZZZ,ZZ9.)
029400     05 WE-SUPPR-ED              PIC Z,ZZZ,ZZ9.
029500* ZONE WE-VALEUR-ED ($Z,ZZZ,ZZZ,ZZZ,ZZ9.99.)
029600     05 WE-VALEUR-ED             PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
029700* ZONE WE-COMTES-ED (ZZ9.)
029800     05 WE-COMTES-ED             PIC ZZ9.
029900* ZONE WE-ESPECES-ED (ZZ9.)
030000     05 WE-ESPECES-ED            PIC ZZ9.
030100* ZONE WE-AIRES-ED (ZZ9.)
030200     05 WE-AIRES-ED              PIC ZZ9.
030300* ZONE WE-ILES-ED (ZZ9.)
030400     05 WE-ILES-ED               PIC ZZ9.
030500* ZONE WE-PLAGE-ANNEES (X(9).)
030600     05 WE-PLAGE-ANNEES          PIC X(9).
030700* ZONE WE-ENR-GLOBAL-ED (Z,ZZZ,ZZ9.)
030800     05 WE-ENR-GLOBAL-ED         PIC Z,ZZZ,ZZ9.
030900* ZONE WE-VALEUR-GLOBALE-ED ($Z,ZZZ,ZZZ,ZZZ,ZZ9.99.)
031000     05 WE-VALEUR-GLOBALE-ED     PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031100* ZONE WE-PLAGE-GLOBALE (X(9).)
031200     05 WE-PLAGE-GLOBALE         PIC X(9).
031300* ZONE FILLER (X(10) VALUE SPACES.)
031400     05 FILLER                   PIC X(10) VALUE SPACES.
031500
031600* DATE DU JOUR - N'APPARAIT PAS SUR LE RAPPORT, CONSERVEE POUR
031700* D'EVENTUELS BESOINS D'HORODATAGE FUTURS DE LA CHAINE PILOTE.
031800 01  WS-HORODATAGE.
031900* ZONE WS-DATE-JOUR (9(6) VALUE 0.)
032000     05 WS-DATE-JOUR             PIC 9(6) VALUE 0.
032100* ZONE FILLER (X(8) VALUE SPACES.)
032200     05 FILLER                   PIC X(8) VALUE SPACES.
032300
032400* ZONE DE CONSTRUCTION D'UNE LIGNE DU RAPPORT FINAL - VUE
032500* ALPHANUMERIQUE SIMPLE ET VUE LIBELLE/VALEUR (LIGNES DETAIL).
032600 01  LIGNE-RAPPORT-CONSTRUITE     PIC X(80) VALUE SPACES.
032700 01  LIGNE-RAPPORT-DETAIL REDEFINES LIGNE-RAPPORT-CONSTRUITE.
032800* ZONE LRD-LIBELLE (X(16).)
032900     05 LRD-LIBELLE              PIC X(16).
033000* ZONE LRD-VALEUR (X(60).)
033100     05 LRD-VALEUR               PIC X(60).
033200* ZONE FILLER (X(04).)
033300     05 FILLER                   PIC X(04).
033400*****************************************************************
033500 PROCEDURE DIVISION.
033600
033700* RUBRIQUE MAITRESSE - ENCHAINE LES SIX ETAPES DU PILOTE PUIS
033800* SE BRANCHE SUR LA FIN DE PROGRAMME. AUCUN TRAITEMENT ICI, JUSTE
033900* LA SEQUENCE ; LE DETAIL EST DANS CHAQUE RUBRIQUE APPELEE.
034000 0000-MAIN-PROCEDURE.
034100* APPEL DE LA RUBRIQUE 1000-INITIALISER.
034200     PERFORM 1000-INITIALISER THRU 1000-EXIT.
034300* APPEL DE LA RUBRIQUE 2000-OUVRIR-FICHIERS.
034400     PERFORM 2000-OUVRIR-FICHIERS THRU 2000-EXIT.
034500* APPEL DE LA RUBRIQUE 2100-LIRE-SOMMAIRE-1.
034600     PERFORM 2100-LIRE-SOMMAIRE-1 THRU 2100-EXIT.
034700* APPEL DE LA RUBRIQUE 2200-LIRE-SOMMAIRE-2.
034800     PERFORM 2200-LIRE-SOMMAIRE-2 THRU 2200-EXIT.
034900* APPEL DE LA RUBRIQUE 3000-CALCULER-GLOBAL.
035000     PERFORM 3000-CALCULER-GLOBAL THRU 3000-EXIT.
035100* APPEL DE LA RUBRIQUE 4000-IMPRIMER-RAPPORT-FINAL.
035200     PERFORM 4000-IMPRIMER-RAPPORT-FINAL THRU 4000-EXIT.
035300* APPEL DE LA RUBRIQUE 5000-CLOTURER-FICHIERS.
035400     PERFORM 5000-CLOTURER-FICHIERS THRU 5000-EXIT.
035500* BRANCHEMENT VERS 9999-FIN-PGM..
035600     GO TO 9999-FIN-PGM.
035700
035800 1000-INITIALISER.
035900* RECUPERATION DE DATE. DANS WS-DATE-JOUR.
036000     ACCEPT WS-DATE-JOUR FROM DATE.
036100* TRANSFERT DE 9999 VERS WS-ANNEE-MIN-GLOBALE..
036200     MOVE 9999 TO WS-ANNEE-MIN-GLOBALE.
036300* TRANSFERT DE ZERO VERS WS-ANNEE-MAX-GLOBALE..
036400     MOVE ZERO TO WS-ANNEE-MAX-GLOBALE.
036500 1000-EXIT.
036600     EXIT.
036700
036800* OUVERTURE DES DEUX SOMMAIRES DE LOT ET DU RAPPORT FINAL ;
036900* UN SOMMAIRE ABSENT NE STOPPE PAS LE PILOTE, IL PASSE LE LOT
037000* CONCERNE EN ECHEC ET LE PIPELINE CONCLUT A UN SUCCES PARTIEL.
037100 2000-OUVRIR-FICHIERS.
037200* OUVERTURE (INPUT) DE F-SOMMAIRE-1..
037300     OPEN INPUT F-SOMMAIRE-1.
037400* TEST : NOT SOM-1-OK
037500     IF NOT SOM-1-OK
037600* POSITIONNEMENT DE LA CONDITION ECHEC-1.
037700         SET ECHEC-1 TO TRUE
037800* AFFICHAGE CONSOLE DE 'SOMMAIRE COMMERCIAL NON TROUVE'
037900         DISPLAY 'SOMMAIRE COMMERCIAL NON TROUVE'
038000     END-IF.
038100* OUVERTURE (INPUT) DE F-SOMMAIRE-2..
038200     OPEN INPUT F-SOMMAIRE-2.
038300* TEST : NOT SOM-2-OK
038400     IF NOT SOM-2-OK
038500* POSITIONNEMENT DE LA CONDITION ECHEC-2.
038600         SET ECHEC-2 TO TRUE
038700* AFFICHAGE CONSOLE DE 'SOMMAIRE NON COMMERCIAL NON TROUVE'
038800         DISPLAY 'SOMMAIRE NON COMMERCIAL NON TROUVE'
038900     END-IF.
039000* OUVERTURE (OUTPUT) DE C-RAPPORT-FINAL..
039100     OPEN OUTPUT C-RAPPORT-FINAL.
039200 2000-EXIT.
039300     EXIT.
039400
039500* LECTURE DU SOMMAIRE COMMERCIAL - UN SEUL ENREGISTREMENT ATTENDU.
039600* TOUT ECHEC (FICHIER ABSENT, VIDE, OU STATUT 'E' EMIS PAR LE
039700* NETTOYEUR LUI-MEME) PASSE LE LOT COMMERCIAL EN ECHEC.
039800 2100-LIRE-SOMMAIRE-1.
039900* TEST : ECHEC-1
040000     IF ECHEC-1
040100* BRANCHEMENT VERS 2100-EXIT.
040200         GO TO 2100-EXIT
040300     END-IF.
040400* LECTURE DE F-SOMMAIRE-1.
040500     READ F-SOMMAIRE-1
040600* CAS DE LA FIN DE FICHIER.
040700         AT END
040800* POSITIONNEMENT DE LA CONDITION ECHEC-1.
040900             SET ECHEC-1 TO TRUE
041000     END-READ.
041100* TEST : ECHEC-1
041200     IF ECHEC-1
041300* BRANCHEMENT VERS 2100-EXIT.
041400         GO TO 2100-EXIT
041500     END-IF.
041600* TEST : NOT SM1-SUCCES
041700     IF NOT SM1-SUCCES
041800* POSITIONNEMENT DE LA CONDITION ECHEC-1.
041900         SET ECHEC-1 TO TRUE
042000* BRANCHEMENT VERS 2100-EXIT.
042100         GO TO 2100-EXIT
042200     END-IF.
042300* TRANSFERT DE SM1-LUS VERS WS-SOM1-LUS..
042400     MOVE SM1-LUS            TO WS-SOM1-LUS.
042500* TRANSFERT DE SM1-ECRITS VERS WS-SOM1-ECRITS..
042600     MOVE SM1-ECRITS         TO WS-SOM1-ECRITS.
042700* TRANSFERT DE SM1-SUPPRIMES VERS WS-SOM1-SUPPRIMES..
042800     MOVE SM1-SUPPRIMES      TO WS-SOM1-SUPPRIMES.
042900* TRANSFERT DE SM1-ANNEE-MIN VERS WS-SOM1-ANNEE-MIN..
043000     MOVE SM1-ANNEE-MIN      TO WS-SOM1-ANNEE-MIN.
043100* TRANSFERT DE SM1-ANNEE-MAX VERS WS-SOM1-ANNEE-MAX..
043200     MOVE SM1-ANNEE-MAX      TO WS-SOM1-ANNEE-MAX.
043300* TRANSFERT DE SM1-TOTAL-VALEUR VERS WS-SOM1-TOTAL-VALEUR..
043400     MOVE SM1-TOTAL-VALEUR   TO WS-SOM1-TOTAL-VALEUR.
043500* TRANSFERT DE SM1-NB-COMTES VERS WS-SOM1-NB-COMTES..
043600     MOVE SM1-NB-COMTES      TO WS-SOM1-NB-COMTES.
043700* TRANSFERT DE SM1-NB-ESPECES VERS WS-SOM1-NB-ESPECES..
043800     MOVE SM1-NB-ESPECES     TO WS-SOM1-NB-ESPECES.
043900* TRANSFERT DE SM1-NB-ECOSYSTEMES VERS WS-SOM1-NB-ECOSYSTEMES..
044000     MOVE SM1-NB-ECOSYSTEMES TO WS-SOM1-NB-ECOSYSTEMES.
044100* TRANSFERT DE SM1-NB-AIRES VERS WS-SOM1-NB-AIRES..
044200     MOVE SM1-NB-AIRES       TO WS-SOM1-NB-AIRES.
044300 2100-EXIT.
044400     EXIT.
044500
044600* LECTURE DU SOMMAIRE NON COMMERCIAL - MEME LOGIQUE QUE CI-DESSUS,
044700* AVEC LE DECOMPTE D'ILES A LA PLACE DU DECOMPTE D'AIRES DAR.
044800* LES DEUX RUBRIQUES 2100 ET 2200 SONT VOLONTAIREMENT SEPAREES ET
044900* NON FACTORISEES, LES DEUX SOMMAIRES N'AYANT PAS LE MEME NOMBRE
045000* DE ZONES GEOGRAPHIQUES A RECOPIER (AIRES CONTRE ILES).
045100 2200-LIRE-SOMMAIRE-2.
045200* TEST : ECHEC-2
045300     IF ECHEC-2
045400* BRANCHEMENT VERS 2200-EXIT.
045500         GO TO 2200-EXIT
045600     END-IF.
045700* LECTURE DE F-SOMMAIRE-2.
045800     READ F-SOMMAIRE-2
045900* CAS DE LA FIN DE FICHIER.
046000         AT END
046100* POSITIONNEMENT DE LA CONDITION ECHEC-2.
046200             SET ECHEC-2 TO TRUE
046300     END-READ.
046400* TEST : ECHEC-2
046500     IF ECHEC-2
046600* BRANCHEMENT VERS 2200-EXIT.
046700         GO TO 2200-EXIT
046800     END-IF.
046900* TEST : NOT SM2-SUCCES
047000     IF NOT SM2-SUCCES
047100* POSITIONNEMENT DE LA CONDITION ECHEC-2.
047200         SET ECHEC-2 TO TRUE
047300* BRANCHEMENT VERS 2200-EXIT.
047400         GO TO 2200-EXIT
047500     END-IF.
047600* TRANSFERT DE SM2-LUS VERS WS-SOM2-LUS..
047700     MOVE SM2-LUS            TO WS-SOM2-LUS.
047800* TRANSFERT DE SM2-ECRITS VERS WS-SOM2-ECRITS..
047900     MOVE SM2-ECRITS         TO WS-SOM2-ECRITS.
048000* TRANSFERT DE SM2-SUPPRIMES VERS WS-SOM2-SUPPRIMES..
048100     MOVE SM2-SUPPRIMES      TO WS-SOM2-SUPPRIMES.
048200* TRANSFERT DE SM2-ANNEE-MIN VERS WS-SOM2-ANNEE-MIN..
048300     MOVE SM2-ANNEE-MIN      TO WS-SOM2-ANNEE-MIN.
048400* TRANSFERT DE SM2-ANNEE-MAX VERS WS-SOM2-ANNEE-MAX..
048500     MOVE SM2-ANNEE-MAX      TO WS-SOM2-ANNEE-MAX.
048600* TRANSFERT DE SM2-TOTAL-VALEUR VERS WS-SOM2-TOTAL-VALEUR..
048700     MOVE SM2-TOTAL-VALEUR   TO WS-SOM2-TOTAL-VALEUR.
048800* TRANSFERT DE SM2-NB-COMTES VERS WS-SOM2-NB-COMTES..
048900     MOVE SM2-NB-COMTES      TO WS-SOM2-NB-COMTES.
049000* TRANSFERT DE SM2-NB-ESPECES VERS WS-SOM2-NB-ESPECES..
049100     MOVE SM2-NB-ESPECES     TO WS-SOM2-NB-ESPECES.
049200* TRANSFERT DE SM2-NB-ECOSYSTEMES VERS WS-SOM2-NB-ECOSYSTEMES..
049300     MOVE SM2-NB-ECOSYSTEMES TO WS-SOM2-NB-ECOSYSTEMES.
049400* TRANSFERT DE SM2-NB-ILES VERS WS-SOM2-NB-ILES..
049500     MOVE SM2-NB-ILES        TO WS-SOM2-NB-ILES.
049600 2200-EXIT.
049700     EXIT.
049800
049900* RUBRIQUE 2 - TOTAUX GLOBAUX : SOMME DES ENREGISTREMENTS ET
050000* DES VALEURS, PLAGE ANNEE COMBINEE (MIN DES MIN/MAX DES MAX).
050100* LE STATUT PIPELINE EST FIXE ICI ET REPRIS TEL QUEL PAR LE
050200* RAPPORT FINAL ET, EN AVAL, PAR L'ORDONNANCEMENT DE LA CHAINE.
050300 3000-CALCULER-GLOBAL.
050400* TEST : ECHEC-1 AND ECHEC-2
050500     IF ECHEC-1 AND ECHEC-2
050600* TRANSFERT DE 'FAILURE' VERS WS-STATUT-PIPELINE.
050700         MOVE 'FAILURE' TO WS-STATUT-PIPELINE
050800* BRANCHEMENT VERS 3000-EXIT.
050900         GO TO 3000-EXIT
051000     END-IF.
051100* TEST : ECHEC-1 OR ECHEC-2
051200     IF ECHEC-1 OR ECHEC-2
051300* TRANSFERT DE 'PARTIAL SUCCESS' VERS WS-STATUT-PIPELINE.
051400         MOVE 'PARTIAL SUCCESS' TO WS-STATUT-PIPELINE
051500* BRANCHEMENT VERS 3000-EXIT.
051600         GO TO 3000-EXIT
051700     END-IF.
051800* TRANSFERT DE 'SUCCESS' VERS WS-STATUT-PIPELINE..
051900     MOVE 'SUCCESS' TO WS-STATUT-PIPELINE.
052000     ADD WS-SOM1-ECRITS WS-SOM2-ECRITS GIVING WS-GLOBAL-ENR.
052100     ADD WS-SOM1-TOTAL-VALEUR WS-SOM2-TOTAL-VALEUR
052200         GIVING WS-VALEUR-GLOBALE.
052300* TEST : WS-SOM1-ANNEE-MIN < WS-SOM2-ANNEE-MIN
052400     IF WS-SOM1-ANNEE-MIN < WS-SOM2-ANNEE-MIN
052500* TRANSFERT DE WS-SOM1-ANNEE-MIN VERS WS-ANNEE-MIN-GLOBALE.
052600         MOVE WS-SOM1-ANNEE-MIN TO WS-ANNEE-MIN-GLOBALE
052700* CAS CONTRAIRE.
052800     ELSE
052900* TRANSFERT DE WS-SOM2-ANNEE-MIN VERS WS-ANNEE-MIN-GLOBALE.
053000         MOVE WS-SOM2-ANNEE-MIN TO WS-ANNEE-MIN-GLOBALE
053100     END-IF.
053200* TEST : WS-SOM1-ANNEE-MAX > WS-SOM2-ANNEE-MAX
053300     IF WS-SOM1-ANNEE-MAX > WS-SOM2-ANNEE-MAX
053400* TRANSFERT DE WS-SOM1-ANNEE-MAX VERS WS-ANNEE-MAX-GLOBALE.
053500         MOVE WS-SOM1-ANNEE-MAX TO WS-ANNEE-MAX-GLOBALE
053600* CAS CONTRAIRE.
053700     ELSE
053800* TRANSFERT DE WS-SOM2-ANNEE-MAX VERS WS-ANNEE-MAX-GLOBALE.
053900         MOVE WS-SOM2-ANNEE-MAX TO WS-ANNEE-MAX-GLOBALE
054000     END-IF.
054100 3000-EXIT.
054200     EXIT.
054300
054400* RUBRIQUE 3 - CONSTRUCTION ET ECRITURE DU RAPPORT DE CONTROLE
054500* FINAL (ENTETE, BLOC COMMERCIAL, BLOC NON COMMERCIAL, STATUT).
054600* LE BLOC GLOBAL N'EST IMPRIME QUE SI LES DEUX LOTS ONT REUSSI.
054700 4000-IMPRIMER-RAPPORT-FINAL.
054800* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
054900     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
055000     MOVE 'FISHERIES DATA CLEANING PIPELINE : FINAL REPORT'
055100* CIBLE DU TRANSFERT (SUITE).
055200         TO LIGNE-RAPPORT-CONSTRUITE.
055300* ECRITURE DE LIGNE-RAPPORT.
055400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
055500* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
055600     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
055700* ECRITURE DE LIGNE-RAPPORT.
055800     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
055900* APPEL DE LA RUBRIQUE 4100-IMPRIMER-BLOC-COMMERCIAL.
056000     PERFORM 4100-IMPRIMER-BLOC-COMMERCIAL THRU 4100-EXIT.
056100* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
056200     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
056300* ECRITURE DE LIGNE-RAPPORT.
056400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
056500* APPEL DE LA RUBRIQUE 4200-IMPRIMER-BLOC-NONCOMMERCIAL.
056600     PERFORM 4200-IMPRIMER-BLOC-NONCOMMERCIAL THRU 4200-EXIT.
056700* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
056800     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
056900* ECRITURE DE LIGNE-RAPPORT.
057000     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
057100* TEST : NOT ECHEC-1 AND NOT ECHEC-2
057200     IF NOT ECHEC-1 AND NOT ECHEC-2
057300* APPEL DE LA RUBRIQUE 4300-IMPRIMER-BLOC-GLOBAL.
057400         PERFORM 4300-IMPRIMER-BLOC-GLOBAL THRU 4300-EXIT
057500* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE.
057600         MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE
057700* ECRITURE DE LIGNE-RAPPORT.
057800         WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE
057900     END-IF.
058000* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
058100     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
058200     STRING 'Pipeline Status: ' DELIMITED BY SIZE
058300            WS-STATUT-PIPELINE DELIMITED BY SIZE
058400            INTO LIGNE-RAPPORT-CONSTRUITE.
058500* ECRITURE DE LIGNE-RAPPORT.
058600     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
058700 4000-EXIT.
058800     EXIT.
058900
059000* BLOC COMMERCIAL DU RAPPORT - SI LE LOT A ECHOUE, LE BLOC SE
059100* LIMITE A LA LIGNE DE STATUT ; SINON LE DETAIL EST IMPRIME.
059200 4100-IMPRIMER-BLOC-COMMERCIAL.
059300* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
059400     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
059500* TRANSFERT DE 'COMMERCIAL FISHERIES:' VERS LIGNE-RAPPORT-CONSTRUI
059600     MOVE 'COMMERCIAL FISHERIES:' TO LIGNE-RAPPORT-CONSTRUITE.
059700* ECRITURE DE LIGNE-RAPPORT.
059800     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
059900* TEST : ECHEC-1
060000     IF ECHEC-1
060100* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE.
060200         MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE
060300* TRANSFERT DE '  Status:' VERS LRD-LIBELLE.
060400         MOVE '  Status:' TO LRD-LIBELLE
060500* TRANSFERT DE 'FAILED' VERS LRD-VALEUR.
060600         MOVE 'FAILED' TO LRD-VALEUR
060700* ECRITURE DE LIGNE-RAPPORT.
060800         WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE
060900* CAS CONTRAIRE.
061000     ELSE
061100* APPEL DE LA RUBRIQUE 4110-IMPRIMER-DETAIL-1.
061200         PERFORM 4110-IMPRIMER-DETAIL-1 THRU 4110-EXIT
061300     END-IF.
061400 4100-EXIT.
061500     EXIT.
061600
061700* DETAIL COMMERCIAL - HUIT LIGNES CHIFFREES, MISES EN FORME PAR
061800* LES ZONES EDITEES DE LA WORKING-STORAGE (VOIR WS-ZONES-EDITEES).
061900 4110-IMPRIMER-DETAIL-1.
062000* TRANSFERT DE WS-SOM1-LUS VERS WE-LUS-ED..
062100     MOVE WS-SOM1-LUS TO WE-LUS-ED.
062200* TRANSFERT DE WS-SOM1-ECRITS VERS WE-ECRITS-ED..
062300     MOVE WS-SOM1-ECRITS TO WE-ECRITS-ED.
062400* TRANSFERT DE WS-SOM1-SUPPRIMES VERS WE-SUPPR-ED..
062500     MOVE WS-SOM1-SUPPRIMES TO WE-SUPPR-ED.
062600* TRANSFERT DE WS-SOM1-TOTAL-VALEUR VERS WE-VALEUR-ED..
062700     MOVE WS-SOM1-TOTAL-VALEUR TO WE-VALEUR-ED.
062800* TRANSFERT DE WS-SOM1-NB-COMTES VERS WE-COMTES-ED..
062900     MOVE WS-SOM1-NB-COMTES TO WE-COMTES-ED.
063000* TRANSFERT DE WS-SOM1-NB-ESPECES VERS WE-ESPECES-ED..
063100     MOVE WS-SOM1-NB-ESPECES TO WE-ESPECES-ED.
063200* TRANSFERT DE WS-SOM1-NB-AIRES VERS WE-AIRES-ED..
063300     MOVE WS-SOM1-NB-AIRES TO WE-AIRES-ED.
063400* TRANSFERT DE SPACES VERS WE-PLAGE-ANNEES..
063500     MOVE SPACES TO WE-PLAGE-ANNEES.
063600     STRING WS-SOM1-ANNEE-MIN DELIMITED BY SIZE
063700* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
063800            '-' DELIMITED BY SIZE
063900            WS-SOM1-ANNEE-MAX DELIMITED BY SIZE
064000            INTO WE-PLAGE-ANNEES.
064100* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
064200     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
064300* TRANSFERT DE '  Status:' VERS LRD-LIBELLE..
064400     MOVE '  Status:' TO LRD-LIBELLE.
064500* TRANSFERT DE 'SUCCESS' VERS LRD-VALEUR..
064600     MOVE 'SUCCESS' TO LRD-VALEUR.
064700* ECRITURE DE LIGNE-RAPPORT.
064800     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
064900* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
065000     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
065100* TRANSFERT DE '  Input Rows:' VERS LRD-LIBELLE..
065200     MOVE '  Input Rows:' TO LRD-LIBELLE.
065300* TRANSFERT DE WE-LUS-ED VERS LRD-VALEUR..
065400     MOVE WE-LUS-ED TO LRD-VALEUR.
065500* ECRITURE DE LIGNE-RAPPORT.
065600     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
065700* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
065800     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
065900* TRANSFERT DE '  Output Rows:' VERS LRD-LIBELLE..
066000     MOVE '  Output Rows:' TO LRD-LIBELLE.
066100* TRANSFERT DE WE-ECRITS-ED VERS LRD-VALEUR..
066200     MOVE WE-ECRITS-ED TO LRD-VALEUR.
066300* ECRITURE DE LIGNE-RAPPORT.
066400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
066500* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
066600     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
066700* TRANSFERT DE '  Removed:' VERS LRD-LIBELLE..
066800     MOVE '  Removed:' TO LRD-LIBELLE.
066900* TRANSFERT DE WE-SUPPR-ED VERS LRD-VALEUR..
067000     MOVE WE-SUPPR-ED TO LRD-VALEUR.
067100* ECRITURE DE LIGNE-RAPPORT.
067200     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
067300* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
067400     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
067500* TRANSFERT DE '  Date Range:' VERS LRD-LIBELLE..
067600     MOVE '  Date Range:' TO LRD-LIBELLE.
067700* TRANSFERT DE WE-PLAGE-ANNEES VERS LRD-VALEUR..
067800     MOVE WE-PLAGE-ANNEES TO LRD-VALEUR.
067900* ECRITURE DE LIGNE-RAPPORT.
068000     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
068100* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
068200     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
068300* TRANSFERT DE '  Total Value:' VERS LRD-LIBELLE..
068400     MOVE '  Total Value:' TO LRD-LIBELLE.
068500* TRANSFERT DE WE-VALEUR-ED VERS LRD-VALEUR..
068600     MOVE WE-VALEUR-ED TO LRD-VALEUR.
068700* ECRITURE DE LIGNE-RAPPORT.
068800     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
068900* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
069000     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
069100* TRANSFERT DE '  Counties:' VERS LRD-LIBELLE..
069200     MOVE '  Counties:' TO LRD-LIBELLE.
069300* TRANSFERT DE WE-COMTES-ED VERS LRD-VALEUR..
069400     MOVE WE-COMTES-ED TO LRD-VALEUR.
069500* ECRITURE DE LIGNE-RAPPORT.
069600     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
069700* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
069800     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
069900* TRANSFERT DE '  Species:' VERS LRD-LIBELLE..
070000     MOVE '  Species:' TO LRD-LIBELLE.
070100* TRANSFERT DE WE-ESPECES-ED VERS LRD-VALEUR..
070200     MOVE WE-ESPECES-ED TO LRD-VALEUR.
070300* ECRITURE DE LIGNE-RAPPORT.
070400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
070500* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
070600     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
070700* TRANSFERT DE '  DAR Areas:' VERS LRD-LIBELLE..
070800     MOVE '  DAR Areas:' TO LRD-LIBELLE.
070900* TRANSFERT DE WE-AIRES-ED VERS LRD-VALEUR..
071000     MOVE WE-AIRES-ED TO LRD-VALEUR.
071100* ECRITURE DE LIGNE-RAPPORT.
071200     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
071300 4110-EXIT.
071400     EXIT.
071500
071600* BLOC NON COMMERCIAL DU RAPPORT - MEME PRINCIPE QUE LE BLOC
071700* COMMERCIAL, AVEC LE DECOMPTE D'ILES A LA PLACE DES AIRES DAR.
071800 4200-IMPRIMER-BLOC-NONCOMMERCIAL.
071900* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
072000     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
072100* TRANSFERT DE 'NON COMMERCIAL FISHERIES:' VERS LIGNE-RAPPORT-CONS
072200     MOVE 'NON COMMERCIAL FISHERIES:' TO LIGNE-RAPPORT-CONSTRUITE.
072300* ECRITURE DE LIGNE-RAPPORT.
072400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
072500* TEST : ECHEC-2
072600     IF ECHEC-2
072700* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE.
072800         MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE
072900* TRANSFERT DE '  Status:' VERS LRD-LIBELLE.
073000         MOVE '  Status:' TO LRD-LIBELLE
073100* TRANSFERT DE 'FAILED' VERS LRD-VALEUR.
073200         MOVE 'FAILED' TO LRD-VALEUR
073300* ECRITURE DE LIGNE-RAPPORT.
073400         WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE
073500* CAS CONTRAIRE.
073600     ELSE
073700* APPEL DE LA RUBRIQUE 4210-IMPRIMER-DETAIL-2.
073800         PERFORM 4210-IMPRIMER-DETAIL-2 THRU 4210-EXIT
073900     END-IF.
074000 4200-EXIT.
074100     EXIT.
074200
074300* DETAIL NON COMMERCIAL - MEME STRUCTURE QUE 4110, ILES REMPLACENT
074400* LES AIRES DAR EN DERNIERE LIGNE CHIFFREE.
074500 4210-IMPRIMER-DETAIL-2.
074600* TRANSFERT DE WS-SOM2-LUS VERS WE-LUS-ED..
074700     MOVE WS-SOM2-LUS TO WE-LUS-ED.
074800* TRANSFERT DE WS-SOM2-ECRITS VERS WE-ECRITS-ED..
074900     MOVE WS-SOM2-ECRITS TO WE-ECRITS-ED.
075000* TRANSFERT DE WS-SOM2-SUPPRIMES VERS WE-SUPPR-ED..
075100     MOVE WS-SOM2-SUPPRIMES TO WE-SUPPR-ED.
075200* TRANSFERT DE WS-SOM2-TOTAL-VALEUR VERS WE-VALEUR-ED..
075300     MOVE WS-SOM2-TOTAL-VALEUR TO WE-VALEUR-ED.
075400* TRANSFERT DE WS-SOM2-NB-COMTES VERS WE-COMTES-ED..
075500     MOVE WS-SOM2-NB-COMTES TO WE-COMTES-ED.
075600* TRANSFERT DE WS-SOM2-NB-ESPECES VERS WE-ESPECES-ED..
075700     MOVE WS-SOM2-NB-ESPECES TO WE-ESPECES-ED.
075800* TRANSFERT DE WS-SOM2-NB-ILES VERS WE-ILES-ED..
075900     MOVE WS-SOM2-NB-ILES TO WE-ILES-ED.
076000* TRANSFERT DE SPACES VERS WE-PLAGE-ANNEES..
076100     MOVE SPACES TO WE-PLAGE-ANNEES.
076200     STRING WS-SOM2-ANNEE-MIN DELIMITED BY SIZE
076300* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
076400            '-' DELIMITED BY SIZE
076500            WS-SOM2-ANNEE-MAX DELIMITED BY SIZE
076600            INTO WE-PLAGE-ANNEES.
076700* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
076800     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
076900* TRANSFERT DE '  Status:' VERS LRD-LIBELLE..
077000     MOVE '  Status:' TO LRD-LIBELLE.
077100* TRANSFERT DE 'SUCCESS' VERS LRD-VALEUR..
077200     MOVE 'SUCCESS' TO LRD-VALEUR.
077300* ECRITURE DE LIGNE-RAPPORT.
077400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
077500* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
077600     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
077700* TRANSFERT DE '  Input Rows:' VERS LRD-LIBELLE..
077800     MOVE '  Input Rows:' TO LRD-LIBELLE.
077900* TRANSFERT DE WE-LUS-ED VERS LRD-VALEUR..
078000     MOVE WE-LUS-ED TO LRD-VALEUR.
078100* ECRITURE DE LIGNE-RAPPORT.
078200     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
078300* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
078400     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
078500* TRANSFERT DE '  Output Rows:' VERS LRD-LIBELLE..
078600     MOVE '  Output Rows:' TO LRD-LIBELLE.
078700* TRANSFERT DE WE-ECRITS-ED VERS LRD-VALEUR..
078800     MOVE WE-ECRITS-ED TO LRD-VALEUR.
078900* ECRITURE DE LIGNE-RAPPORT.
079000     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
079100* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
079200     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
079300* TRANSFERT DE '  Removed:' VERS LRD-LIBELLE..
079400     MOVE '  Removed:' TO LRD-LIBELLE.
079500* TRANSFERT DE WE-SUPPR-ED VERS LRD-VALEUR..
079600     MOVE WE-SUPPR-ED TO LRD-VALEUR.
079700* ECRITURE DE LIGNE-RAPPORT.
079800     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
079900* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
080000     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
080100* TRANSFERT DE '  Date Range:' VERS LRD-LIBELLE..
080200     MOVE '  Date Range:' TO LRD-LIBELLE.
080300* TRANSFERT DE WE-PLAGE-ANNEES VERS LRD-VALEUR..
080400     MOVE WE-PLAGE-ANNEES TO LRD-VALEUR.
080500* ECRITURE DE LIGNE-RAPPORT.
080600     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
080700* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
080800     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
080900* TRANSFERT DE '  Total Value:' VERS LRD-LIBELLE..
081000     MOVE '  Total Value:' TO LRD-LIBELLE.
081100* TRANSFERT DE WE-VALEUR-ED VERS LRD-VALEUR..
081200     MOVE WE-VALEUR-ED TO LRD-VALEUR.
081300* ECRITURE DE LIGNE-RAPPORT.
081400     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
081500* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
081600     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
081700* TRANSFERT DE '  Counties:' VERS LRD-LIBELLE..
081800     MOVE '  Counties:' TO LRD-LIBELLE.
081900* TRANSFERT DE WE-COMTES-ED VERS LRD-VALEUR..
082000     MOVE WE-COMTES-ED TO LRD-VALEUR.
082100* ECRITURE DE LIGNE-RAPPORT.
082200     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
082300* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
082400     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
082500* TRANSFERT DE '  Species:' VERS LRD-LIBELLE..
082600     MOVE '  Species:' TO LRD-LIBELLE.
082700* TRANSFERT DE WE-ESPECES-ED VERS LRD-VALEUR..
082800     MOVE WE-ESPECES-ED TO LRD-VALEUR.
082900* ECRITURE DE LIGNE-RAPPORT.
083000     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
083100* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
083200     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
083300* TRANSFERT DE '  Islands:' VERS LRD-LIBELLE..
083400     MOVE '  Islands:' TO LRD-LIBELLE.
083500* TRANSFERT DE WE-ILES-ED VERS LRD-VALEUR..
083600     MOVE WE-ILES-ED TO LRD-VALEUR.
083700* ECRITURE DE LIGNE-RAPPORT.
083800     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
083900 4210-EXIT.
084000     EXIT.
084100
084200* BLOC GLOBAL - N'APPARAIT QUE SI LES DEUX LOTS SONT COMPLETS ;
084300* REPREND LES TOTAUX CALCULES EN RUBRIQUE 3000. UN SUCCES PARTIEL
084400* N'IMPRIME PAS CE BLOC, LA SOMME DES DEUX LOTS N'AYANT ALORS
084500* AUCUN SENS METIER POUR LE DESTINATAIRE DU RAPPORT.
084600 4300-IMPRIMER-BLOC-GLOBAL.
084700* TRANSFERT DE WS-GLOBAL-ENR VERS WE-ENR-GLOBAL-ED..
084800     MOVE WS-GLOBAL-ENR TO WE-ENR-GLOBAL-ED.
084900* TRANSFERT DE WS-VALEUR-GLOBALE VERS WE-VALEUR-GLOBALE-ED..
085000     MOVE WS-VALEUR-GLOBALE TO WE-VALEUR-GLOBALE-ED.
085100* TRANSFERT DE SPACES VERS WE-PLAGE-GLOBALE..
085200     MOVE SPACES TO WE-PLAGE-GLOBALE.
085300     STRING WS-ANNEE-MIN-GLOBALE DELIMITED BY SIZE
085400* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
085500            '-' DELIMITED BY SIZE
085600            WS-ANNEE-MAX-GLOBALE DELIMITED BY SIZE
085700            INTO WE-PLAGE-GLOBALE.
085800* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
085900     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
086000* TRANSFERT DE 'OVERALL:' VERS LIGNE-RAPPORT-CONSTRUITE..
086100     MOVE 'OVERALL:' TO LIGNE-RAPPORT-CONSTRUITE.
086200* ECRITURE DE LIGNE-RAPPORT.
086300     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
086400* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
086500     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
086600* TRANSFERT DE '  Total Records:' VERS LRD-LIBELLE..
086700     MOVE '  Total Records:' TO LRD-LIBELLE.
086800* TRANSFERT DE WE-ENR-GLOBAL-ED VERS LRD-VALEUR..
086900     MOVE WE-ENR-GLOBAL-ED TO LRD-VALEUR.
087000* ECRITURE DE LIGNE-RAPPORT.
087100     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
087200* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
087300     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
087400* TRANSFERT DE '  Total Value:' VERS LRD-LIBELLE..
087500     MOVE '  Total Value:' TO LRD-LIBELLE.
087600* TRANSFERT DE WE-VALEUR-GLOBALE-ED VERS LRD-VALEUR..
087700     MOVE WE-VALEUR-GLOBALE-ED TO LRD-VALEUR.
087800* ECRITURE DE LIGNE-RAPPORT.
087900     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
088000* TRANSFERT DE SPACES VERS LIGNE-RAPPORT-CONSTRUITE..
088100     MOVE SPACES TO LIGNE-RAPPORT-CONSTRUITE.
088200* TRANSFERT DE '  Date Range:' VERS LRD-LIBELLE..
088300     MOVE '  Date Range:' TO LRD-LIBELLE.
088400* TRANSFERT DE WE-PLAGE-GLOBALE VERS LRD-VALEUR..
088500     MOVE WE-PLAGE-GLOBALE TO LRD-VALEUR.
088600* ECRITURE DE LIGNE-RAPPORT.
088700     WRITE LIGNE-RAPPORT FROM LIGNE-RAPPORT-CONSTRUITE.
088800 4300-EXIT.
088900     EXIT.
089000
089100* FERMETURE DES TROIS FICHIERS DU PILOTE - AUCUN CONTROLE DE
089200* STATUT ICI, LA FERMETURE D'UN FICHIER DEJA ABSENT EST SANS
089300* CONSEQUENCE ET NE DOIT PAS FAIRE ECHOUER LE PROGRAMME.
089400 5000-CLOTURER-FICHIERS.
089500* FERMETURE DE F-SOMMAIRE-1.
089600     CLOSE F-SOMMAIRE-1 F-SOMMAIRE-2 C-RAPPORT-FINAL.
089700 5000-EXIT.
089800     EXIT.
089900*****************************************************************
090000* FIN DE PROGRAMME - LE CODE RETOUR EST TOUJOURS ZERO ; C'EST LE
090100* LIBELLE WS-STATUT-PIPELINE, PORTE DANS LE RAPPORT FINAL, QUI
090200* RENSEIGNE L'ORDONNANCEMENT SUR LE RESULTAT REEL DU TRAITEMENT.
090300 9999-FIN-PGM.
090400* FIN DEFINITIVE DU PROGRAMME.
090500     STOP RUN.
090600*****************************************************************
