000100*****************************************************************
000200* PROGRAMME   :  1-NONCOMMERCIAL
000300* OBJET       :  Nettoyage et controle des valeurs d'echange non
000400*               commerciales des peches d'Hawaii (releve par ile).
000500*               Meme decoupage que 1-COMMERCIAL (voir journal
000600*               1989 de ce programme) mais applique au releve
000700*               non commercial, ou l'unite geographique est
000800*               l'ile et non plus l'aire de gestion DAR.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 1-NONCOMMERCIAL.
001200 AUTHOR. F-X MARCHEIX.
001300 INSTALLATION. SERVICE INFORMATIQUE - CELLULE PECHES.
001400 DATE-WRITTEN. 04/03/1991.
001500 DATE-COMPILED.
001600 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
001700*****************************************************************
001800* JOURNAL DES MODIFICATIONS
001900* --------------------------------------------------------------
002000* 04/03/1991 FXM  0032  ECRITURE INITIALE DU PROGRAMME (CALQUE
002100*              SUR 1-COMMERCIAL POUR LE VOLET NON COMMERCIAL).
002200* 19/07/1991 FXM  0032  AJOUT DU CONTROLE ENSEMBLE DES ILES.
002300* 11/02/1992 KR   0038  CORRECTION LIBELLE ESPECE HERBIVORES.
002400* 06/10/1992 KR   0038  AJOUT COMPTEUR ILES DISTINCTES.
002500* 28/04/1993 SD   0047  CONTROLE ENSEMBLE DES COMTES SANS KALAWAO.
002600*              LE RELEVE NON COMMERCIAL NE COUVRE PAS LE COMTE
002700*              DE KALAWAO (PENINSULE DE KALAUPAPA).
002800* 15/12/1993 SD   0047  AJOUT DU JOURNAL DES AVERTISSEMENTS.
002900* 09/08/1994 JL   0055  REVISION DU CALCUL DU CUMUL ANNUEL.
003000* 21/03/1995 JL   0055  AJOUT SWITCH UPSI SUPPRESSION AGREGATS.
003100* 30/11/1995 FXM  0061  MISE A JOUR DU RAPPORT SOMMAIRE 2.
003200* 17/06/1996 KR   0067  AJOUT ZONE VALEUR FORMATEE PASSE-PLAT.
003300* 02/02/1997 SD   0067  CORRECTION LIBELLE ILE MOLOKAI.
003400*              LE FORMULAIRE PAPIER PORTAIT 'MOLOKAI I.' SUR
003500*              CERTAINS RETOURS DE 1996, VALEUR HORS ENSEMBLE.
003600* 25/09/1997 FXM  0074  EXTENSION PLAGE ANNEE A PARTIR DE 2005.
003700* 17/01/1998 FXM  0081  REVUE PASSAGE AN 2000 - FENETRE SIECLE.
003800*              AJOUT VUE NB-ANNEE-SIECLE ET CONTROLE 19/20,
003900*              SANS OBJET ICI CAR L'ANNEE EST SAISIE SUR 4
004000*              POSITIONS (CONSERVEE POUR SYMETRIE AVEC LE
004100*              PROGRAMME COMMERCIAL).
004200* 30/09/1998 FXM  0081  TESTS DE NON REGRESSION AN 2000 OK.
004300* 12/04/1999 KR   0081  CORRECTION RESIDUELLE PASSAGE SIECLE.
004400* 14/05/2001 SD   0093  AJOUT COMPTEUR VALEURS NEGATIVES.
004500* 08/12/2002 JL   0093  NETTOYAGE PARAGRAPHES INUTILISES.
004600* 26/06/2004 KR   0101  AJOUT TRACE CENTIMES POUR RAPPROCHEMENT.
004700* 19/10/2005 SD   0107  ALIGNEMENT SUR MODELE COMMERCIAL.
004800*              MEME DECOUPAGE DE RUBRIQUES QUE 1-COMMERCIAL POUR
004900*              FACILITER LA MAINTENANCE CROISEE DES DEUX
005000*              PROGRAMMES DE NETTOYAGE.
005100* 08/07/2008 KR   0122  AJOUT SWITCH UPSI SUPPRESSION AFFICHAGE.
005200*              MEME BESOIN QUE SUR 1-COMMERCIAL - CERTAINS
005300*              DESTINATAIRES NE VEULENT PAS DES ZONES DE
005400*              PASSE-PLAT (LIBELLES OLELO ET VALEUR FORMATEE).
005500* 03/03/2011 SD   0140  REVUE ANNUELLE DES ENSEMBLES DE VALEURS.
005600*              PAS DE CHANGEMENT RETENU - LES ENSEMBLES ILE ET
005700*              COMTE RESTENT CONFORMES A LA REALITE DU TERRAIN.
005800* 14/09/2013 KR   0151  REVUE DE LA CELLULE PECHES SUITE A UNE
005900*              REMONTEE DU BUREAU STATISTIQUE - LE TRAITEMENT
006000*              RESTE INCHANGE, DOCUMENTATION INTERNE MISE A JOUR.
006100* 22/05/2015 JL   0159  VERIFICATION DE LA COHERENCE ENTRE LE
006200*              RELEVE NON COMMERCIAL ET LE RELEVE COMMERCIAL
006300*              SUR LES ANNEES COMMUNES - AUCUNE ANOMALIE TROUVEE.
006400* 11/03/2018 SD   0167  RAPPEL A L'EXPLOITATION - LE FICHIER
006500*              NONCBRUT DOIT ETRE TRIE PAR ANNEE CROISSANTE AVANT
006600*              LE LANCEMENT DE CE PROGRAMME (VOIR MANUEL
006700*              D'EXPLOITATION DE LA CELLULE PECHES, CHAPITRE 4).
006800* 09/01/2020 KR   0174  REVUE DE PERFORMANCE SUR GROS LOTS -
006900*              AUCUNE MODIFICATION DE CODE, TAILLE DES TABLES
007000*              JUGEE SUFFISANTE POUR LE VOLUME ACTUEL DU RELEVE.
007100* 27/11/2021 SD   0181  RELECTURE COMPLETE DU PROGRAMME A LA
007200*              DEMANDE DU CHEF DE SERVICE, EN PREVISION D'UNE
007300*              FUTURE HARMONISATION AVEC LE VOLET COMMERCIAL -
007400*              AUCUNE ANOMALIE RELEVEE, DOCUMENTATION COMPLETEE.
007500* 05/06/2023 JL   0188  MISE A JOUR DES COMMENTAIRES DE ZONES A
007600*              LA SUITE D'UNE REMARQUE D'AUDIT INTERNE SUR LA
007700*              DOCUMENTATION DES REGLES DE VALIDATION DU LOT.
007800* --------------------------------------------------------------
007900* RAPPEL - LE PROGRAMME 1-NONCOMMERCIAL PARTAGE SES REGLES DE
008000* VALIDATION AVEC 1-COMMERCIAL MAIS PAS SES FICHIERS NI SES
008100* ZONES DE TRAVAIL. TOUTE EVOLUTION DES ENSEMBLES DE VALEURS
008200* VALIDES (COMTES, ESPECES, ECOSYSTEMES) DOIT ETRE REPERCUTEE
008300* DANS LES DEUX PROGRAMMES SIMULTANEMENT, FAUTE DE QUOI LE
008400* SOMMAIRE DU PILOTE 3-PIPELINE DEVIENDRAIT INCOHERENT ENTRE LES
008500* DEUX VOLETS DU LOT.
008600* CE POINT A ETE RAPPELE PAR ECRIT AU BUREAU STATISTIQUE APRES
008700* L'INCIDENT DE 1997 SUR LE LIBELLE MOLOKAI (VOIR JOURNAL
008800* CI-DESSUS) OU LE COMTE AVAIT ETE ETENDU SUR UN SEUL DES DEUX
008900* PROGRAMMES.
009000* DEPUIS, LES DEUX PROGRAMMES SONT REVUS ENSEMBLE A CHAQUE
009100* MODIFICATION DES ENSEMBLES DE VALEURS.
009200* FIN DU RAPPEL.
009300*****************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*    SPECIAL-NAMES - MEME CONVENTION QUE 1-COMMERCIAL : C01 PILOTE
009700*    LE SAUT DE PAGE, LES DEUX SWITCHS UPSI SONT POSITIONNES PAR
009800*    LE JCL D'EXPLOITATION.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     UPSI-0 ON STATUS IS AGREGATS-A-SUPPRIMER
010200             OFF STATUS IS AGREGATS-CONSERVES
010300     UPSI-1 ON STATUS IS AFFICHAGE-A-SUPPRIMER
010400             OFF STATUS IS AFFICHAGE-CONSERVE.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700
010800*    FICHIER BRUT - VALEURS D'ECHANGE NON COMMERCIALES
010900*    RELEVE PAR ILE, UN ENREGISTREMENT PAR DECLARATION.
011000     SELECT F-NONCOMM-BRUT ASSIGN TO NONCBRUT
011100* ORGANISATION SEQUENTIELLE DU FICHIER.
011200         ORGANIZATION IS LINE SEQUENTIAL
011300* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-BRUT-2..
011400         FILE STATUS IS WS-ETAT-BRUT-2.
011500
011600*    FICHIER NETTOYE - SORTIE
011700     SELECT C-NONCOMM-NET ASSIGN TO NONCNET
011800* ORGANISATION SEQUENTIELLE DU FICHIER.
011900         ORGANIZATION IS LINE SEQUENTIAL
012000* ZONE DE COMPTE-RENDU D'OPERATION WS-ETAT-NET-2..
012100         FILE STATUS IS WS-ETAT-NET-2.
012200
012300*    JOURNAL DES TRAITEMENTS (INFO/AVERT/ERREUR)
012400     SELECT C-JOURNAL-2 ASSIGN TO NONCJRNL
012500* ORGANISATION SEQUENTIELLE DU FICHIER.
012600         ORGANIZATION IS LINE SEQUENTIAL.
012700
012800*    SOMMAIRE DU LOT - REPRIS PAR LE PILOTE 3-PIPELINE
012900     SELECT C-SOMMAIRE-2 ASSIGN TO NONCSOM
013000* ORGANISATION SEQUENTIELLE DU FICHIER.
013100         ORGANIZATION IS LINE SEQUENTIAL.
013200*****************************************************************
013300 DATA DIVISION.
013400 FILE SECTION.
013500
013600* ENREGISTREMENT BRUT NON COMMERCIAL - UNE LIGNE PAR VENTE OU
013700* DECLARATION NON COMMERCIALE, PAR ILE PLUTOT QUE PAR AIRE DAR.
013800 FD  F-NONCOMM-BRUT
013900* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
014000     LABEL RECORDS ARE STANDARD.
014100* GROUPE REC-NONCOMM-BRUT.
014200 01  REC-NONCOMM-BRUT.
014300*    ANNEE DE LA DECLARATION - CONTROLE DE PLAGE EN RUBRIQUE 2B,
014400*    AVERTISSEMENT SEULEMENT (PAS DE SUPPRESSION).
014500     05 NB-ANNEE                 PIC 9(4).
014600* CONDITION NB-ANNEE-DANS-PLAGE SUR VALEUR(S) ATTENDUE(S).
014700        88 NB-ANNEE-DANS-PLAGE   VALUE 2005 THRU 2022.
014800*    VUE SIECLE/ANNEE COURTE - VOIR JOURNAL 1998, SANS
014900*    UTILISATION DANS CE PROGRAMME.
015000     05 NB-ANNEE-SIECLE REDEFINES NB-ANNEE.
015100* ZONE NB-SIECLE (99.)
015200        10 NB-SIECLE             PIC 99.
015300* ZONE NB-ANNEE-COURTE (99.)
015400        10 NB-ANNEE-COURTE       PIC 99.
015500*    ILE OU LA DECLARATION A ETE FAITE - ENSEMBLE FERME DES 6
015600*    ILES HABITEES DE L'ARCHIPEL.
015700     05 NB-ILE                   PIC X(10).
015800* CONDITION NB-ILE-VALIDE SUR VALEUR(S) ATTENDUE(S).
015900        88 NB-ILE-VALIDE         VALUE 'HAWAII' 'KAUAI'
016000* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
016100                                       'LANAI' 'MAUI'
016200* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
016300                                       'MOLOKAI' 'OAHU'.
016400*    COMTE DE DECLARATION - 4 COMTES (KALAWAO EXCLU, VOIR
016500*    JOURNAL 1993).
016600     05 NB-COMTE                 PIC X(10).
016700* CONDITION NB-COMTE-VALIDE SUR VALEUR(S) ATTENDUE(S).
016800        88 NB-COMTE-VALIDE       VALUE 'HAWAII' 'MAUI'
016900* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
017000                                       'HONOLULU' 'KAUAI'.
017100*    GROUPE D'ESPECE - LE RELEVE NON COMMERCIAL NE CONNAIT QUE
017200*    LES HERBIVORES, PAS D'AGREGAT 'ALL SPECIES' A CE JOUR.
017300     05 NB-GROUPE-ESPECE         PIC X(20).
017400* CONDITION NB-ESPECE-VALIDE SUR VALEUR(S) ATTENDUE(S).
017500        88 NB-ESPECE-VALIDE      VALUE 'HERBIVORES'.
017600*    TYPE D'ECOSYSTEME - MEME ENSEMBLE ET MEME AGREGAT 'ALL
017700*    ECOSYSTEMS' QUE SUR LE VOLET COMMERCIAL.
017800     05 NB-TYPE-ECOSYSTEME       PIC X(22).
017900* CONDITION NB-ECOSYS-VALIDE SUR VALEUR(S) ATTENDUE(S).
018000        88 NB-ECOSYS-VALIDE      VALUE 'INSHORE - REEF'
018100* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
018200                                       'COASTAL - OPEN OCEAN'
018300* VALEUR ADMISE SUPPLEMENTAIRE (SUITE DE LISTE).
018400                                       'ALL ECOSYSTEMS'.
018500* CONDITION NB-ECOSYS-AGREGAT SUR VALEUR(S) ATTENDUE(S).
018600        88 NB-ECOSYS-AGREGAT     VALUE 'ALL ECOSYSTEMS'.
018700*    VALEUR D'ECHANGE ESTIMEE (LE RELEVE NON COMMERCIAL VALORISE
018800*    LES PRISES NON VENDUES A UN PRIX DE REFERENCE) - SEULE UNE
018900*    VALEUR ILLISIBLE ENTRAINE UNE SUPPRESSION (RUBRIQUE 2C).
019000     05 NB-VALEUR-ECHANGE        PIC S9(11)V99
019100* SIGNE EN TETE DE ZONE, POSITION DISTINCTE.
019200                                 SIGN LEADING SEPARATE.
019300*    VUE EN CENTIMES ENTIERS POUR RAPPROCHEMENT COMPTABLE.
019400     05 NB-VALEUR-CENTIMES REDEFINES NB-VALEUR-ECHANGE
019500* SUITE DE LA DEFINITION DE ZONE CI-DESSUS.
019600                                 PIC S9(13) SIGN LEADING
019700                                 SEPARATE.
019800*    ZONES DE PASSE-PLAT (COMTE, ILE ET VALEUR EN HAWAIIEN /
019900*    FORMAT LOCAL) - RECOPIEES SUR LE NET SAUF SI UPSI-1 LES
020000*    SUPPRIME (RUBRIQUE 2008).
020100     05 NB-COMTE-OLELO           PIC X(10).
020200* ZONE NB-ILE-OLELO (X(10).)
020300     05 NB-ILE-OLELO             PIC X(10).
020400* ZONE NB-VALEUR-FORMATEE (X(15).)
020500     05 NB-VALEUR-FORMATEE       PIC X(15).
020600* ZONE FILLER (X(10).)
020700     05 FILLER                   PIC X(10).
020800
020900* ENREGISTREMENT NET - SORTIE DU NETTOYAGE, MEME PLAN DE ZONES
021000* QUE LE BRUT MOINS LES ZONES DE TRAVAIL DU PROGRAMME.
021100 FD  C-NONCOMM-NET
021200* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
021300     LABEL RECORDS ARE STANDARD.
021400* GROUPE REC-NONCOMM-NET.
021500 01  REC-NONCOMM-NET.
021600* ZONE NN-ANNEE (9(4).)
021700     05 NN-ANNEE                 PIC 9(4).
021800* ZONE NN-ILE (X(10).)
021900     05 NN-ILE                   PIC X(10).
022000* ZONE NN-COMTE (X(10).)
022100     05 NN-COMTE                 PIC X(10).
022200* ZONE NN-GROUPE-ESPECE (X(20).)
022300     05 NN-GROUPE-ESPECE         PIC X(20).
022400* ZONE NN-TYPE-ECOSYSTEME (X(22).)
022500     05 NN-TYPE-ECOSYSTEME       PIC X(22).
022600* ZONE NN-VALEUR-ECHANGE (S9(11)V99)
022700     05 NN-VALEUR-ECHANGE        PIC S9(11)V99
022800* SIGNE EN TETE DE ZONE, POSITION DISTINCTE.
022900                                 SIGN LEADING SEPARATE.
023000*    ZONES D'AFFICHAGE - RENSEIGNEES OU BLANCHIES SELON LE
023100*    SWITCH UPSI-1 (VOIR 3600-ECRIRE-ET-CUMULER).
023200     05 NN-COMTE-OLELO           PIC X(10).
023300* ZONE NN-ILE-OLELO (X(10).)
023400     05 NN-ILE-OLELO             PIC X(10).
023500* ZONE NN-VALEUR-FORMATEE (X(15).)
023600     05 NN-VALEUR-FORMATEE       PIC X(15).
023700* ZONE FILLER (X(10).)
023800     05 FILLER                   PIC X(10).
023900
024000* LIGNE DE JOURNAL - IMPRIMEE TELLE QUE CONSTRUITE PAR
024100* LIGNE-JOURNAL-CONSTRUITE EN WORKING-STORAGE.
024200 FD  C-JOURNAL-2
024300* ETIQUETTES OMITTED. SELON L'USAGE DU SERVICE.
024400     LABEL RECORDS ARE OMITTED.
024500* ZONE LIGNE-JOURNAL-2 (X(80).)
024600 01  LIGNE-JOURNAL-2              PIC X(80).
024700
024800* SOMMAIRE DU LOT NON COMMERCIAL - REPRIS PAR 3-PIPELINE.
024900 FD  C-SOMMAIRE-2
025000* ETIQUETTES STANDARD. SELON L'USAGE DU SERVICE.
025100     LABEL RECORDS ARE STANDARD.
025200* GROUPE REC-SOMMAIRE-2.
025300 01  REC-SOMMAIRE-2.
025400*    ETAT GLOBAL DU LOT - 'E' SI LE FICHIER BRUT ETAIT ABSENT.
025500     05 SM2-ETAT                 PIC X(1).
025600* CONDITION SM2-SUCCES SUR VALEUR(S) ATTENDUE(S).
025700        88 SM2-SUCCES            VALUE 'S'.
025800* CONDITION SM2-ECHEC SUR VALEUR(S) ATTENDUE(S).
025900        88 SM2-ECHEC             VALUE 'E'.
026000*    COMPTEURS DE VOLUME DU LOT.
026100     05 SM2-LUS                  PIC 9(7).
026200* ZONE SM2-ECRITS (9(7).)
026300     05 SM2-ECRITS               PIC 9(7).
026400* ZONE SM2-SUPPRIMES (9(7).)
026500     05 SM2-SUPPRIMES            PIC 9(7).
026600*    BORNES DE L'ANNEE RENCONTREE DANS LE LOT.
026700     05 SM2-ANNEE-MIN            PIC 9(4).
026800* ZONE SM2-ANNEE-MAX (9(4).)
026900     05 SM2-ANNEE-MAX            PIC 9(4).
027000*    VALEUR D'ECHANGE CUMULEE DU LOT.
027100     05 SM2-TOTAL-VALEUR         PIC S9(13)V99.
027200*    DENOMBREMENTS DISTINCTS POUR LE RAPPORT SOMMAIRE.
027300     05 SM2-NB-COMTES            PIC 9(3).
027400* ZONE SM2-NB-ESPECES (9(3).)
027500     05 SM2-NB-ESPECES           PIC 9(3).
027600* ZONE SM2-NB-ECOSYSTEMES (9(3).)
027700     05 SM2-NB-ECOSYSTEMES       PIC 9(3).
027800* ZONE SM2-NB-ILES (9(3).)
027900     05 SM2-NB-ILES              PIC 9(3).
028000* ZONE FILLER (X(24).)
028100     05 FILLER                   PIC X(24).
028200*****************************************************************
028300 WORKING-STORAGE SECTION.
028400
028500* ETATS FICHIERS - EN NIVEAU 77 SELON L'USAGE DU SERVICE POUR LES
028600* ZONES DE FILE STATUS (VOIR 2-REGIONS-ARCHIVAGE-3-REGIONS).
028700 77  WS-ETAT-BRUT-2               PIC X(2) VALUE SPACES.
028800* CONDITION BRUT-2-OK SUR VALEUR(S) ATTENDUE(S).
028900     88 BRUT-2-OK                 VALUE '00'.
029000* CONDITION BRUT-2-FIN SUR VALEUR(S) ATTENDUE(S).
029100     88 BRUT-2-FIN                VALUE '10'.
029200* CONDITION BRUT-2-ABSENT SUR VALEUR(S) ATTENDUE(S).
029300     88 BRUT-2-ABSENT             VALUE '35'.
029400* ZONE WS-ETAT-NET-2 (X(2) VALUE SPACES.)
029500 77  WS-ETAT-NET-2                PIC X(2) VALUE SPACES.
029600
029700* DATE DU JOUR DE TRAITEMENT - EGALEMENT ISOLEE EN NIVEAU 77,
029800* RENSEIGNEE PAR 1000-INITIALISER.
029900 77  WS-DATE-JOUR                 PIC 9(6) VALUE 0.
030000
030100* COMMUTATEURS DU TRAITEMENT - UN OCTET PAR DRAPEAU, TESTE PAR
030200* NIVEAU 88, SELON L'USAGE DU SERVICE.
030300 01  WS-COMMUTATEURS.
030400*    FIN DE FICHIER BRUT.
030500     05 WS-FIN-2                 PIC X(1) VALUE SPACE.
030600* CONDITION DATASET-EOF-2 SUR VALEUR(S) ATTENDUE(S).
030700        88 DATASET-EOF-2         VALUE HIGH-VALUE.
030800*    LOT EN ECHEC - FICHIER BRUT ABSENT OU ILLISIBLE.
030900     05 WS-LOT-EN-ECHEC-2        PIC X(1) VALUE SPACE.
031000* CONDITION DATASET-EN-ECHEC-2 SUR VALEUR(S) ATTENDUE(S).
031100        88 DATASET-EN-ECHEC-2    VALUE 'E'.
031200*    ENREGISTREMENT COURANT SUPPRIME.
031300     05 WS-ENREG-SUPPRIME        PIC X(1) VALUE SPACE.
031400* CONDITION ENREGISTREMENT-SUPPRIME SUR VALEUR(S) ATTENDUE(S).
031500        88 ENREGISTREMENT-SUPPRIME VALUE 'S'.
031600*    VALEUR D'ECHANGE ILLISIBLE SUR L'ENREGISTREMENT COURANT.
031700     05 WS-VALEUR-ETAIT-NULLE    PIC X(1) VALUE SPACE.
031800* CONDITION VALEUR-ETAIT-NULLE SUR VALEUR(S) ATTENDUE(S).
031900        88 VALEUR-ETAIT-NULLE    VALUE 'N'.
032000*    DRAPEAU DE RECHERCHE REUTILISABLE POUR LES BALAYAGES DE
032100*    TABLE (ANNEES, ILES).
032200     05 WS-LIGNE-TROUVEE         PIC X(1) VALUE SPACE.
032300* CONDITION LIGNE-TROUVEE-OUI SUR VALEUR(S) ATTENDUE(S).
032400        88 LIGNE-TROUVEE-OUI     VALUE 'S'.
032500* ZONE FILLER (X(08) VALUE SPACES.)
032600     05 FILLER                   PIC X(08) VALUE SPACES.
032700
032800* COMPTEURS DU LOT - UN COMPTEUR PAR REGLE DE VALIDATION OU DE
032900* SUPPRESSION, REPRIS DANS LE SOMMAIRE ET/OU LE JOURNAL.
033000 01  WS-COMPTEURS-LOT.
033100*    VOLUME DU LOT.
033200     05 WS-BRUT-LUS              PIC 9(7) COMP VALUE 0.
033300* ZONE WS-NETS-ECRITS (9(7) COMP VALUE 0.)
033400     05 WS-NETS-ECRITS           PIC 9(7) COMP VALUE 0.
033500*    SUPPRESSIONS - DETAIL PAR CAUSE PUIS TOTAL.
033600     05 WS-SUPPR-NULS            PIC 9(7) COMP VALUE 0.
033700* ZONE WS-SUPPR-AGREGATS (9(7) COMP VALUE 0.)
033800     05 WS-SUPPR-AGREGATS        PIC 9(7) COMP VALUE 0.
033900* ZONE WS-SUPPR-TOTAL (9(7) COMP VALUE 0.)
034000     05 WS-SUPPR-TOTAL           PIC 9(7) COMP VALUE 0.
034100*    AVERTISSEMENTS - UN COMPTEUR PAR REGLE, REPRIS EN LIGNE
034200*    WARNING PAR 4050-EMETTRE-AVERTISSEMENTS.
034300     05 WS-AVERT-ANNEE           PIC 9(7) COMP VALUE 0.
034400* ZONE WS-AVERT-ANNEE-PLAGE (9(7) COMP VALUE 0.)
034500     05 WS-AVERT-ANNEE-PLAGE     PIC 9(7) COMP VALUE 0.
034600* ZONE WS-AVERT-NEGATIF (9(7) COMP VALUE 0.)
034700     05 WS-AVERT-NEGATIF         PIC 9(7) COMP VALUE 0.
034800* ZONE WS-AVERT-ECOSYSTEME (9(7) COMP VALUE 0.)
034900     05 WS-AVERT-ECOSYSTEME      PIC 9(7) COMP VALUE 0.
035000* ZONE WS-AVERT-ESPECE (9(7) COMP VALUE 0.)
035100     05 WS-AVERT-ESPECE          PIC 9(7) COMP VALUE 0.
035200* ZONE WS-AVERT-COMTE (9(7) COMP VALUE 0.)
035300     05 WS-AVERT-COMTE           PIC 9(7) COMP VALUE 0.
035400* ZONE WS-AVERT-ILE (9(7) COMP VALUE 0.)
035500     05 WS-AVERT-ILE             PIC 9(7) COMP VALUE 0.
035600* ZONE FILLER (X(08) VALUE SPACES.)
035700     05 FILLER                   PIC X(08) VALUE SPACES.
035800
035900* CUMULS DU LOT - BORNES D'ANNEE ET VALEUR D'ECHANGE TOTALE.
036000 01  WS-CUMULS-LOT.
036100* ZONE WS-ANNEE-MIN (9(4) VALUE 9999.)
036200     05 WS-ANNEE-MIN             PIC 9(4) VALUE 9999.
036300* ZONE WS-ANNEE-MAX (9(4) VALUE 0.)
036400     05 WS-ANNEE-MAX             PIC 9(4) VALUE 0.
036500* ZONE WS-TOTAL-VALEUR (S9(13)V99 VALUE 0.)
036600     05 WS-TOTAL-VALEUR          PIC S9(13)V99 VALUE 0.
036700* ZONE FILLER (X(08) VALUE SPACES.)
036800     05 FILLER                   PIC X(08) VALUE SPACES.
036900
037000* INDICES ET COMPTEURS DE DENOMBREMENT - TOUS EN COMP.
037100 01  WS-INDICES                  COMP.
037200*    INDICE DE BALAYAGE DE LA TABLE DES ANNEES.
037300     05 WS-IX                    PIC 9(4) VALUE 0.
037400*    INDICE DE BALAYAGE DE LA TABLE DES ILES.
037500     05 WS-IY                    PIC 9(4) VALUE 0.
037600*    DENOMBREMENTS DISTINCTS - RECALCULES EN FIN DE LOT.
037700     05 WS-NB-ANNEES             PIC 9(3) COMP VALUE 0.
037800* ZONE WS-NB-ILES (9(3) COMP VALUE 0.)
037900     05 WS-NB-ILES               PIC 9(3) COMP VALUE 0.
038000* ZONE WS-NB-COMTES (9(3) COMP VALUE 0.)
038100     05 WS-NB-COMTES             PIC 9(3) COMP VALUE 0.
038200* ZONE WS-NB-ESPECES (9(3) COMP VALUE 0.)
038300     05 WS-NB-ESPECES            PIC 9(3) COMP VALUE 0.
038400* ZONE WS-NB-ECOSYSTEMES (9(3) COMP VALUE 0.)
038500     05 WS-NB-ECOSYSTEMES        PIC 9(3) COMP VALUE 0.
038600
038700* TABLE DES ANNEES RENCONTREES (2005-2022, 18 VALEURS POSSIBLES,
038800* 25 CASES RETENUES POUR MARGE).
038900 01  TABLE-ANNEES.
039000* TABLE ANNEE-ENTREE A OCCURENCES MULTIPLES.
039100     05 ANNEE-ENTREE OCCURS 25 TIMES.
039200* ZONE TA-ANNEE (9(4) VALUE 0.)
039300        10 TA-ANNEE              PIC 9(4) VALUE 0.
039400* ZONE TA-COMPTE (9(7) COMP VALUE 0.)
039500        10 TA-COMPTE             PIC 9(7) COMP VALUE 0.
039600* ZONE TA-TOTAL (S9(13)V99 VALUE 0.)
039700        10 TA-TOTAL              PIC S9(13)V99 VALUE 0.
039800*    VUE EDITEE DE LA MEME TABLE - CONSERVEE POUR COMPATIBILITE
039900*    AVEC LE MODELE COMMERCIAL, NON UTILISEE ICI.
040000     05 TABLE-ANNEES-IMPRESSION REDEFINES TABLE-ANNEES.
040100* TABLE ANNEE-LIGNE-IMP A OCCURENCES MULTIPLES.
040200        10 ANNEE-LIGNE-IMP OCCURS 25 TIMES.
040300* ZONE TAI-ANNEE-ED (9(4).)
040400           15 TAI-ANNEE-ED       PIC 9(4).
040500* ZONE TAI-COMPTE-ED (ZZZ,ZZ9.)
040600           15 TAI-COMPTE-ED      PIC ZZZ,ZZ9.
040700* ZONE TAI-TOTAL-ED (Z,ZZZ,ZZZ,ZZ9.99.)
040800           15 TAI-TOTAL-ED       PIC Z,ZZZ,ZZZ,ZZ9.99.
040900
041000* TABLE DES ILES DISTINCTES RENCONTREES (6 ILES HABITEES
041100* POSSIBLES) - RECHERCHE-OU-CREATION EN RUBRIQUE 3620.
041200 01  TABLE-ILES.
041300* TABLE ILE-ENTREE A OCCURENCES MULTIPLES.
041400     05 ILE-ENTREE OCCURS 10 TIMES.
041500* ZONE TI-ILE (X(10) VALUE SPACES.)
041600        10 TI-ILE                PIC X(10) VALUE SPACES.
041700* ZONE TI-COMPTE (9(7) COMP VALUE 0.)
041800        10 TI-COMPTE             PIC 9(7) COMP VALUE 0.
041900
042000* TABLES DE DENOMBREMENT DES VALEURS DISTINCTES (COMTE/
042100* ESPECE/ECOSYSTEME) POUR LE RAPPORT SOMMAIRE.
042200 01  TABLE-COMTES.
042300* TABLE COMTE-ENTREE A OCCURENCES MULTIPLES.
042400     05 COMTE-ENTREE OCCURS 10 TIMES PIC X(10) VALUE SPACES.
042500* GROUPE TABLE-ESPECES.
042600 01  TABLE-ESPECES.
042700* TABLE ESPECE-ENTREE A OCCURENCES MULTIPLES.
042800     05 ESPECE-ENTREE OCCURS 10 TIMES PIC X(20) VALUE SPACES.
042900* GROUPE TABLE-ECOSYSTEMES.
043000 01  TABLE-ECOSYSTEMES.
043100* TABLE ECOSYS-ENTREE A OCCURENCES MULTIPLES.
043200     05 ECOSYS-ENTREE OCCURS 10 TIMES PIC X(22) VALUE SPACES.
043300
043400* ZONE DE CONSTRUCTION DES LIGNES DU JOURNAL - MEME PLAN QUE
043500* 1-COMMERCIAL.
043600 01  LIGNE-JOURNAL-CONSTRUITE.
043700* ZONE LJ-NIVEAU (X(7) VALUE SPACES.)
043800     05 LJ-NIVEAU                PIC X(7) VALUE SPACES.
043900* ZONE FILLER (X(1) VALUE SPACE.)
044000     05 FILLER                   PIC X(1) VALUE SPACE.
044100* ZONE LJ-TEXTE (X(65) VALUE SPACES.)
044200     05 LJ-TEXTE                 PIC X(65) VALUE SPACES.
044300     05 LJ-TEXTE-AVERT REDEFINES LJ-TEXTE.
044400* ZONE WA-COMPTE (ZZZ,ZZ9.)
044500        10 WA-COMPTE             PIC ZZZ,ZZ9.
044600* ZONE FILLER (X(1).)
044700        10 FILLER                PIC X(1).
044800* ZONE WA-LIBELLE (X(57).)
044900        10 WA-LIBELLE            PIC X(57).
045000* ZONE FILLER (X(7) VALUE SPACES.)
045100     05 FILLER                   PIC X(7) VALUE SPACES.
045200*****************************************************************
045300 PROCEDURE DIVISION.
045400
045500* PARAGRAPHE PRINCIPAL - ORCHESTRE LES 3 ETAPES DU LOT :
045600* OUVERTURE, LECTURE/TRAITEMENT DE CHAQUE ENREGISTREMENT, PUIS
045700* SOMMAIRE ET FERMETURE.
045800 0000-MAIN-PROCEDURE.
045900* APPEL DE LA RUBRIQUE 1000-INITIALISER.
046000     PERFORM 1000-INITIALISER THRU 1000-EXIT.
046100* APPEL DE LA RUBRIQUE 2000-OUVRIR-FICHIERS.
046200     PERFORM 2000-OUVRIR-FICHIERS THRU 2000-EXIT.
046300*    LOT ABANDONNE SI LE FICHIER BRUT EST ABSENT OU ILLISIBLE.
046400     IF DATASET-EN-ECHEC-2
046500* BRANCHEMENT VERS 9999-FIN-PGM.
046600         GO TO 9999-FIN-PGM
046700     END-IF.
046800* APPEL DE LA RUBRIQUE 3100-LIRE-ENREGISTREMENT.
046900     PERFORM 3100-LIRE-ENREGISTREMENT THRU 3100-EXIT.
047000* APPEL DE LA RUBRIQUE 3000-TRAITER-UN-ENREGISTREMENT.
047100     PERFORM 3000-TRAITER-UN-ENREGISTREMENT THRU 3000-EXIT
047200* CONDITION D'ARRET DE LA BOUCLE (SUITE).
047300         UNTIL DATASET-EOF-2.
047400* APPEL DE LA RUBRIQUE 4000-CALCULER-DENOMBREMENTS.
047500     PERFORM 4000-CALCULER-DENOMBREMENTS THRU 4000-EXIT.
047600* APPEL DE LA RUBRIQUE 4100-EMETTRE-SOMMAIRE.
047700     PERFORM 4100-EMETTRE-SOMMAIRE THRU 4100-EXIT.
047800* APPEL DE LA RUBRIQUE 5000-CLOTURER-FICHIERS.
047900     PERFORM 5000-CLOTURER-FICHIERS THRU 5000-EXIT.
048000* BRANCHEMENT VERS 9999-FIN-PGM..
048100     GO TO 9999-FIN-PGM.
048200
048300* INITIALISATIONS DE DEBUT DE LOT - LES BORNES D'ANNEE SONT
048400* INVERSEES POUR QUE LE PREMIER ENREGISTREMENT LES ECRASE
048500* TOUJOURS.
048600 1000-INITIALISER.
048700* RECUPERATION DE DATE. DANS WS-DATE-JOUR.
048800     ACCEPT WS-DATE-JOUR FROM DATE.
048900* TRANSFERT DE ZERO VERS WS-ANNEE-MAX..
049000     MOVE ZERO TO WS-ANNEE-MAX.
049100* TRANSFERT DE 9999 VERS WS-ANNEE-MIN..
049200     MOVE 9999 TO WS-ANNEE-MIN.
049300 1000-EXIT.
049400     EXIT.
049500
049600* OUVERTURE DES FICHIERS DU LOT - LE FICHIER BRUT EST LE SEUL
049700* DONT L'ABSENCE ARRETE LE TRAITEMENT.
049800 2000-OUVRIR-FICHIERS.
049900* OUVERTURE (INPUT) DE F-NONCOMM-BRUT..
050000     OPEN INPUT F-NONCOMM-BRUT.
050100* TEST : NOT BRUT-2-OK
050200     IF NOT BRUT-2-OK
050300* POSITIONNEMENT DE LA CONDITION DATASET-EN-ECHEC-2.
050400         SET DATASET-EN-ECHEC-2 TO TRUE
050500         MOVE 'NONCOMM-BRUT INTROUVABLE OU ILLISIBLE'
050600* CIBLE DU TRANSFERT (SUITE).
050700             TO LJ-TEXTE
050800* TRANSFERT DE 'ERROR  ' VERS LJ-NIVEAU.
050900         MOVE 'ERROR  ' TO LJ-NIVEAU
051000*        PAS DE JOURNAL OUVERT ENCORE A CE STADE.
051100         DISPLAY LJ-NIVEAU ' ' LJ-TEXTE
051200* BRANCHEMENT VERS 2000-EXIT.
051300         GO TO 2000-EXIT
051400     END-IF.
051500* OUVERTURE (OUTPUT) DE C-NONCOMM-NET..
051600     OPEN OUTPUT C-NONCOMM-NET.
051700* OUVERTURE (OUTPUT) DE C-JOURNAL-2..
051800     OPEN OUTPUT C-JOURNAL-2.
051900* OUVERTURE (OUTPUT) DE C-SOMMAIRE-2..
052000     OPEN OUTPUT C-SOMMAIRE-2.
052100 2000-EXIT.
052200     EXIT.
052300
052400* TRAITEMENT D'UN ENREGISTREMENT BRUT : VALIDATION, FILTRAGE,
052500* ECRITURE ET CUMUL, PUIS LECTURE DE L'ENREGISTREMENT SUIVANT.
052600 3000-TRAITER-UN-ENREGISTREMENT.
052700* TRANSFERT DE SPACE VERS WS-ENREG-SUPPRIME..
052800     MOVE SPACE TO WS-ENREG-SUPPRIME.
052900* TRANSFERT DE SPACE VERS WS-VALEUR-ETAIT-NULLE..
053000     MOVE SPACE TO WS-VALEUR-ETAIT-NULLE.
053100* APPEL DE LA RUBRIQUE 3200-VALIDER-ANNEE-VALEUR.
053200     PERFORM 3200-VALIDER-ANNEE-VALEUR THRU 3200-EXIT.
053300* APPEL DE LA RUBRIQUE 3300-VALIDER-CATEGORIES.
053400     PERFORM 3300-VALIDER-CATEGORIES THRU 3300-EXIT.
053500* APPEL DE LA RUBRIQUE 3400-SUPPRIMER-SI-VALEUR-NULLE.
053600     PERFORM 3400-SUPPRIMER-SI-VALEUR-NULLE THRU 3400-EXIT.
053700*    LES RUBRIQUES SUIVANTES NE S'EXECUTENT PLUS UNE FOIS
053800*    L'ENREGISTREMENT DEJA MARQUE SUPPRIME.
053900     IF NOT ENREGISTREMENT-SUPPRIME
054000* APPEL DE LA RUBRIQUE 3500-SUPPRIMER-SI-AGREGAT.
054100         PERFORM 3500-SUPPRIMER-SI-AGREGAT THRU 3500-EXIT
054200     END-IF.
054300* TEST : NOT ENREGISTREMENT-SUPPRIME
054400     IF NOT ENREGISTREMENT-SUPPRIME
054500* APPEL DE LA RUBRIQUE 3600-ECRIRE-ET-CUMULER.
054600         PERFORM 3600-ECRIRE-ET-CUMULER THRU 3600-EXIT
054700     END-IF.
054800* APPEL DE LA RUBRIQUE 3100-LIRE-ENREGISTREMENT.
054900     PERFORM 3100-LIRE-ENREGISTREMENT THRU 3100-EXIT.
055000 3000-EXIT.
055100     EXIT.
055200
055300* LECTURE D'UN ENREGISTREMENT BRUT - LE COMPTEUR DE LUS N'EST
055400* INCREMENTE QUE SUR UNE LECTURE REUSSIE.
055500 3100-LIRE-ENREGISTREMENT.
055600* LECTURE DE F-NONCOMM-BRUT.
055700     READ F-NONCOMM-BRUT
055800* CAS DE LA FIN DE FICHIER.
055900         AT END
056000* POSITIONNEMENT DE LA CONDITION DATASET-EOF-2.
056100             SET DATASET-EOF-2 TO TRUE
056200* CAS DE LA LECTURE REUSSIE.
056300         NOT AT END
056400* CUMUL DE 1 DANS WS-BRUT-LUS.
056500             ADD 1 TO WS-BRUT-LUS
056600     END-READ.
056700 3100-EXIT.
056800     EXIT.
056900
057000* RUBRIQUE 2A - CONVERSION/CONTROLE NUMERIQUE ANNEE ET VALEUR.
057100 3200-VALIDER-ANNEE-VALEUR.
057200* TEST : NOT NB-ANNEE NUMERIC
057300     IF NOT NB-ANNEE NUMERIC
057400* TRANSFERT DE ZERO VERS NB-ANNEE.
057500         MOVE ZERO TO NB-ANNEE
057600* CUMUL DE 1 DANS WS-AVERT-ANNEE.
057700         ADD 1 TO WS-AVERT-ANNEE
057800     END-IF.
057900* TEST : NOT NB-VALEUR-ECHANGE NUMERIC
058000     IF NOT NB-VALEUR-ECHANGE NUMERIC
058100* TRANSFERT DE ZERO VERS NB-VALEUR-ECHANGE.
058200         MOVE ZERO TO NB-VALEUR-ECHANGE
058300* POSITIONNEMENT DE LA CONDITION VALEUR-ETAIT-NULLE.
058400         SET VALEUR-ETAIT-NULLE TO TRUE
058500     END-IF.
058600 3200-EXIT.
058700     EXIT.
058800
058900* RUBRIQUE 2B - CONTROLES DE PLAGE ET D'ENSEMBLES DE VALEURS
059000* (AVERTISSEMENT SEULEMENT - AUCUNE SUPPRESSION ICI).
059100 3300-VALIDER-CATEGORIES.
059200*    ANNEE HORS PLAGE VALIDE DU PROGRAMME (2005-2022).
059300     IF NB-ANNEE NUMERIC AND NOT NB-ANNEE-DANS-PLAGE
059400* CUMUL DE 1 DANS WS-AVERT-ANNEE-PLAGE.
059500         ADD 1 TO WS-AVERT-ANNEE-PLAGE
059600     END-IF.
059700*    VALEUR NEGATIVE - CONSERVEE TELLE QUELLE.
059800     IF NB-VALEUR-ECHANGE < 0
059900* CUMUL DE 1 DANS WS-AVERT-NEGATIF.
060000         ADD 1 TO WS-AVERT-NEGATIF
060100     END-IF.
060200*    ECOSYSTEME HORS ENSEMBLE FERME DE VALEURS VALIDES.
060300     IF NOT NB-ECOSYS-VALIDE
060400* CUMUL DE 1 DANS WS-AVERT-ECOSYSTEME.
060500         ADD 1 TO WS-AVERT-ECOSYSTEME
060600     END-IF.
060700*    GROUPE D'ESPECE HORS ENSEMBLE FERME DE VALEURS VALIDES.
060800     IF NOT NB-ESPECE-VALIDE
060900* CUMUL DE 1 DANS WS-AVERT-ESPECE.
061000         ADD 1 TO WS-AVERT-ESPECE
061100     END-IF.
061200*    COMTE HORS ENSEMBLE FERME DES 4 COMTES COUVERTS.
061300     IF NOT NB-COMTE-VALIDE
061400* CUMUL DE 1 DANS WS-AVERT-COMTE.
061500         ADD 1 TO WS-AVERT-COMTE
061600     END-IF.
061700*    ILE HORS ENSEMBLE FERME DES 6 ILES HABITEES.
061800     IF NOT NB-ILE-VALIDE
061900* CUMUL DE 1 DANS WS-AVERT-ILE.
062000         ADD 1 TO WS-AVERT-ILE
062100     END-IF.
062200 3300-EXIT.
062300     EXIT.
062400
062500* RUBRIQUE 2C - SEULE REGLE DE SUPPRESSION : VALEUR MANQUANTE OU
062600* ILLISIBLE (DRAPEAU POSE EN RUBRIQUE 2A - UNE VALEUR ZERO EST
062700* VALIDE, ELLE N'EST PAS SUPPRIMEE).
062800 3400-SUPPRIMER-SI-VALEUR-NULLE.
062900* TEST : VALEUR-ETAIT-NULLE
063000     IF VALEUR-ETAIT-NULLE
063100* POSITIONNEMENT DE LA CONDITION ENREGISTREMENT-SUPPRIME.
063200         SET ENREGISTREMENT-SUPPRIME TO TRUE
063300* CUMUL DE 1 DANS WS-SUPPR-NULS.
063400         ADD 1 TO WS-SUPPR-NULS
063500* CUMUL DE 1 DANS WS-SUPPR-TOTAL.
063600         ADD 1 TO WS-SUPPR-TOTAL
063700     END-IF.
063800 3400-EXIT.
063900     EXIT.
064000
064100* RUBRIQUE 2D - SUPPRESSION DES AGREGATS (FACULTATIF, PILOTE PAR
064200* LE SWITCH UPSI-0). LE VOLET NON COMMERCIAL NE CONNAIT PAS DE
064300* GROUPE D'ESPECE AGREGAT (VOIR 1-COMMERCIAL, CB-ESPECE-AGREGAT)
064400* - SEUL L'ECOSYSTEME 'ALL ECOSYSTEMS' EST CONCERNE ICI.
064500 3500-SUPPRIMER-SI-AGREGAT.
064600* TEST : AGREGATS-A-SUPPRIMER
064700     IF AGREGATS-A-SUPPRIMER
064800* TEST : NB-ECOSYS-AGREGAT
064900         IF NB-ECOSYS-AGREGAT
065000* POSITIONNEMENT DE LA CONDITION ENREGISTREMENT-SUPPRIME.
065100             SET ENREGISTREMENT-SUPPRIME TO TRUE
065200* CUMUL DE 1 DANS WS-SUPPR-AGREGATS.
065300             ADD 1 TO WS-SUPPR-AGREGATS
065400* CUMUL DE 1 DANS WS-SUPPR-TOTAL.
065500             ADD 1 TO WS-SUPPR-TOTAL
065600         END-IF
065700     END-IF.
065800 3500-EXIT.
065900     EXIT.
066000
066100* RUBRIQUE 2E - ECRITURE DU NET ET CUMUL DES TOTAUX DU LOT.
066200 3600-ECRIRE-ET-CUMULER.
066300* TRANSFERT DE NB-ANNEE VERS NN-ANNEE..
066400     MOVE NB-ANNEE           TO NN-ANNEE.
066500* TRANSFERT DE NB-ILE VERS NN-ILE..
066600     MOVE NB-ILE             TO NN-ILE.
066700* TRANSFERT DE NB-COMTE VERS NN-COMTE..
066800     MOVE NB-COMTE           TO NN-COMTE.
066900* TRANSFERT DE NB-GROUPE-ESPECE VERS NN-GROUPE-ESPECE..
067000     MOVE NB-GROUPE-ESPECE   TO NN-GROUPE-ESPECE.
067100* TRANSFERT DE NB-TYPE-ECOSYSTEME VERS NN-TYPE-ECOSYSTEME..
067200     MOVE NB-TYPE-ECOSYSTEME TO NN-TYPE-ECOSYSTEME.
067300* TRANSFERT DE NB-VALEUR-ECHANGE VERS NN-VALEUR-ECHANGE..
067400     MOVE NB-VALEUR-ECHANGE  TO NN-VALEUR-ECHANGE.
067500*    RUBRIQUE 2008 - SUPPRESSION DES ZONES D'AFFICHAGE SUR
067600*    DEMANDE (SWITCH UPSI-1) - LES TROIS ZONES DE PASSE-PLAT
067700*    SONT MISES A BLANC PLUTOT QUE RECOPIEES QUAND LE SWITCH
067800*    EST ACTIVE.
067900     IF AFFICHAGE-A-SUPPRIMER
068000* TRANSFERT DE SPACES VERS NN-COMTE-OLELO.
068100         MOVE SPACES TO NN-COMTE-OLELO
068200* TRANSFERT DE SPACES VERS NN-ILE-OLELO.
068300         MOVE SPACES TO NN-ILE-OLELO
068400* TRANSFERT DE SPACES VERS NN-VALEUR-FORMATEE.
068500         MOVE SPACES TO NN-VALEUR-FORMATEE
068600* CAS CONTRAIRE.
068700     ELSE
068800* TRANSFERT DE NB-COMTE-OLELO VERS NN-COMTE-OLELO.
068900         MOVE NB-COMTE-OLELO     TO NN-COMTE-OLELO
069000* TRANSFERT DE NB-ILE-OLELO VERS NN-ILE-OLELO.
069100         MOVE NB-ILE-OLELO       TO NN-ILE-OLELO
069200* TRANSFERT DE NB-VALEUR-FORMATEE VERS NN-VALEUR-FORMATEE.
069300         MOVE NB-VALEUR-FORMATEE TO NN-VALEUR-FORMATEE
069400     END-IF.
069500* ECRITURE DE REC-NONCOMM-NET..
069600     WRITE REC-NONCOMM-NET.
069700* CUMUL DE 1 DANS WS-NETS-ECRITS..
069800     ADD 1 TO WS-NETS-ECRITS.
069900* CUMUL DE NB-VALEUR-ECHANGE DANS WS-TOTAL-VALEUR..
070000     ADD NB-VALEUR-ECHANGE TO WS-TOTAL-VALEUR.
070100*    MISE A JOUR DES BORNES D'ANNEE DU LOT.
070200     IF NB-ANNEE < WS-ANNEE-MIN
070300* TRANSFERT DE NB-ANNEE VERS WS-ANNEE-MIN.
070400         MOVE NB-ANNEE TO WS-ANNEE-MIN
070500     END-IF.
070600* TEST : NB-ANNEE > WS-ANNEE-MAX
070700     IF NB-ANNEE > WS-ANNEE-MAX
070800* TRANSFERT DE NB-ANNEE VERS WS-ANNEE-MAX.
070900         MOVE NB-ANNEE TO WS-ANNEE-MAX
071000     END-IF.
071100* APPEL DE LA RUBRIQUE 3610-CUMULER-ANNEE.
071200     PERFORM 3610-CUMULER-ANNEE THRU 3610-EXIT.
071300* APPEL DE LA RUBRIQUE 3620-CUMULER-ILE.
071400     PERFORM 3620-CUMULER-ILE THRU 3620-EXIT.
071500* APPEL DE LA RUBRIQUE 3630-MARQUER-DISTINCTS.
071600     PERFORM 3630-MARQUER-DISTINCTS THRU 3630-EXIT.
071700 3600-EXIT.
071800     EXIT.
071900
072000* RECHERCHE-OU-CREATION DE LA LIGNE ANNEE DANS LA TABLE - MEME
072100* IDIOME QUE 1-COMMERCIAL.
072200 3610-CUMULER-ANNEE.
072300* TRANSFERT DE 1 VERS WS-IX..
072400     MOVE 1 TO WS-IX.
072500* TRANSFERT DE SPACE VERS WS-LIGNE-TROUVEE..
072600     MOVE SPACE TO WS-LIGNE-TROUVEE.
072700* APPEL DE LA RUBRIQUE 3611-EXAMINER-ANNEE.
072800     PERFORM 3611-EXAMINER-ANNEE THRU 3611-EXIT
072900* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
073000         VARYING WS-IX FROM 1 BY 1
073100* CONDITION D'ARRET DE LA BOUCLE (SUITE).
073200         UNTIL WS-IX > WS-NB-ANNEES OR LIGNE-TROUVEE-OUI.
073300*    ANNEE ABSENTE DE LA TABLE - NOUVELLE LIGNE CREEE SI LA
073400*    TABLE N'EST PAS PLEINE (25 ANNEES POSSIBLES AU MAXIMUM).
073500     IF NOT LIGNE-TROUVEE-OUI AND WS-NB-ANNEES < 25
073600* CUMUL DE 1 DANS WS-NB-ANNEES.
073700         ADD 1 TO WS-NB-ANNEES
073800* TRANSFERT DE NB-ANNEE VERS TA-ANNEE(WS-NB-ANNEES).
073900         MOVE NB-ANNEE TO TA-ANNEE(WS-NB-ANNEES)
074000* CUMUL DE 1 DANS TA-COMPTE(WS-NB-ANNEES).
074100         ADD 1 TO TA-COMPTE(WS-NB-ANNEES)
074200* CUMUL DE NB-VALEUR-ECHANGE DANS TA-TOTAL(WS-NB-ANNEES).
074300         ADD NB-VALEUR-ECHANGE TO TA-TOTAL(WS-NB-ANNEES)
074400     END-IF.
074500 3610-EXIT.
074600     EXIT.
074700
074800* EXAMEN D'UNE LIGNE DE LA TABLE DES ANNEES - CUMULE SUR PLACE
074900* SI L'ANNEE CORRESPOND.
075000 3611-EXAMINER-ANNEE.
075100* TEST : TA-ANNEE(WS-IX) = NB-ANNEE
075200     IF TA-ANNEE(WS-IX) = NB-ANNEE
075300* CUMUL DE 1 DANS TA-COMPTE(WS-IX).
075400         ADD 1 TO TA-COMPTE(WS-IX)
075500* CUMUL DE NB-VALEUR-ECHANGE DANS TA-TOTAL(WS-IX).
075600         ADD NB-VALEUR-ECHANGE TO TA-TOTAL(WS-IX)
075700* POSITIONNEMENT DE LA CONDITION LIGNE-TROUVEE-OUI.
075800         SET LIGNE-TROUVEE-OUI TO TRUE
075900     END-IF.
076000 3611-EXIT.
076100     EXIT.
076200
076300* RECHERCHE-OU-CREATION DE LA LIGNE ILE - MEME IDIOME QUE
076400* 3610-CUMULER-ANNEE CI-DESSUS, SUR LA TABLE DES ILES.
076500 3620-CUMULER-ILE.
076600* TRANSFERT DE 1 VERS WS-IY..
076700     MOVE 1 TO WS-IY.
076800* TRANSFERT DE SPACE VERS WS-LIGNE-TROUVEE..
076900     MOVE SPACE TO WS-LIGNE-TROUVEE.
077000* APPEL DE LA RUBRIQUE 3621-EXAMINER-ILE.
077100     PERFORM 3621-EXAMINER-ILE THRU 3621-EXIT
077200* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
077300         VARYING WS-IY FROM 1 BY 1
077400* CONDITION D'ARRET DE LA BOUCLE (SUITE).
077500         UNTIL WS-IY > WS-NB-ILES OR LIGNE-TROUVEE-OUI.
077600*    ILE ABSENTE DE LA TABLE - NOUVELLE LIGNE CREEE SI LA TABLE
077700*    N'EST PAS PLEINE (10 CASES RETENUES POUR 6 ILES POSSIBLES).
077800     IF NOT LIGNE-TROUVEE-OUI AND WS-NB-ILES < 10
077900* CUMUL DE 1 DANS WS-NB-ILES.
078000         ADD 1 TO WS-NB-ILES
078100* TRANSFERT DE NB-ILE VERS TI-ILE(WS-NB-ILES).
078200         MOVE NB-ILE TO TI-ILE(WS-NB-ILES)
078300* CUMUL DE 1 DANS TI-COMPTE(WS-NB-ILES).
078400         ADD 1 TO TI-COMPTE(WS-NB-ILES)
078500     END-IF.
078600 3620-EXIT.
078700     EXIT.
078800
078900* EXAMEN D'UNE LIGNE DE LA TABLE DES ILES - MEME LOGIQUE QUE
079000* 3611-EXAMINER-ANNEE.
079100 3621-EXAMINER-ILE.
079200* TEST : TI-ILE(WS-IY) = NB-ILE
079300     IF TI-ILE(WS-IY) = NB-ILE
079400* CUMUL DE 1 DANS TI-COMPTE(WS-IY).
079500         ADD 1 TO TI-COMPTE(WS-IY)
079600* POSITIONNEMENT DE LA CONDITION LIGNE-TROUVEE-OUI.
079700         SET LIGNE-TROUVEE-OUI TO TRUE
079800     END-IF.
079900 3621-EXIT.
080000     EXIT.
080100
080200* MARQUAGE DES COMTES / ESPECES / ECOSYSTEMES DISTINCTS DEJA
080300* RENCONTRES, POUR LE DENOMBREMENT DU RAPPORT SOMMAIRE - CHAQUE
080400* BALAYAGE S'ARRETE DES QU'IL TROUVE LA VALEUR COURANTE OU UNE
080500* CASE LIBRE, SANS CUMUL - LE DENOMBREMENT EST FAIT PAR 4000 EN
080600* FIN DE LOT.
080700 3630-MARQUER-DISTINCTS.
080800* APPEL DE LA RUBRIQUE 3631-EXAMINER-COMTE.
080900     PERFORM 3631-EXAMINER-COMTE THRU 3631-EXIT
081000* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
081100         VARYING WS-IX FROM 1 BY 1
081200* CONDITION D'ARRET DE LA BOUCLE (SUITE).
081300         UNTIL WS-IX > 10
081400* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
081500         OR COMTE-ENTREE(WS-IX) = NB-COMTE
081600* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
081700         OR COMTE-ENTREE(WS-IX) = SPACES.
081800* TEST : WS-IX < 11 AND COMTE-ENTREE(WS-IX) = SPACES
081900     IF WS-IX < 11 AND COMTE-ENTREE(WS-IX) = SPACES
082000* TRANSFERT DE NB-COMTE VERS COMTE-ENTREE(WS-IX).
082100         MOVE NB-COMTE TO COMTE-ENTREE(WS-IX)
082200     END-IF.
082300* APPEL DE LA RUBRIQUE 3632-EXAMINER-ESPECE.
082400     PERFORM 3632-EXAMINER-ESPECE THRU 3632-EXIT
082500* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
082600         VARYING WS-IX FROM 1 BY 1
082700* CONDITION D'ARRET DE LA BOUCLE (SUITE).
082800         UNTIL WS-IX > 10
082900* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
083000         OR ESPECE-ENTREE(WS-IX) = NB-GROUPE-ESPECE
083100* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
083200         OR ESPECE-ENTREE(WS-IX) = SPACES.
083300* TEST : WS-IX < 11 AND ESPECE-ENTREE(WS-IX) = SPACES
083400     IF WS-IX < 11 AND ESPECE-ENTREE(WS-IX) = SPACES
083500* TRANSFERT DE NB-GROUPE-ESPECE VERS ESPECE-ENTREE(WS-IX).
083600         MOVE NB-GROUPE-ESPECE TO ESPECE-ENTREE(WS-IX)
083700     END-IF.
083800* APPEL DE LA RUBRIQUE 3633-EXAMINER-ECOSYSTEME.
083900     PERFORM 3633-EXAMINER-ECOSYSTEME THRU 3633-EXIT
084000* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
084100         VARYING WS-IX FROM 1 BY 1
084200* CONDITION D'ARRET DE LA BOUCLE (SUITE).
084300         UNTIL WS-IX > 10
084400* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
084500         OR ECOSYS-ENTREE(WS-IX) = NB-TYPE-ECOSYSTEME
084600* CONDITION D'ARRET SUPPLEMENTAIRE (SUITE).
084700         OR ECOSYS-ENTREE(WS-IX) = SPACES.
084800* TEST : WS-IX < 11 AND ECOSYS-ENTREE(WS-IX) = SPACES
084900     IF WS-IX < 11 AND ECOSYS-ENTREE(WS-IX) = SPACES
085000* TRANSFERT DE NB-TYPE-ECOSYSTEME VERS ECOSYS-ENTREE(WS-IX).
085100         MOVE NB-TYPE-ECOSYSTEME TO ECOSYS-ENTREE(WS-IX)
085200     END-IF.
085300 3630-EXIT.
085400     EXIT.
085500
085600* CORPS DE BALAYAGE HORS-LIGNE POUR LE COMTE - LE TEST D'ARRET
085700* EST ENTIEREMENT PORTE PAR LA CLAUSE UNTIL CI-DESSUS.
085800 3631-EXAMINER-COMTE.
085900     CONTINUE.
086000 3631-EXIT.
086100     EXIT.
086200
086300* CORPS DE BALAYAGE HORS-LIGNE POUR LE GROUPE D'ESPECES - MEME
086400* REMARQUE QUE 3631-EXAMINER-COMTE CI-DESSUS.
086500 3632-EXAMINER-ESPECE.
086600     CONTINUE.
086700 3632-EXIT.
086800     EXIT.
086900
087000* CORPS DE BALAYAGE HORS-LIGNE POUR LE TYPE D'ECOSYSTEME - MEME
087100* REMARQUE QUE 3631-EXAMINER-COMTE CI-DESSUS.
087200* TROIS RUBRIQUES DE BALAYAGE VIDE (3631/3632/3633) PLUTOT QU'UNE
087300* SEULE COMMUNE, POUR RESTER ALIGNE PARAGRAPHE PAR PARAGRAPHE AVEC
087400* LES RUBRIQUES D'EXAMEN CORRESPONDANTES.
087500 3633-EXAMINER-ECOSYSTEME.
087600     CONTINUE.
087700 3633-EXIT.
087800     EXIT.
087900
088000* DENOMBREMENT FINAL DES COMTES/ESPECES/ECOSYSTEMES DISTINCTS -
088100* UN SEUL BALAYAGE DES TROIS TABLES EN PARALLELE.
088200 4000-CALCULER-DENOMBREMENTS.
088300     MOVE ZERO TO WS-NB-COMTES WS-NB-ESPECES WS-NB-ECOSYSTEMES.
088400* APPEL DE LA RUBRIQUE 4010-COMPTER-UNE-ENTREE.
088500     PERFORM 4010-COMPTER-UNE-ENTREE THRU 4010-EXIT
088600* INDICE DE BALAYAGE DE LA BOUCLE (SUITE).
088700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 10.
088800 4000-EXIT.
088900     EXIT.
089000
089100* CORPS DU BALAYAGE CI-DESSUS - UN INCREMENT PAR TABLE DONT LA
089200* CASE COURANTE N'EST PAS BLANCHE.
089300 4010-COMPTER-UNE-ENTREE.
089400* TEST : COMTE-ENTREE(WS-IX) NOT = SPACES
089500     IF COMTE-ENTREE(WS-IX) NOT = SPACES
089600* CUMUL DE 1 DANS WS-NB-COMTES.
089700         ADD 1 TO WS-NB-COMTES
089800     END-IF.
089900* TEST : ESPECE-ENTREE(WS-IX) NOT = SPACES
090000     IF ESPECE-ENTREE(WS-IX) NOT = SPACES
090100* CUMUL DE 1 DANS WS-NB-ESPECES.
090200         ADD 1 TO WS-NB-ESPECES
090300     END-IF.
090400* TEST : ECOSYS-ENTREE(WS-IX) NOT = SPACES
090500     IF ECOSYS-ENTREE(WS-IX) NOT = SPACES
090600* CUMUL DE 1 DANS WS-NB-ECOSYSTEMES.
090700         ADD 1 TO WS-NB-ECOSYSTEMES
090800     END-IF.
090900 4010-EXIT.
091000     EXIT.
091100
091200* RUBRIQUE 2F - EMISSION D'UNE LIGNE WARNING PAR REGLE DE
091300* VALIDATION VIOLEE AU MOINS UNE FOIS SUR LE LOT.
091400 4050-EMETTRE-AVERTISSEMENTS.
091500*    ANNEES ILLISIBLES FORCEES A ZERO (RUBRIQUE 2A).
091600     IF WS-AVERT-ANNEE > 0
091700* TRANSFERT DE WS-AVERT-ANNEE VERS WA-COMPTE.
091800         MOVE WS-AVERT-ANNEE TO WA-COMPTE
091900         MOVE 'ANNEE(S) ILLISIBLE(S) FORCEE(S) A ZERO'
092000* CIBLE DU TRANSFERT (SUITE).
092100             TO WA-LIBELLE
092200* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
092300         MOVE 'WARNING' TO LJ-NIVEAU
092400* ECRITURE DE LIGNE-JOURNAL-2.
092500         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
092600     END-IF.
092700*    ANNEES HORS PLAGE VALIDE (RUBRIQUE 2B).
092800     IF WS-AVERT-ANNEE-PLAGE > 0
092900* TRANSFERT DE WS-AVERT-ANNEE-PLAGE VERS WA-COMPTE.
093000         MOVE WS-AVERT-ANNEE-PLAGE TO WA-COMPTE
093100         MOVE 'ANNEE(S) HORS PLAGE VALIDE DU PROGRAMME'
093200* CIBLE DU TRANSFERT (SUITE).
093300             TO WA-LIBELLE
093400* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
093500         MOVE 'WARNING' TO LJ-NIVEAU
093600* ECRITURE DE LIGNE-JOURNAL-2.
093700         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
093800     END-IF.
093900*    VALEURS NEGATIVES CONSERVEES (RUBRIQUE 2B).
094000     IF WS-AVERT-NEGATIF > 0
094100* TRANSFERT DE WS-AVERT-NEGATIF VERS WA-COMPTE.
094200         MOVE WS-AVERT-NEGATIF TO WA-COMPTE
094300         MOVE 'VALEUR(S) D''ECHANGE NEGATIVE(S) CONSERVEE(S)'
094400* CIBLE DU TRANSFERT (SUITE).
094500             TO WA-LIBELLE
094600* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
094700         MOVE 'WARNING' TO LJ-NIVEAU
094800* ECRITURE DE LIGNE-JOURNAL-2.
094900         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
095000     END-IF.
095100*    ECOSYSTEMES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE 2B).
095200     IF WS-AVERT-ECOSYSTEME > 0
095300* TRANSFERT DE WS-AVERT-ECOSYSTEME VERS WA-COMPTE.
095400         MOVE WS-AVERT-ECOSYSTEME TO WA-COMPTE
095500         MOVE 'ECOSYSTEME(S) HORS ENSEMBLE DE VALEURS VALIDE'
095600* CIBLE DU TRANSFERT (SUITE).
095700             TO WA-LIBELLE
095800* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
095900         MOVE 'WARNING' TO LJ-NIVEAU
096000* ECRITURE DE LIGNE-JOURNAL-2.
096100         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
096200     END-IF.
096300*    GROUPES D'ESPECES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE
096400*    2B).
096500     IF WS-AVERT-ESPECE > 0
096600* TRANSFERT DE WS-AVERT-ESPECE VERS WA-COMPTE.
096700         MOVE WS-AVERT-ESPECE TO WA-COMPTE
096800         MOVE 'GROUPE(S) D''ESPECE HORS ENSEMBLE DE VALEURS'
096900* CIBLE DU TRANSFERT (SUITE).
097000             TO WA-LIBELLE
097100* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
097200         MOVE 'WARNING' TO LJ-NIVEAU
097300* ECRITURE DE LIGNE-JOURNAL-2.
097400         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
097500     END-IF.
097600*    COMTES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE 2B).
097700     IF WS-AVERT-COMTE > 0
097800* TRANSFERT DE WS-AVERT-COMTE VERS WA-COMPTE.
097900         MOVE WS-AVERT-COMTE TO WA-COMPTE
098000         MOVE 'COMTE(S) HORS ENSEMBLE DE VALEURS VALIDE'
098100* CIBLE DU TRANSFERT (SUITE).
098200             TO WA-LIBELLE
098300* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
098400         MOVE 'WARNING' TO LJ-NIVEAU
098500* ECRITURE DE LIGNE-JOURNAL-2.
098600         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
098700     END-IF.
098800*    ILES HORS ENSEMBLE DE VALEURS VALIDE (RUBRIQUE 2B).
098900     IF WS-AVERT-ILE > 0
099000* TRANSFERT DE WS-AVERT-ILE VERS WA-COMPTE.
099100         MOVE WS-AVERT-ILE TO WA-COMPTE
099200         MOVE 'ILE(S) HORS ENSEMBLE DE VALEURS VALIDE'
099300* CIBLE DU TRANSFERT (SUITE).
099400             TO WA-LIBELLE
099500* TRANSFERT DE 'WARNING' VERS LJ-NIVEAU.
099600         MOVE 'WARNING' TO LJ-NIVEAU
099700* ECRITURE DE LIGNE-JOURNAL-2.
099800         WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE
099900     END-IF.
100000 4050-EXIT.
100100     EXIT.
100200
100300* RUBRIQUE 3 - EMISSION DU SOMMAIRE DU LOT NON COMMERCIAL, REPRIS
100400* PAR LE PROGRAMME PILOTE 3-PIPELINE (PAS D'APPEL CALL, LE
100500* SOMMAIRE TRANSITE PAR FICHIER SELON L'USAGE DU SERVICE).
100600 4100-EMETTRE-SOMMAIRE.
100700* POSITIONNEMENT DE LA CONDITION SM2-SUCCES.
100800     SET SM2-SUCCES TO TRUE.
100900* TRANSFERT DE WS-BRUT-LUS VERS SM2-LUS..
101000     MOVE WS-BRUT-LUS      TO SM2-LUS.
101100* TRANSFERT DE WS-NETS-ECRITS VERS SM2-ECRITS..
101200     MOVE WS-NETS-ECRITS   TO SM2-ECRITS.
101300* TRANSFERT DE WS-SUPPR-TOTAL VERS SM2-SUPPRIMES..
101400     MOVE WS-SUPPR-TOTAL   TO SM2-SUPPRIMES.
101500* TRANSFERT DE WS-ANNEE-MIN VERS SM2-ANNEE-MIN..
101600     MOVE WS-ANNEE-MIN     TO SM2-ANNEE-MIN.
101700* TRANSFERT DE WS-ANNEE-MAX VERS SM2-ANNEE-MAX..
101800     MOVE WS-ANNEE-MAX     TO SM2-ANNEE-MAX.
101900* TRANSFERT DE WS-TOTAL-VALEUR VERS SM2-TOTAL-VALEUR..
102000     MOVE WS-TOTAL-VALEUR  TO SM2-TOTAL-VALEUR.
102100* TRANSFERT DE WS-NB-COMTES VERS SM2-NB-COMTES..
102200     MOVE WS-NB-COMTES     TO SM2-NB-COMTES.
102300* TRANSFERT DE WS-NB-ESPECES VERS SM2-NB-ESPECES..
102400     MOVE WS-NB-ESPECES    TO SM2-NB-ESPECES.
102500* TRANSFERT DE WS-NB-ECOSYSTEMES VERS SM2-NB-ECOSYSTEMES..
102600     MOVE WS-NB-ECOSYSTEMES TO SM2-NB-ECOSYSTEMES.
102700* TRANSFERT DE WS-NB-ILES VERS SM2-NB-ILES..
102800     MOVE WS-NB-ILES       TO SM2-NB-ILES.
102900* ECRITURE DE REC-SOMMAIRE-2..
103000     WRITE REC-SOMMAIRE-2.
103100* APPEL DE LA RUBRIQUE 4050-EMETTRE-AVERTISSEMENTS.
103200     PERFORM 4050-EMETTRE-AVERTISSEMENTS THRU 4050-EXIT.
103300* TRANSFERT DE 'INFO   ' VERS LJ-NIVEAU..
103400     MOVE 'INFO   ' TO LJ-NIVEAU.
103500     MOVE 'LOT NON COMMERCIAL TRAITE - VOIR SOMMAIRE 2'
103600* CIBLE DU TRANSFERT (SUITE).
103700         TO LJ-TEXTE.
103800* ECRITURE DE LIGNE-JOURNAL-2.
103900     WRITE LIGNE-JOURNAL-2 FROM LIGNE-JOURNAL-CONSTRUITE.
104000 4100-EXIT.
104100     EXIT.
104200
104300* FERMETURE DES FICHIERS DU LOT - LES QUATRE SONT TOUJOURS
104400* OUVERTS A CE STADE.
104500 5000-CLOTURER-FICHIERS.
104600* FERMETURE DE F-NONCOMM-BRUT.
104700     CLOSE F-NONCOMM-BRUT C-NONCOMM-NET
104800           C-JOURNAL-2 C-SOMMAIRE-2.
104900 5000-EXIT.
105000     EXIT.
105100*****************************************************************
105200 9999-FIN-PGM.
105300* FIN DEFINITIVE DU PROGRAMME.
105400     STOP RUN.
105500* FIN DE 1-NONCOMMERCIAL.
105600*****************************************************************
